000100******************************************************************
000200*    CLKREG01 -- REGISTRO DE CLICKS POR CAMPANA / FEED / DIA      *
000300******************************************************************
000400*    FECHA       : 14/03/1991                                    *
000500*    PROGRAMADOR : E. MORALES (EMOR)                              *
000600*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000700*    DESCRIPCION : RENGLON DE ENTRADA DEL ARCHIVO PLANO DE       *
000800*                : CLICKS (CLICKS-FILE) Y DEL ARCHIVO DE TRABAJO  *
000900*                : DEPURADO WK-CLICKS. LA LLAVE DE DEDUPLICACION  *
001000*                : ES FECHA + ID DE FEED + ID DE CAMPANA.         *
001100*    CAMBIOS      :                                               *
001200*    14/03/1991 EMOR SOL-186220 VERSION INICIAL                   *
001300*    02/07/1993 RSIC SOL-191047 SE AGREGA REDEFINES DE FECHA      *
001400*    09/11/1998 LPER SOL-204488 REVISION Y2K, SIN IMPACTO EN REG  *
001500*    18/05/2006 DCAS SOL-229104 ESTANDARIZA NOMBRES DE CAMPO      *
001600******************************************************************
001700 01  REG-CLICKS.
001800     05  CLK-LLAVE.
001900         10  CLK-DATE               PIC X(10).
002000         10  CLK-FEED-ID            PIC X(20).
002100         10  CLK-CAMPAIGN-ID        PIC 9(09).
002200     05  CLK-DATOS.
002300         10  CLK-CAMPAIGN-NAME      PIC X(30).
002400         10  CLK-TRAFFIC-SRC        PIC 9(04).
002500         10  CLK-CLICKS             PIC S9(09).
002600     05  CLK-DATE-R REDEFINES CLK-DATE.
002700         10  CLK-YYYY               PIC X(04).
002800         10  FILLER                 PIC X(01).
002900         10  CLK-MM                 PIC X(02).
003000         10  FILLER                 PIC X(01).
003100         10  CLK-DD                 PIC X(02).
003200     05  CLK-INDICADORES.
003300         10  CLK-IND-ERROR          PIC X(01)      VALUE SPACE.
003400             88  CLK-ES-ERROR                      VALUE 'E'.
003500             88  CLK-ES-OMITIDO                    VALUE 'S'.
003600             88  CLK-ES-VALIDO                     VALUE ' '.
003700     05  FILLER                     PIC X(25)      VALUE SPACES.
