000100******************************************************************
000200*    LOGREG01 -- REGISTRO DE BITACORA DE OPERACIONES              *
000300******************************************************************
000400*    FECHA       : 21/08/1992                                    *
000500*    PROGRAMADOR : R. SIC (RSIC)                                  *
000600*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000700*    DESCRIPCION : UN RENGLON POR CADA PASO DEL BATCH, ESCRITO   *
000800*                : UNICAMENTE POR EL SUBPROGRAMA BITACORA.        *
000900*                : ARCHIVO LOG-FILE ES DE SOLO AGREGAR (EXTEND).  *
001000*    CAMBIOS      :                                               *
001050*    21/08/1992 RSIC SOL-189903 VERSION INICIAL                   *
001100*    09/11/1998 LPER SOL-204488 REVISION Y2K, SIN IMPACTO EN REG  *
001150*    18/05/2006 DCAS SOL-229104 ESTANDARIZA NOMBRES DE CAMPO      *
001200******************************************************************
001300 01  REG-LOG.
001400     05  LG-BATCH-ID                PIC X(36).
001500     05  LG-OPERATION               PIC X(20).
001600     05  LG-STATUS                  PIC X(08).
001700         88  LG-ST-SUCCESS                     VALUE 'SUCCESS '.
001800         88  LG-ST-WARNING                     VALUE 'WARNING '.
001900         88  LG-ST-ERROR                       VALUE 'ERROR   '.
002000     05  LG-MESSAGE                 PIC X(80).
002100     05  LG-RECORDS                 PIC 9(09).
002200     05  LG-ELAPSED-MS              PIC 9(09).
002300     05  FILLER                     PIC X(10)      VALUE SPACES.
