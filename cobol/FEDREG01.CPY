000100******************************************************************
000200*    FEDREG01 -- REGISTRO DE FEED PROVIDER POR DIA                *
000300******************************************************************
000400*    FECHA       : 14/03/1991                                    *
000500*    PROGRAMADOR : E. MORALES (EMOR)                              *
000600*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000700*    DESCRIPCION : RENGLON DE ENTRADA DEL ARCHIVO PLANO DE FEEDS  *
000800*                : (FEEDS-FILE) Y DEL ARCHIVO DE TRABAJO DEPURADO *
000900*                : WK-FEEDS.  LLAVE DE DEDUPLICACION ES FECHA +   *
001000*                : ID DE FEED.                                    *
001100*    CAMBIOS      :                                               *
001150*    14/03/1991 EMOR SOL-186220 VERSION INICIAL                   *
001200*    02/07/1993 RSIC SOL-191047 SE AGREGA REDEFINES DE FECHA      *
001250*    09/11/1998 LPER SOL-204488 REVISION Y2K, SIN IMPACTO EN REG  *
001300*    18/05/2006 DCAS SOL-229104 ESTANDARIZA NOMBRES DE CAMPO      *
001400******************************************************************
001500 01  REG-FEEDS.
001600     05  FD-LLAVE.
001700         10  FD-DATE                PIC X(10).
001800         10  FD-FEED-ID             PIC X(20).
001900     05  FD-DATOS.
002000         10  FD-TOTAL-SEARCHES      PIC 9(09).
002100         10  FD-MONETIZED           PIC 9(09).
002200         10  FD-PAID-CLICKS         PIC 9(09).
002300         10  FD-REVENUE             PIC S9(09)V99.
002400     05  FD-DATE-R REDEFINES FD-DATE.
002500         10  FD-YYYY                PIC X(04).
002600         10  FILLER                 PIC X(01).
002700         10  FD-MM                  PIC X(02).
002800         10  FILLER                 PIC X(01).
002900         10  FD-DD                  PIC X(02).
003000     05  FD-INDICADORES.
003100         10  FD-IND-ERROR           PIC X(01)      VALUE SPACE.
003200             88  FD-ES-ERROR                       VALUE 'E'.
003300             88  FD-ES-VALIDO                      VALUE ' '.
003400     05  FILLER                     PIC X(20)      VALUE SPACES.
