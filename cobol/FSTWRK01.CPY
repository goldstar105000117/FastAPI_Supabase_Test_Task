000100******************************************************************
000200*    FSTWRK01 -- AREA DE TRABAJO PARA STATUS DE ARCHIVOS          *
000300*    COPY COMUN PARA TODOS LOS PROGRAMAS DEL REPARTO DE INGRESOS *
000400******************************************************************
000500*    FECHA       : 14/03/1991                                    *
000600*    PROGRAMADOR : E. MORALES (EMOR)                              *
000700*    DESCRIPCION : CAMPOS FS-XXXX / FSE-XXXX QUE CADA PROGRAMA    *
000800*                : MUEVE ANTES DE LLAMAR A DEBD1R00 CUANDO UN     *
000900*                : ARCHIVO DEVUELVE UN STATUS DISTINTO DE CERO    *
001000*    CAMBIOS      :                                               *
001010*    14/03/1991 EMOR SOL-186220 VERSION INICIAL DEL COPY COMUN    *
001020*    09/11/1998 LPER SOL-204488 REVISION Y2K, SIN IMPACTO EN REG  *
001100*    18/05/2006 DCAS SOL-229104 SE AGREGA STATUS DE WK-CLICKS/FED *
001110*    14/02/2011 JLOZ SOL-233010 SE AGREGA STATUS DE ERRORS-FILE,  *
001120*               BITACORA DE RENGLONES RECHAZADOS EN CARGADAT      *
001200******************************************************************
001300 01  FST-CONTROL-ARCHIVOS.
001400     05  FST-PROGRAMA               PIC X(08)  VALUE SPACES.
001500     05  FST-ARCHIVO                PIC X(08)  VALUE SPACES.
001600     05  FST-ACCION                 PIC X(10)  VALUE SPACES.
001700     05  FST-LLAVE                  PIC X(32)  VALUE SPACES.
001800     05  FST-RETCODE                PIC 9(02)  VALUE ZEROS.
001900     05  FILLER                     PIC X(10)  VALUE SPACES.
002000 01  FST-STATUS-CLICKS.
002100     05  FS-CLICKS-FILE             PIC 9(02)  VALUE ZEROS.
002200     05  FSE-CLICKS-FILE.
002300         10  FSE-CLK-RETURN         PIC S9(04) COMP-5 VALUE 0.
002400         10  FSE-CLK-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
002500         10  FSE-CLK-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
002600 01  FST-STATUS-FEEDS.
002700     05  FS-FEEDS-FILE              PIC 9(02)  VALUE ZEROS.
002800     05  FSE-FEEDS-FILE.
002900         10  FSE-FED-RETURN         PIC S9(04) COMP-5 VALUE 0.
003000         10  FSE-FED-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
003100         10  FSE-FED-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
003200 01  FST-STATUS-WKCLICKS.
003300     05  FS-WK-CLICKS               PIC 9(02)  VALUE ZEROS.
003400     05  FSE-WK-CLICKS.
003500         10  FSE-WKC-RETURN         PIC S9(04) COMP-5 VALUE 0.
003600         10  FSE-WKC-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
003700         10  FSE-WKC-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
003800 01  FST-STATUS-WKFEEDS.
003900     05  FS-WK-FEEDS                PIC 9(02)  VALUE ZEROS.
004000     05  FSE-WK-FEEDS.
004100         10  FSE-WKF-RETURN         PIC S9(04) COMP-5 VALUE 0.
004200         10  FSE-WKF-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
004300         10  FSE-WKF-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
004400 01  FST-STATUS-DIST.
004500     05  FS-DIST-FILE               PIC 9(02)  VALUE ZEROS.
004600     05  FSE-DIST-FILE.
004700         10  FSE-DST-RETURN         PIC S9(04) COMP-5 VALUE 0.
004800         10  FSE-DST-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
004900         10  FSE-DST-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
005000 01  FST-STATUS-LOG.
005100     05  FS-LOG-FILE                PIC 9(02)  VALUE ZEROS.
005200 01  FST-STATUS-PUBSTAT.
005300     05  FS-PUBSTAT-FILE            PIC 9(02)  VALUE ZEROS.
005310*    ERRORS-FILE ES SECUENCIAL DE SALIDA, IGUAL QUE LOG-FILE Y
005320*    PUBSTAT-FILE -- NO LLEVA EL GRUPO FSE-XXXX EXTENDIDO PORQUE
005330*    NUNCA SE ABRE EN MODO INDEXADO NI VSAM.
005340 01  FST-STATUS-ERRORS.
005350     05  FS-ERRORS-FILE             PIC 9(02)  VALUE ZEROS.
