000100******************************************************************
000110*    FECHA       : 14/03/1991                                    *
000120*    PROGRAMADOR : E. MORALES (EMOR)                              *
000130*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000140*    PROGRAMA    : REPARTIR                                       *
000150*    TIPO        : BATCH                                          *
000160*    DESCRIPCION : TOMA LOS ARCHIVOS DE TRABAJO WK-FEEDS Y        *
000170*                : WK-CLICKS DEPURADOS POR CARGADAT Y REPARTE,    *
000180*                : POR CADA FECHA/FEED, LAS METRICAS DEL FEED     *
000190*                : (BUSQUEDAS, MONETIZADAS, CLICKS PAGADOS) Y EL  *
000200*                : INGRESO ENTRE LAS CAMPANAS QUE GENERARON       *
000210*                : CLICKS EN ESE FEED, EN PROPORCION A SU CUOTA   *
000220*                : DE CLICKS.  LOS ENTEROS SE REPARTEN POR EL     *
000230*                : METODO DEL RESTO MAYOR; EL INGRESO SE REPARTE  *
000240*                : PROPORCIONALMENTE CON REDONDEO HACIA ARRIBA A  *
000250*                : 2 DECIMALES.  AL FINAL VERIFICA QUE LOS TOTALES*
000260*                : REPARTIDOS CUADREN CONTRA LOS TOTALES DE       *
000270*                : ENTRADA.                                       *
000280*    ARCHIVOS    : WK-FEEDS=E,WK-CLICKS=E,DIST-FILE=S             *
000290*    PROGRAMA(S) : BITACORA                                       *
000300*    CAMBIOS      :                                               *
000310*    14/03/1991 EMOR SOL-186222 VERSION INICIAL, REPARTO INTEGRO  *
000320*                     SIN FRACCIONAMIENTO (REPARTO POR IGUAL)     *
000330*    02/07/1993 RSIC SOL-191049 SE CAMBIA A REPARTO PROPORCIONAL  *
000340*                     POR CLICKS, METODO DEL RESTO MAYOR          *
000350*    09/11/1998 LPER SOL-204490 REVISION Y2K, FECHAS A 4 DIGITOS  *
000360*    18/05/2006 DCAS SOL-229106 SE AGREGA VERIFICACION DE TOTALES *
000370*                     CONTRA WK-FEEDS (UNIDAD DE VERIFICACION)    *
000380*    11/09/2009 DCAS SOL-231878 SE LLAMA A BITACORA EN VEZ DE     *
000390*                     ESCRIBIR DIRECTO AL LOG                     *
000400*    14/02/2011 JLOZ SOL-233011 SE AGREGAN CONTADORES 77 DE       *
000410*                     RENGLON (AUDITORIA DE DEPARTAMENTO) Y SE    *
000420*                     AMPLIAN COMENTARIOS DE CADA SECCION; NO     *
000430*                     CAMBIA LA LOGICA DE REPARTO NI DE VERIFICA- *
000440*                     CION DE TOTALES                             *
000450******************************************************************
000460*    NOTA GENERAL DE MANTENIMIENTO (JLOZ, FEB/2011): EL PROGRAMA
000470*    NO TUVO CAMBIO DE FONDO EN ESTA REVISION.  SE DOCUMENTO CADA
000480*    SECCION PARA FACILITAR EL TRASPASO A NUEVO PERSONAL Y SE
000490*    AGREGARON DOS RENGLONES 77 DE CONTROL (VER AREA DE WORKING
000500*    STORAGE) SIGUIENDO LA COSTUMBRE DEL DEPARTAMENTO DE NO METER
000510*    CONTADORES SUELTOS DENTRO DE GRUPOS 01 QUE NO LES PERTENECEN.
000520******************************************************************
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.                    REPARTIR.
000550 AUTHOR.                        E. MORALES.
000560 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000570 DATE-WRITTEN.                  14/03/1991.
000580 DATE-COMPILED.
000590 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000600*----------------------------------------------------------------*
000610*    ENVIRONMENT DIVISION -- NADA FUERA DE LO COMUN; EL UNICO
000620*    RENGLON DE SPECIAL-NAMES ES PARA EL SALTO DE FORMA DE LOS
000630*    REPORTES IMPRESOS (VER 090-ESTADISTICAS).  LOS TRES ARCHIVOS
000640*    DE ESTE PROGRAMA SON DE ACCESO INDEXADO (LOS DOS DE ENTRADA)
000650*    Y SECUENCIAL (EL DE SALIDA).
000660*----------------------------------------------------------------*
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730******************************************************************
000740*              A R C H I V O S   D E   T R A B A J O
000750******************************************************************
000760*    WK-FEEDS Y WK-CLICKS LOS DEJA CARGADAT YA VALIDADOS Y CON
000770*    LLAVE.  REPARTIR LOS ABRE SOLO EN LECTURA (INPUT), NUNCA LOS
000780*    MODIFICA; SI SE QUIERE CORRER REPARTIR DE NUEVO HAY QUE
000790*    VOLVER A CORRER CARGADAT PRIMERO.
000800     SELECT WK-FEEDS     ASSIGN   TO WKFEEDS
000810            ORGANIZATION     IS INDEXED
000820            ACCESS MODE      IS DYNAMIC
000830            RECORD KEY       IS FD-LLAVE
000840            FILE STATUS      IS FS-WK-FEEDS
000850                                FSE-WK-FEEDS.
000860*    WK-CLICKS SE LEE POR LLAVE PARCIAL (FECHA+FEED-ID) DESDE
000870*    041-ARMA-GRUPO-CLICKS, POR ESO EL ACCESO ES DYNAMIC Y NO
000880*    SEQUENTIAL; LA LLAVE COMPLETA INCLUYE ADEMAS LA CAMPANA.
000890     SELECT WK-CLICKS    ASSIGN   TO WKCLICKS
000900            ORGANIZATION     IS INDEXED
000910            ACCESS MODE      IS DYNAMIC
000920            RECORD KEY       IS CLK-LLAVE
000930            FILE STATUS      IS FS-WK-CLICKS
000940                                FSE-WK-CLICKS.
000950******************************************************************
000960*              A R C H I V O   D E   S A L I D A
000970******************************************************************
000980*    DIST-FILE SE REESCRIBE COMPLETO EN CADA CORRIDA (VER 020);
000990*    NO ES ACUMULATIVO ENTRE CORRIDAS.
001000     SELECT DIST-FILE    ASSIGN   TO DISTOUT
001010            ORGANIZATION     IS SEQUENTIAL
001020            FILE STATUS      IS FS-DIST-FILE.
001030*    DISTOUT ES UN ARCHIVO PLANO NUEVO EN CADA CORRIDA; EL JCL
001040*    DE PRODUCCION LO MANDA A UN DATASET TEMPORAL QUE DESPUES
001050*    SE CARGA A LA BODEGA DE REPORTES (FUERA DEL ALCANCE DE
001060*    ESTE PROGRAMA).
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100******************************************************************
001110*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001120******************************************************************
001130*1 -->FEEDS DEPURADOS, LLAVE FECHA+FEED (ESCRITO POR CARGADAT)
001140 FD  WK-FEEDS.
001150     COPY FEDREG01.
001160*2 -->CLICKS DEPURADOS, LLAVE FECHA+FEED+CAMPANA (ESC. POR CARGADAT)
001170 FD  WK-CLICKS.
001180     COPY CLKREG01.
001190*3 -->UN RENGLON POR FECHA/FEED/CAMPANA CON SU PORCION DE METRICAS
001200 FD  DIST-FILE.
001210     COPY DSTREG01.
001220 WORKING-STORAGE SECTION.
001230*    LA WORKING-STORAGE DE ESTE PROGRAMA SE ORGANIZA EN CINCO
001240*    GRUPOS 01 MAS LOS DOS RENGLONES 77 DE CONTROL: CAMPOS DE
001250*    TRABAJO GENERALES, CONTADORES DE REPARTO, AREA DEL GRUPO
001260*    FECHA/FEED EN PROCESO, TABLA DE CAMPANAS DEL GRUPO, AREA
001270*    DE TRABAJO DEL RESTO MAYOR Y AREA DE VERIFICACION DE
001280*    TOTALES.  CADA GRUPO SE DOCUMENTA POR SEPARADO MAS ABAJO.
001290******************************************************************
001300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001310******************************************************************
001320     COPY FSTWRK01.
001330******************************************************************
001340*           AREA DE REGISTRO DE BITACORA (CALL A BITACORA)       *
001350******************************************************************
001360     COPY LOGREG01.
001370******************************************************************
001380*    RENGLONES 77 DE CONTROL -- SOL-233011 (JLOZ, FEB/2011)      *
001390******************************************************************
001400*    COSTUMBRE DEL DEPARTAMENTO PARA LOS CAMPOS QUE NO FORMAN
001410*    PARTE DE NINGUN REGISTRO NI MENSAJE DE BITACORA: SE DECLARAN
001420*    COMO RENGLONES 77 INDEPENDIENTES Y NO SE EMPACAN DENTRO DE UN
001430*    GRUPO 01 QUE NO LES CORRESPONDE.  ESTOS DOS LLEVAN LA CUENTA
001440*    DEL ULTIMO RENGLON LEIDO DE WK-FEEDS Y DEL ULTIMO RENGLON
001450*    ESCRITO EN DIST-FILE, PARA PODER UBICAR RAPIDO EN QUE PUNTO
001460*    DE LA CORRIDA QUEDO UN POSIBLE ABEND (VER 090-ESTADISTICAS).
001470 77  WKS-GRP-RENGLON-NUM        PIC 9(07)  COMP VALUE ZEROS.
001480 77  WKS-DIST-RENGLON-NUM       PIC 9(07)  COMP VALUE ZEROS.
001490******************************************************************
001500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001510******************************************************************
001520 01  WKS-CAMPOS-DE-TRABAJO.
001530*    IDENTIFICA AL PROGRAMA ANTE DEBD1R00 EN LOS MENSAJES DE ERROR
001540     05  WKS-PROGRAMA               PIC X(08)  VALUE 'REPARTIR'.
001550*    ID DE LOTE QUE SE RECIBE POR SYSIN Y VIAJA A BITACORA Y A
001560*    CADA RENGLON DE DIST-FILE (DS-BATCH-ID) PARA TRAZABILIDAD
001570*    EN LOTES DE PRUEBA SE USA UN GUID CUALQUIERA; EN PRODUCCION
001580*    LO ARMA EL JCL A PARTIR DEL NOMBRE DEL JOB Y LA FECHA
001590     05  WKS-LOTE-ID                PIC X(36)  VALUE SPACES.
001600*    INTERRUPTOR DE FIN DE ARCHIVO DE WK-FEEDS (CONTROLA EL CICLO
001610*    PRINCIPAL EN 000-MAIN); NO HAY INTERRUPTOR PROPIO PARA
001620*    WK-CLICKS PORQUE SE LEE DENTRO DE SU PROPIO SUB-CICLO (042)
001630     05  WKS-FIN-ARCHIVOS           PIC 9(01)  COMP VALUE ZEROS.
001640         88  WKS-FIN-FEEDS                     VALUE 1.
001650*    HORA DE ARRANQUE Y DE TERMINO, PARA EL CALCULO DEL TIEMPO
001660*    TRANSCURRIDO QUE SE REPORTA A BITACORA (VER 080)
001670     05  WKS-HORA-INICIO            PIC X(08)  VALUE SPACES.
001680     05  WKS-HORA-FINAL             PIC X(08)  VALUE SPACES.
001690*    CENTESIMOS DE SEGUNDO DE ARRANQUE Y DE TERMINO, TOMADOS DE
001700*    LAS POSICIONES 7-8 DE WKS-HORA-INICIO/WKS-HORA-FINAL
001710     05  WKS-HORA-INI-CS            PIC 9(02)  COMP VALUE ZEROS.
001720     05  WKS-HORA-FIN-CS            PIC 9(02)  COMP VALUE ZEROS.
001730*    TIEMPO TRANSCURRIDO APROXIMADO EN MILISEGUNDOS (SOLO TOMA LOS
001740*    CENTESIMOS DE TIME, VER LIMITACION DOCUMENTADA EN CARGADAT)
001750*    SE DECLARA SIGNED (S9) AUNQUE NUNCA DEBERIA SER NEGATIVO,
001760*    POR SIMETRIA CON EL MISMO CAMPO EN CARGADAT Y BITACORA
001770     05  WKS-ELAPSED-MS             PIC S9(09) COMP VALUE ZEROS.
001780*    MASCARA DE DESPLIEGUE PARA LOS CONTADORES DE 090-ESTADISTICAS
001790*    MASCARA DE EDICION CON COMAS DE MILLAR PARA LOS CONTADORES
001800*    QUE SE IMPRIMEN EN 090-ESTADISTICAS
001810     05  WKS-MASCARA                PIC Z,ZZZ,ZZZ,ZZ9.
001820*    CAMPOS DE PASO PARA ARMAR EL MENSAJE DE BITACORA POR STRING
001830*    CAMPOS DE PASO PORQUE STRING NO PUEDE TOMAR DIRECTAMENTE
001840*    UN CAMPO COMP COMO FUENTE; SE MUEVEN PRIMERO A DISPLAY
001850     05  WKS-MSG-ESCRITOS           PIC 9(09).
001860     05  WKS-MSG-GRUPOS             PIC 9(07).
001870     05  WKS-MSG-ERRORES            PIC 9(07).
001880*    VISTA DE VACIADO (DUMP) DE WKS-CAMPOS-DE-TRABAJO -- COSTUMBRE
001890*    DEL DEPARTAMENTO PARA PODER DESPLEGAR EL GRUPO COMPLETO COMO
001900*    UNA SOLA CADENA EN UN DISPLAY DE DIAGNOSTICO SIN TENER QUE
001910*    NOMBRAR CAMPO POR CAMPO; EL ANCHO DEBE CUADRAR EXACTO CONTRA
001920*    LA SUMA DE LOS CAMPOS DEL GRUPO (8+36+1+8+8+2+2+9+13+9+7+7).
001930 01  WKS-CAMPOS-DE-TRABAJO-DUMP REDEFINES WKS-CAMPOS-DE-TRABAJO.
001940     05  FILLER                     PIC X(110).
001950******************************************************************
001960*              CONTADORES DEL PROCESO DE REPARTO                 *
001970******************************************************************
001980 01  WKS-CONTADORES-DIST.
001990*    TRES CONTADORES DE GRUPOS FECHA/FEED DE TODA LA CORRIDA,
002000*    USADOS EN 080-ESCRIBE-BITACORA Y 090-ESTADISTICAS
002010     05  WKS-GRUPOS-TOTAL           PIC 9(07)  COMP VALUE ZEROS.
002020     05  WKS-GRUPOS-ERROR           PIC 9(07)  COMP VALUE ZEROS.
002030     05  WKS-GRUPOS-SIN-CLICKS      PIC 9(07)  COMP VALUE ZEROS.
002040*    CUENTA RENGLONES FISICOS ESCRITOS EN DIST-FILE (UNA CAMPANA
002050*    CUENTA COMO UN RENGLON); NO ES LO MISMO QUE WKS-GRUPOS-TOTAL
002060     05  WKS-DIST-ESCRITOS          PIC 9(09)  COMP VALUE ZEROS.
002070*    ESTE INTERRUPTOR SE ENCIENDE EN 080-ESCRIBE-BITACORA CUANDO
002080*    EL PORCENTAJE DE GRUPOS CON ERROR DE REPARTO SUPERA EL 10%
002090*    DE LOS GRUPOS PROCESADOS (REGLA DE UMBRAL PARA LA BITACORA)
002100*    SE CALCULA EN 080-ESCRIBE-BITACORA, NO EN 070, PORQUE EL
002110*    10% ES UN CRITERIO DE REPORTEO DE LA CORRIDA (BITACORA),
002120*    NO DEL CUADRE DE TOTALES DE 070-VERIFICA-TOTALES
002130     05  WKS-UMBRAL-EXCEDIDO        PIC 9(01)  COMP VALUE ZEROS.
002140         88  UMBRAL-DE-FALLOS-EXCEDIDO         VALUE 1.
002150*    VISTA DE VACIADO DE WKS-CONTADORES-DIST (7+7+7+9+1 = 31)
002160 01  WKS-CONTADORES-DIST-DUMP REDEFINES WKS-CONTADORES-DIST.
002170     05  FILLER                     PIC X(31).
002180******************************************************************
002190*         AREA DEL GRUPO FECHA/FEED EN PROCESO (REGLA 6)         *
002200******************************************************************
002210 01  WKS-AREA-GRUPO.
002220*    FECHA Y FEED-ID DEL GRUPO EN PROCESO, COPIADOS DEL RENGLON
002230*    ACTUAL DE WK-FEEDS (FD-DATE/FD-FEED-ID) EN 041
002240     05  WKS-GRP-FECHA              PIC X(10)  VALUE SPACES.
002250     05  WKS-GRP-FEED-ID            PIC X(20)  VALUE SPACES.
002260*    NUMERO DE CAMPANAS CON CLICKS POSITIVOS ENCONTRADAS PARA
002270*    ESTE GRUPO (TAMBIEN ES EL SUBSCRITO ALTO DE TB-CAMPANAS)
002280     05  WKS-GRP-CANT               PIC 9(04)  COMP VALUE ZEROS.
002290*    SUMA DE CLICKS DE TODAS LAS CAMPANAS ELEGIBLES DEL GRUPO;
002300*    ES EL DENOMINADOR COMUN DEL REPARTO PROPORCIONAL (REGLAS 2 Y 3)
002310     05  WKS-GRP-TOTAL-CLICKS       PIC S9(09) COMP VALUE ZEROS.
002320*    INTERRUPTOR QUE MARCA UN DESCUADRE DE REPARTO DENTRO DEL
002330*    GRUPO ACTUAL (LO ENCIENDE 044-VERIFICA-SUMAS-GRUPO)
002340*    SE ENCIENDE EN 044 SI ALGUNA DE LAS TRES SUMAS DE REPARTO
002350*    NO CUADRA CONTRA EL RENGLON ORIGINAL DE WK-FEEDS
002360     05  WKS-GRP-ERROR-SW           PIC 9(01)  COMP VALUE ZEROS.
002370         88  GRP-CON-ERROR                     VALUE 1.
002380*    INTERRUPTOR DE FIN DE SUB-LECTURA DE WK-CLICKS DENTRO DEL
002390*    GRUPO (SE APAGA EN 041, LO ENCIENDE 042 AL CAMBIAR DE GRUPO)
002400*    SE APAGA EN 041 AL ARRANCAR EL GRUPO Y SE ENCIENDE EN 042
002410*    CUANDO SE LLEGA A EOF DE WK-CLICKS O SE CAMBIA DE GRUPO
002420     05  WKS-GRP-CLICKS-SIN-MAS     PIC 9(01)  COMP VALUE ZEROS.
002430*    ACUMULADORES PARA EL CUADRE DE 044-VERIFICA-SUMAS-GRUPO;
002440*    SE REINICIALIZAN EN CADA GRUPO, NO SON ACUMULADOS DE
002450*    TODA LA CORRIDA (ESOS SON LOS WKS-VER-xxx DE WKS-VERIFICA)
002460     05  WKS-GRP-SUMA-SEARCHES      PIC 9(09)  COMP VALUE ZEROS.
002470     05  WKS-GRP-SUMA-MONET         PIC 9(09)  COMP VALUE ZEROS.
002480     05  WKS-GRP-SUMA-PAGCLK        PIC 9(09)  COMP VALUE ZEROS.
002490*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL GRUPO SIN
002500*    TENER QUE RECOMPILAR LOS PROGRAMAS QUE HACEN COPY DE ESTE
002510     05  FILLER                     PIC X(10)  VALUE SPACES.
002520******************************************************************
002530*    TABLA DE CAMPANAS DEL GRUPO FECHA/FEED EN PROCESO            *
002540******************************************************************
002550*    SE REARMA DESDE CERO EN CADA GRUPO (041-ARMA-GRUPO-CLICKS);
002560*    EL LIMITE DE 2000 CAMPANAS POR GRUPO FECHA/FEED ES UN TOPE
002570*    OPERATIVO DEL DEPARTAMENTO, NO UNA REGLA DE NEGOCIO DEL
002580*    REPARTO COMO TAL; SI SE EXCEDE, EL GRUPO SE CIERRA CON LO
002590*    QUE ALCANZO A LEER (VER 041-ARMA-GRUPO-CLICKS-E).
002600 01  TB-CAMPANAS.
002610     05  TC-RENGLON OCCURS 2000 TIMES INDEXED BY TC-IDX.
002620*        CADA RENGLON DE LA TABLA ES UNA CAMPANA QUE GENERO
002630*        CLICKS PARA EL FEED/FECHA EN PROCESO; SE LLENA EN
002640*        042-LEE-UN-CLICK Y SE RECORRE REPETIDAS VECES EN LAS
002650*        SECCIONES 043, 044 Y 047 PARA REPARTIR CADA METRICA
002660*        LLAVE DE LA CAMPANA, TOMADA DE CLK-CAMPAIGN-ID
002670         10  TC-CAMPAIGN-ID         PIC 9(09).
002680         10  TC-CAMPAIGN-NAME       PIC X(30).
002690         10  TC-TRAFFIC-SRC         PIC 9(04).
002700         10  TC-CLICKS              PIC S9(09) COMP.
002710         10  TC-BASE-SEARCHES       PIC 9(09)  COMP.
002720         10  TC-BASE-MONET          PIC 9(09)  COMP.
002730         10  TC-BASE-PAGCLK         PIC 9(09)  COMP.
002740*        INGRESO DEL FEED REPARTIDO A ESTA CAMPANA (REGLA 3)
002750         10  TC-FEED-REV            PIC S9(09)V99.
002760*        PARTICIPACION DEL PUBLISHER, 75% DE TC-FEED-REV
002770         10  TC-PUB-REV             PIC S9(09)V99.
002780******************************************************************
002790*    AREA DE TRABAJO DEL REPARTO POR RESTO MAYOR (REGLA 2)        *
002800******************************************************************
002810*    WKS-LR-DESTINO INDICA A 043F-COPIA-BASE A QUE CAMPO DE
002820*    TC-RENGLON SE DEBE COPIAR EL RESULTADO (1=BUSQUEDAS,
002830*    2=MONETIZADAS, 3=CLICKS PAGADOS); SE REUTILIZA LA MISMA TABLA
002840*    DE TRABAJO PARA LAS TRES METRICAS, UNA A LA VEZ.
002850*    VALORES POSIBLES: 1=BUSQUEDAS, 2=MONETIZADAS, 3=CLICKS
002860*    PAGADOS (VER 043F-COPIA-BASE)
002870     05  WKS-LR-DESTINO             PIC 9(01)  COMP VALUE ZEROS.
002880     05  WKS-LR-TOTAL               PIC S9(09) COMP VALUE ZEROS.
002890     05  WKS-LR-SUMA-BASE           PIC S9(09) COMP VALUE ZEROS.
002900     05  WKS-LR-REMANENTE           PIC S9(09) COMP VALUE ZEROS.
002910*    PARTE EXACTA (SIN REDONDEAR) DE LA METRICA PARA UNA
002920*    CAMPANA, CON 4 DECIMALES IMPLICITOS
002930     05  WKS-LR-EXACTO              PIC S9(09)V9(04) COMP VALUE ZEROS.
002940     05  WKS-LR-MEJOR-FRAC          PIC S9(04) COMP VALUE ZEROS.
002950     05  WKS-LR-MEJOR-IDX           PIC 9(04)  COMP VALUE ZEROS.
002960*    WKS-LR-R E WKS-LR-J SON INDICES DE CONTROL DE LOS PERFORM
002970*    VARYING DE 043C Y 043D/043E RESPECTIVAMENTE
002980     05  WKS-LR-R                   PIC 9(04)  COMP VALUE ZEROS.
002990     05  WKS-LR-J                   PIC 9(04)  COMP VALUE ZEROS.
003000*    FRACCION GUARDADA A 4 DECIMALES IMPLICITOS (X10000) PARA
003010*    PODER COMPARAR FRACCIONES SIN USAR CAMPOS DECIMALES EN EL
003020*    DESEMPATE DE 043E-BUSCA-MEJOR
003030     05  WKS-LR-RENGLON OCCURS 2000 TIMES INDEXED BY WKS-LR-IDX.
003040*        AREA DE TRABAJO DEL RESTO MAYOR, UN RENGLON POR CADA
003050*        CAMPANA DE TB-CAMPANAS; SE REINICIALIZA EN 043A PARA
003060*        CADA UNA DE LAS TRES METRICAS ENTERAS QUE SE REPARTEN
003070*        PARTE ENTERA (PISO) DE LA METRICA PARA ESTA CAMPANA
003080         10  WKS-LR-BASE            PIC 9(09)  COMP.
003090*        FRACCION DESCARTADA POR EL PISO, X10000, PARA EL
003100*        DESEMPATE DEL RESTO MAYOR (043E-BUSCA-MEJOR)
003110         10  WKS-LR-FRAC            PIC 9(04)  COMP.
003120         10  WKS-LR-ASIGNADO        PIC 9(01)  COMP.
003130             88  LR-YA-ASIGNADO                VALUE 1.
003140******************************************************************
003150*    AREA DE ACUMULADORES DE LA VERIFICACION DE TOTALES (U.3)    *
003160******************************************************************
003170*    LOS ACUMULADORES -IN- SE LLENAN EN 040-PROCESA-FEED AL LEER
003180*    CADA RENGLON DE WK-FEEDS; LOS -OUT- SE LLENAN EN
003190*    048A-GRABA-UNA-CAMPANA CADA VEZ QUE SE GRABA UN RENGLON DE
003200*    DIST-FILE.  070-VERIFICA-TOTALES LOS COMPARA AL FINAL.
003210*    ACUMULADORES DE ENTRADA, LLENADOS EN 040-PROCESA-FEED AL
003220*    LEER CADA RENGLON DE WK-FEEDS
003230     05  WKS-VER-IN-SEARCHES        PIC 9(11)  COMP VALUE ZEROS.
003240     05  WKS-VER-IN-MONET           PIC 9(11)  COMP VALUE ZEROS.
003250     05  WKS-VER-IN-PAGCLK          PIC 9(11)  COMP VALUE ZEROS.
003260     05  WKS-VER-IN-REVENUE         PIC S9(11)V99 VALUE ZEROS.
003270*    ACUMULADORES DE SALIDA, LLENADOS EN 048A-GRABA-UNA-CAMPANA
003280*    CADA VEZ QUE SE GRABA UN RENGLON DE DIST-FILE
003290     05  WKS-VER-OUT-SEARCHES       PIC 9(11)  COMP VALUE ZEROS.
003300     05  WKS-VER-OUT-MONET          PIC 9(11)  COMP VALUE ZEROS.
003310     05  WKS-VER-OUT-PAGCLK         PIC 9(11)  COMP VALUE ZEROS.
003320     05  WKS-VER-OUT-REVENUE        PIC S9(11)V99 VALUE ZEROS.
003330*    DIFERENCIA ABSOLUTA ENTRE INGRESO DE ENTRADA Y DE SALIDA; SE
003340*    TOLERA HASTA 0.01 POR REDONDEOS ACUMULADOS (VER 070)
003350*    DIFERENCIA ABSOLUTA YA CALCULADA EN 070 ANTES DE COMPARARLA
003360*    CONTRA LA TOLERANCIA DE 0.01
003370     05  WKS-VER-DIF-REVENUE        PIC S9(11)V99 VALUE ZEROS.
003380*    RESULTADO FINAL DE LA VERIFICACION DE TOTALES (070); SE
003390*    USA SOLO PARA EL DISPLAY, NO AFECTA EL RETURN-CODE
003400     05  WKS-VER-RESULT-SW          PIC 9(01)  COMP VALUE ZEROS.
003410         88  VER-PASSED                        VALUE 1.
003420     05  FILLER                     PIC X(12)  VALUE SPACES.
003430*    VISTA DE VACIADO DE WKS-VERIFICA (11+11+11+13+11+11+11+13+
003440*    13+1+12 = 118) PARA DIAGNOSTICO RAPIDO CUANDO LA CORRIDA
003450*    TERMINA CON RESULTADO FAILED
003460 01  WKS-VERIFICA-DUMP REDEFINES WKS-VERIFICA.
003470     05  FILLER                     PIC X(118).
003480******************************************************************
003490 PROCEDURE DIVISION.
003500******************************************************************
003510*               S E C C I O N    P R I N C I P A L
003520******************************************************************
003530*    FLUJO GENERAL DEL PROGRAMA:
003540*    1) 010 TOMA EL ID DE LOTE Y LA HORA DE ARRANQUE.
003550*    2) 020 ABRE LOS TRES ARCHIVOS (LOS DOS DE TRABAJO EN INPUT,
003560*       DIST-FILE EN OUTPUT -- SE REESCRIBE COMPLETO).
003570*    3) 040 PROCESA UN RENGLON DE WK-FEEDS A LA VEZ HASTA EOF;
003580*       POR CADA UNO ARMA EL GRUPO DE CAMPANAS (041/042), REPARTE
003590*       LOS ENTEROS (043), VERIFICA EL CUADRE DEL GRUPO (044),
003600*       REPARTE EL INGRESO (047) Y GRABA DIST-FILE (048).
003610*    4) 070 VERIFICA LOS TOTALES ACUMULADOS DE TODA LA CORRIDA.
003620*    5) 080 ARMA Y ENVIA EL RENGLON DE BITACORA; 090 IMPRIME EL
003630*       RESUMEN EN CONSOLA; 100 CIERRA ARCHIVOS.
003640*
003650*    REGLAS DE NEGOCIO CUBIERTAS EN ESTE PROGRAMA:
003660*    REGLA 2 -- REPARTO DE LAS TRES METRICAS ENTERAS DEL FEED POR
003670*               EL METODO DEL RESTO MAYOR (SECCIONES 043-043F).
003680*    REGLA 3 -- REPARTO DEL INGRESO PROPORCIONAL A CLICKS, CON
003690*               REDONDEO HACIA ARRIBA A 2 DECIMALES Y PARTICIPA-
003700*               CION DEL PUBLISHER AL 75% (SECCION 047).
003710*    REGLA 6 -- SOLO SE REPARTE ENTRE CAMPANAS CON CLICKS MAYORES
003720*               A CERO (041-ARMA-GRUPO-CLICKS/042-LEE-UN-CLICK).
003730*    REGLA 7 -- EL STATUS DEL RENGLON DE BITACORA DEPENDE DEL
003740*               PORCENTAJE DE GRUPOS CON ERROR (080).
003750*    CUADRE  -- VERIFICACION DE TOTALES ENTRADA CONTRA SALIDA
003760*               (070-VERIFICA-TOTALES).
003770 000-MAIN SECTION.
003780*    SECCION DE ENTRADA DEL PROGRAMA; NO TIENE LOGICA PROPIA,
003790*    SOLO ORQUESTA EL ORDEN DE LAS DEMAS SECCIONES.
003800     PERFORM 010-INICIALIZAR
003810     PERFORM 020-ABRIR-ARCHIVOS
003820*    EL CICLO PRINCIPAL RECORRE WK-FEEDS RENGLON POR RENGLON;
003830*    CADA RENGLON ES UN GRUPO FECHA/FEED COMPLETO (LA LLAVE DE
003840*    WK-FEEDS YA VIENE DEDUPLICADA POR FECHA+FEED DESDE CARGADAT)
003850     PERFORM 040-PROCESA-FEED      UNTIL WKS-FIN-FEEDS
003860     PERFORM 070-VERIFICA-TOTALES
003870     PERFORM 080-ESCRIBE-BITACORA
003880     PERFORM 090-ESTADISTICAS
003890     PERFORM 100-CERRAR-ARCHIVOS
003900*    EL RETURN-CODE 91 LE AVISA AL JCL QUE EL LOTE TERMINO CON
003910*    MAS DEL 10% DE GRUPOS EN ERROR, PARA QUE OPERACIONES
003920*    DECIDA SI SE RECORRE O SE ESCALA A SISTEMAS
003930     IF UMBRAL-DE-FALLOS-EXCEDIDO
003940        MOVE 91 TO RETURN-CODE
003950     END-IF
003960     STOP RUN.
003970 000-MAIN-E. EXIT.
003980
003990*RECIBE EL IDENTIFICADOR DEL LOTE Y MARCA LA HORA DE ARRANQUE
004000*EL ID DE LOTE LLEGA POR SYSIN (TARJETA DE CONTROL DEL JCL) Y NO
004010*SE VALIDA AQUI; CARGADAT YA LO VALIDO AL ARMAR WK-FEEDS/WK-CLICKS
004020 010-INICIALIZAR SECTION.
004030     ACCEPT WKS-LOTE-ID FROM SYSIN
004040     ACCEPT WKS-HORA-INICIO FROM TIME
004050*    SOLO SE TOMAN LOS CENTESIMOS (POSICIONES 7-8) DE TIME PARA
004060*    EL CALCULO DE DURACION; NO ES UN CRONOMETRO DE PRECISION,
004070*    SOLO UNA REFERENCIA PARA BITACORA
004080     MOVE WKS-HORA-INICIO(7:2) TO WKS-HORA-INI-CS.
004090 010-INICIALIZAR-E. EXIT.
004100
004110*ABRE LOS ARCHIVOS DE TRABAJO Y EL ARCHIVO DE SALIDA DEL REPARTO
004120*CUALQUIER FALLA DE OPEN ES FATAL -- EL PROGRAMA NO PUEDE REPARTIR
004130*NADA SIN WK-FEEDS Y WK-CLICKS, NI DEJAR RASTRO SIN DIST-FILE
004140 020-ABRIR-ARCHIVOS SECTION.
004150*    EL ORDEN DE OPEN NO IMPORTA AQUI PORQUE LOS TRES ARCHIVOS
004160*    SON INDEPENDIENTES ENTRE SI EN ESTE PUNTO DEL PROCESO
004170     OPEN INPUT  WK-FEEDS, WK-CLICKS
004180     OPEN OUTPUT DIST-FILE
004190     IF FS-WK-FEEDS NOT = 0
004200        MOVE 'WKFEEDS'  TO FST-ARCHIVO
004210        CALL 'DEBD1R00' USING WKS-PROGRAMA, FST-ARCHIVO, 'OPEN',
004220                              SPACES, FS-WK-FEEDS, FSE-WK-FEEDS
004230        DISPLAY '*** ERROR AL ABRIR WK-FEEDS, FS: ' FS-WK-FEEDS
004240        MOVE  91 TO RETURN-CODE
004250        STOP RUN
004260     END-IF
004270     IF FS-WK-CLICKS NOT = 0
004280        MOVE 'WKCLICKS' TO FST-ARCHIVO
004290        CALL 'DEBD1R00' USING WKS-PROGRAMA, FST-ARCHIVO, 'OPEN',
004300                              SPACES, FS-WK-CLICKS, FSE-WK-CLICKS
004310        DISPLAY '*** ERROR AL ABRIR WK-CLICKS, FS: ' FS-WK-CLICKS
004320        MOVE  91 TO RETURN-CODE
004330        STOP RUN
004340     END-IF
004350     IF FS-DIST-FILE NOT = 0
004360        DISPLAY '*** ERROR AL ABRIR DIST-FILE, FS: ' FS-DIST-FILE
004370        MOVE  91 TO RETURN-CODE
004380        STOP RUN
004390     END-IF.
004400 020-ABRIR-ARCHIVOS-E. EXIT.
004410
004420******************************************************************
004430*      P R O C E S O   D E   U N   G R U P O   F E C H A / F E E D
004440******************************************************************
004450*LEE UN RENGLON DE WK-FEEDS, ACUMULA TOTALES DE ENTRADA (CUADRE)
004460*Y REPARTE SUS METRICAS E INGRESO ENTRE LAS CAMPANAS DEL GRUPO
004470*SE LLAMA UNA VEZ POR RENGLON DE WK-FEEDS HASTA EOF (VER 000-MAIN)
004480 040-PROCESA-FEED SECTION.
004490     READ WK-FEEDS NEXT RECORD
004500        AT END
004510           MOVE 1 TO WKS-FIN-ARCHIVOS
004520        NOT AT END
004530*          SE ACTUALIZA EL RENGLON 77 DE CONTROL ANTES QUE NADA
004540*          MAS, PARA QUE QUEDE CORRECTO AUN SI EL GRUPO TERMINA
004550*          SIN CAMPANAS ELEGIBLES (WKS-GRUPOS-SIN-CLICKS)
004560           ADD 1 TO WKS-GRP-RENGLON-NUM
004570           ADD 1 TO WKS-GRUPOS-TOTAL
004580           ADD FD-TOTAL-SEARCHES TO WKS-VER-IN-SEARCHES
004590           ADD FD-MONETIZED      TO WKS-VER-IN-MONET
004600           ADD FD-PAID-CLICKS    TO WKS-VER-IN-PAGCLK
004610           ADD FD-REVENUE        TO WKS-VER-IN-REVENUE
004620           PERFORM 041-ARMA-GRUPO-CLICKS
004630           IF WKS-GRP-CANT = 0 OR WKS-GRP-TOTAL-CLICKS = 0
004640              ADD 1 TO WKS-GRUPOS-SIN-CLICKS
004650           ELSE
004660              PERFORM 043-REPARTE-ENTEROS-GRUPO
004670              PERFORM 044-VERIFICA-SUMAS-GRUPO
004680              IF GRP-CON-ERROR
004690                 ADD 1 TO WKS-GRUPOS-ERROR
004700              ELSE
004710                 PERFORM 047-REPARTE-INGRESO-GRUPO
004720                 PERFORM 048-GRABA-GRUPO-DIST
004730              END-IF
004740           END-IF
004750     END-READ.
004760 040-PROCESA-FEED-E. EXIT.
004770
004780*ARMA LA TABLA DE CAMPANAS DEL GRUPO FECHA/FEED DEL RENGLON ACTUAL
004790*DE WK-FEEDS, LEYENDO WK-CLICKS POR LLAVE PARCIAL FECHA+FEED-ID;
004800*UNICAMENTE SE INCLUYEN CAMPANAS CON CLICKS POSITIVOS (REGLA 6)
004810*EL START POSICIONA EL APUNTADOR DE WK-CLICKS EN EL PRIMER
004820*RENGLON CUYA LLAVE SEA MAYOR O IGUAL A FECHA+FEED-ID+000000000;
004830*COMO LA CAMPANA SE FORZA A CERO, CAE SIEMPRE ANTES DE LA PRIMERA
004840*CAMPANA REAL DE ESE GRUPO (LAS CAMPANAS SON PIC 9, NUNCA CERO)
004850 041-ARMA-GRUPO-CLICKS SECTION.
004860     MOVE 0          TO WKS-GRP-CANT
004870     MOVE 0          TO WKS-GRP-TOTAL-CLICKS
004880     MOVE 0          TO WKS-GRP-ERROR-SW
004890     MOVE FD-DATE    TO WKS-GRP-FECHA  CLK-DATE
004900     MOVE FD-FEED-ID TO WKS-GRP-FEED-ID CLK-FEED-ID
004910     MOVE 0          TO CLK-CAMPAIGN-ID
004920*    INVALID KEY SIGNIFICA QUE NO EXISTE NINGUN RENGLON DE
004930*    WK-CLICKS CON LLAVE MAYOR O IGUAL A LA BUSCADA, ES DECIR,
004940*    EL FEED ACTUAL NO TIENE CLICKS REGISTRADOS EN ABSOLUTO
004950     START WK-CLICKS KEY IS GREATER THAN OR EQUAL CLK-LLAVE
004960        INVALID KEY
004970           MOVE 1 TO WKS-GRP-CLICKS-SIN-MAS
004980        NOT INVALID KEY
004990           MOVE 0 TO WKS-GRP-CLICKS-SIN-MAS
005000     END-START
005010*    EL TOPE DE 2000 ES EL MISMO DE LA TABLA TB-CAMPANAS; SI UN
005020*    GRUPO TUVIERA MAS CAMPANAS SE CIERRA CON LAS PRIMERAS 2000
005030     PERFORM 042-LEE-UN-CLICK
005040        UNTIL WKS-GRP-CLICKS-SIN-MAS = 1
005050              OR WKS-GRP-CANT >= 2000.
005060 041-ARMA-GRUPO-CLICKS-E. EXIT.
005070
005080*LEE EL SIGUIENTE RENGLON DE WK-CLICKS Y LO AGREGA A LA TABLA SI
005090*PERTENECE AL MISMO GRUPO FECHA/FEED Y TRAE CLICKS POSITIVOS
005100*UN CAMBIO DE FECHA O DE FEED-ID SIGNIFICA QUE YA SE SALIO DEL
005110*GRUPO ACTUAL (WK-CLICKS ESTA ORDENADO POR LLAVE FECHA+FEED+CAMP)
005120 042-LEE-UN-CLICK SECTION.
005130     READ WK-CLICKS NEXT RECORD
005140        AT END
005150           MOVE 1 TO WKS-GRP-CLICKS-SIN-MAS
005160        NOT AT END
005170*          SE SALIO DEL GRUPO FECHA/FEED ACTUAL; EL RENGLON
005180*          RECIEN LEIDO QUEDA PENDIENTE PARA EL PROXIMO START
005190           IF CLK-DATE NOT = WKS-GRP-FECHA
005200              OR CLK-FEED-ID NOT = WKS-GRP-FEED-ID
005210              MOVE 1 TO WKS-GRP-CLICKS-SIN-MAS
005220           ELSE
005230*             SOLO INTERESAN LAS CAMPANAS CON CLICKS > 0 (REGLA 6);
005240*             LAS DE CLICKS = 0 SE SALTAN PERO SE SIGUE LEYENDO
005250              IF CLK-CLICKS > 0
005260                 ADD 1 TO WKS-GRP-CANT
005270                 MOVE CLK-CAMPAIGN-ID   TO TC-CAMPAIGN-ID (WKS-GRP-CANT)
005280                 MOVE CLK-CAMPAIGN-NAME TO TC-CAMPAIGN-NAME (WKS-GRP-CANT)
005290                 MOVE CLK-TRAFFIC-SRC   TO TC-TRAFFIC-SRC (WKS-GRP-CANT)
005300                 MOVE CLK-CLICKS        TO TC-CLICKS (WKS-GRP-CANT)
005310                 ADD  CLK-CLICKS        TO WKS-GRP-TOTAL-CLICKS
005320              END-IF
005330           END-IF
005340     END-READ.
005350 042-LEE-UN-CLICK-E. EXIT.
005360
005370******************************************************************
005380*    R E P A R T O   D E   E N T E R O S   ( R E G L A   2 )      *
005390******************************************************************
005400*REPARTE LAS TRES METRICAS ENTERAS DEL FEED (BUSQUEDAS, MONETIZA-
005410*DAS Y CLICKS PAGADOS) ENTRE LAS CAMPANAS DEL GRUPO, UNA METRICA
005420*A LA VEZ, POR EL METODO DEL RESTO MAYOR
005430*SE CORRE TRES VECES EN SECUENCIA, CAMBIANDO WKS-LR-DESTINO Y
005440*WKS-LR-TOTAL CADA VEZ, PORQUE EL AREA DE TRABAJO WKS-LR-RENGLON
005450*SE REINICIALIZA ADENTRO DE 043A PARA CADA METRICA
005460 043-REPARTE-ENTEROS-GRUPO SECTION.
005470*    NOTA DE MANTENIMIENTO (JLOZ, FEB/2011): SE REVISO ESTA
005480*    SECCION A FONDO DURANTE SOL-233011 SIN ENCONTRAR NINGUN
005490*    PROBLEMA; SE DEJA LA LOGICA ORIGINAL DE RSIC (1993) SIN
005500*    MODIFICAR
005510*    DESTINO 1 = BUSQUEDAS (TC-BASE-SEARCHES)
005520     MOVE 1                  TO WKS-LR-DESTINO
005530     MOVE FD-TOTAL-SEARCHES  TO WKS-LR-TOTAL
005540     PERFORM 043A-REPARTE-METRICA
005550     PERFORM 043F-COPIA-BASE VARYING TC-IDX FROM 1 BY 1
005560             UNTIL TC-IDX > WKS-GRP-CANT
005570
005580*    DESTINO 2 = MONETIZADAS (TC-BASE-MONET)
005590     MOVE 2                  TO WKS-LR-DESTINO
005600     MOVE FD-MONETIZED       TO WKS-LR-TOTAL
005610     PERFORM 043A-REPARTE-METRICA
005620     PERFORM 043F-COPIA-BASE VARYING TC-IDX FROM 1 BY 1
005630             UNTIL TC-IDX > WKS-GRP-CANT
005640
005650*    DESTINO 3 = CLICKS PAGADOS (TC-BASE-PAGCLK)
005660     MOVE 3                  TO WKS-LR-DESTINO
005670     MOVE FD-PAID-CLICKS     TO WKS-LR-TOTAL
005680     PERFORM 043A-REPARTE-METRICA
005690     PERFORM 043F-COPIA-BASE VARYING TC-IDX FROM 1 BY 1
005700             UNTIL TC-IDX > WKS-GRP-CANT.
005710 043-REPARTE-ENTEROS-GRUPO-E. EXIT.
005720
005730*CALCULA LA PARTE ENTERA (PISO) Y LA FRACCION DE CADA CAMPANA PARA
005740*EL TOTAL INDICADO EN WKS-LR-TOTAL, LUEGO REPARTE EL RESIDUO ENTRE
005750*LAS CAMPANAS DE MAYOR FRACCION (DESEMPATE POR INDICE MENOR)
005760 043A-REPARTE-METRICA SECTION.
005770*    SE LIMPIA LA TABLA DE TRABAJO PORQUE SE REUTILIZA PARA LAS
005780*    TRES METRICAS; SI NO SE INICIALIZARA QUEDARIAN ASIGNACIONES
005790*    DE RESIDUO DE LA METRICA ANTERIOR
005800     INITIALIZE WKS-LR-RENGLON
005810     MOVE 0 TO WKS-LR-SUMA-BASE
005820     PERFORM 043B-CALCULA-BASE VARYING TC-IDX FROM 1 BY 1
005830             UNTIL TC-IDX > WKS-GRP-CANT
005840     COMPUTE WKS-LR-REMANENTE = WKS-LR-TOTAL - WKS-LR-SUMA-BASE
005850*    EL REMANENTE NUNCA DEBERIA SER NEGATIVO PORQUE LA PARTE
005860*    ENTERA (PISO) SIEMPRE ES MENOR O IGUAL A LA PARTE EXACTA
005870     IF WKS-LR-REMANENTE > 0
005880        PERFORM 043C-ASIGNA-RESIDUOS
005890     END-IF.
005900 043A-REPARTE-METRICA-E. EXIT.
005910
005920*CALCULA LA PARTE EXACTA (PROPORCIONAL A CLICKS) DE UNA CAMPANA Y
005930*LA DESCOMPONE EN PARTE ENTERA (PISO) MAS FRACCION X10000
005940 043B-CALCULA-BASE SECTION.
005950     IF WKS-GRP-TOTAL-CLICKS > 0
005960        COMPUTE WKS-LR-EXACTO =
005970                (WKS-LR-TOTAL * TC-CLICKS (TC-IDX)) /
005980                 WKS-GRP-TOTAL-CLICKS
005990     ELSE
006000        MOVE 0 TO WKS-LR-EXACTO
006010     END-IF
006020*    EL COMPUTE SIN ROUNDED TRUNCA, QUE ES EXACTAMENTE LA PARTE
006030*    ENTERA (PISO) QUE SE NECESITA
006040     COMPUTE WKS-LR-BASE (TC-IDX) = WKS-LR-EXACTO
006050*    LA FRACCION SE GUARDA X10000 PORQUE WKS-LR-EXACTO TIENE
006060*    4 DECIMALES IMPLICITOS (VER SU PIC S9(09)V9(04))
006070     COMPUTE WKS-LR-FRAC (TC-IDX) =
006080             (WKS-LR-EXACTO - WKS-LR-BASE (TC-IDX)) * 10000
006090     ADD WKS-LR-BASE (TC-IDX) TO WKS-LR-SUMA-BASE.
006100*    ESTA SUMA SE USA DESPUES EN 043A PARA CALCULAR EL REMANENTE
006110*    QUE FALTA POR REPARTIR (WKS-LR-TOTAL MENOS WKS-LR-SUMA-BASE)
006120 043B-CALCULA-BASE-E. EXIT.
006130
006140*REPARTE EL RESIDUO, UNA UNIDAD A LA VEZ, A LA CAMPANA NO ASIGNADA
006150*CON LA FRACCION MAS ALTA (EMPATE: LA DE MENOR INDICE)
006160 043C-ASIGNA-RESIDUOS SECTION.
006170*    SE REPARTE UNA UNIDAD DE RESIDUO POR VUELTA; EL REMANENTE
006180*    NUNCA ES MAYOR AL NUMERO DE CAMPANAS DEL GRUPO EN LA
006190*    ARITMETICA DEL RESTO MAYOR
006200     PERFORM 043D-UN-RESIDUO VARYING WKS-LR-R FROM 1 BY 1
006210             UNTIL WKS-LR-R > WKS-LR-REMANENTE.
006220 043C-ASIGNA-RESIDUOS-E. EXIT.
006230
006240*BUSCA LA CAMPANA CON LA FRACCION MAS ALTA ENTRE LAS NO ASIGNADAS
006250*Y LE ASIGNA UNA UNIDAD DE RESIDUO (REGLA DEL RESTO MAYOR)
006260 043D-UN-RESIDUO SECTION.
006270*    -1 GARANTIZA QUE LA PRIMERA CAMPANA NO ASIGNADA SIEMPRE
006280*    GANE LA PRIMERA COMPARACION, YA QUE WKS-LR-FRAC NUNCA ES
006290*    NEGATIVA
006300     MOVE -1 TO WKS-LR-MEJOR-FRAC
006310     MOVE 0  TO WKS-LR-MEJOR-IDX
006320     PERFORM 043E-BUSCA-MEJOR VARYING WKS-LR-J FROM 1 BY 1
006330             UNTIL WKS-LR-J > WKS-GRP-CANT
006340*    SI WKS-LR-MEJOR-IDX SIGUE EN CERO ES PORQUE YA NO QUEDAN
006350*    CAMPANAS SIN ASIGNAR (NO DEBERIA OCURRIR SI EL REMANENTE
006360*    SE CALCULO BIEN, PERO SE DEJA LA VALIDACION POR SEGURIDAD)
006370     IF WKS-LR-MEJOR-IDX > 0
006380        ADD 1 TO WKS-LR-BASE (WKS-LR-MEJOR-IDX)
006390        MOVE 1 TO WKS-LR-ASIGNADO (WKS-LR-MEJOR-IDX)
006400     END-IF.
006410 043D-UN-RESIDUO-E. EXIT.
006420
006430*COMPARA LA FRACCION DE UNA CAMPANA CONTRA LA MEJOR ENCONTRADA
006440*HASTA AHORA; SI ES MAYOR (ESTRICTO) SE QUEDA CON ESA CAMPANA, POR
006450*LO QUE EN CASO DE EMPATE GANA SIEMPRE LA DE MENOR INDICE
006460 043E-BUSCA-MEJOR SECTION.
006470*    SE RECORRE TODA LA TABLA EN CADA VUELTA DE RESIDUO (HASTA
006480*    2000 CAMPANAS) PORQUE EL NUMERO DE RESIDUOS A REPARTIR ES
006490*    SIEMPRE PEQUENO FRENTE AL NUMERO DE CAMPANAS
006500     IF NOT LR-YA-ASIGNADO (WKS-LR-J)
006510        AND WKS-LR-FRAC (WKS-LR-J) > WKS-LR-MEJOR-FRAC
006520        MOVE WKS-LR-FRAC (WKS-LR-J) TO WKS-LR-MEJOR-FRAC
006530        MOVE WKS-LR-J               TO WKS-LR-MEJOR-IDX
006540     END-IF.
006550 043E-BUSCA-MEJOR-E. EXIT.
006560
006570*COPIA EL RESULTADO DEL RESTO MAYOR DE LA TABLA DE TRABAJO HACIA
006580*LA METRICA DE LA TABLA DE CAMPANAS QUE INDIQUE WKS-LR-DESTINO
006590 043F-COPIA-BASE SECTION.
006600*    VER 043-REPARTE-ENTEROS-GRUPO PARA LOS VALORES POSIBLES DE
006610*    WKS-LR-DESTINO (1, 2 O 3)
006620     EVALUATE WKS-LR-DESTINO
006630        WHEN 1
006640           MOVE WKS-LR-BASE (TC-IDX) TO TC-BASE-SEARCHES (TC-IDX)
006650        WHEN 2
006660           MOVE WKS-LR-BASE (TC-IDX) TO TC-BASE-MONET (TC-IDX)
006670        WHEN 3
006680           MOVE WKS-LR-BASE (TC-IDX) TO TC-BASE-PAGCLK (TC-IDX)
006690     END-EVALUATE.
006700 043F-COPIA-BASE-E. EXIT.
006710
006720*VERIFICA QUE EL REPARTO DE CADA METRICA CUADRE EXACTO CONTRA EL
006730*TOTAL DEL FEED; UN DESCUADRE MARCA EL GRUPO COMO ERROR (REGLA 2)
006740*ESTE DESCUADRE, DE LLEGAR A OCURRIR, INDICARIA UN ERROR DE
006750*PROGRAMACION EN EL RESTO MAYOR, NO UN DATO MALO DE ENTRADA
006760 044-VERIFICA-SUMAS-GRUPO SECTION.
006770     MOVE 0 TO WKS-GRP-SUMA-SEARCHES WKS-GRP-SUMA-MONET
006780               WKS-GRP-SUMA-PAGCLK   WKS-GRP-ERROR-SW
006790*    SE SUMAN LAS TRES METRICAS YA REPARTIDAS DE TODAS LAS
006800*    CAMPANAS DEL GRUPO PARA COMPARARLAS CONTRA EL RENGLON
006810*    ORIGINAL DE WK-FEEDS
006820     PERFORM 044A-SUMA-UNA-CAMPANA VARYING TC-IDX FROM 1 BY 1
006830             UNTIL TC-IDX > WKS-GRP-CANT
006840     IF WKS-GRP-SUMA-SEARCHES NOT = FD-TOTAL-SEARCHES
006850        OR WKS-GRP-SUMA-MONET NOT = FD-MONETIZED
006860        OR WKS-GRP-SUMA-PAGCLK NOT = FD-PAID-CLICKS
006870        MOVE 1 TO WKS-GRP-ERROR-SW
006880        DISPLAY '*** DESCUADRE DE REPARTO EN FEED: ' FD-FEED-ID
006890                ' FECHA: ' FD-DATE
006900     END-IF.
006910 044-VERIFICA-SUMAS-GRUPO-E. EXIT.
006920
006930*SUMA LAS TRES METRICAS REPARTIDAS DE UNA CAMPANA A LOS TOTALES
006940*DEL GRUPO, PARA PODER COMPARARLOS CONTRA EL FEED EN 044
006950 044A-SUMA-UNA-CAMPANA SECTION.
006960     ADD TC-BASE-SEARCHES (TC-IDX) TO WKS-GRP-SUMA-SEARCHES
006970     ADD TC-BASE-MONET    (TC-IDX) TO WKS-GRP-SUMA-MONET
006980     ADD TC-BASE-PAGCLK   (TC-IDX) TO WKS-GRP-SUMA-PAGCLK.
006990 044A-SUMA-UNA-CAMPANA-E. EXIT.
007000
007010******************************************************************
007020*    R E P A R T O   D E   I N G R E S O   ( R E G L A   3 )      *
007030******************************************************************
007040*REPARTE EL INGRESO DEL FEED PROPORCIONAL A LOS CLICKS DE CADA
007050*CAMPANA, CON REDONDEO HACIA ARRIBA A 2 DECIMALES; LA PARTICIPA-
007060*CION DEL PUBLISHER ES EL 75% DEL INGRESO REPARTIDO DE LA CAMPANA
007070 047-REPARTE-INGRESO-GRUPO SECTION.
007080     PERFORM 047A-REPARTE-UNA-CAMPANA VARYING TC-IDX FROM 1 BY 1
007090             UNTIL TC-IDX > WKS-GRP-CANT.
007100 047-REPARTE-INGRESO-GRUPO-E. EXIT.
007110
007120*COMPUTE ... ROUNDED REDONDEA AL ALZA SIEMPRE QUE EL DIGITO
007130*DESCARTADO SEA DISTINTO DE CERO (REDONDEO ESTANDAR DE COBOL,
007140*NO HACE FALTA MODO ROUNDED ADICIONAL); EL 75% DEL PUBLISHER ES
007150*UN PORCENTAJE FIJO DEL DEPARTAMENTO, NO PARAMETRIZABLE POR LOTE
007160 047A-REPARTE-UNA-CAMPANA SECTION.
007170*    INGRESO PROPORCIONAL A LA CUOTA DE CLICKS DE LA CAMPANA
007180*    SOBRE EL TOTAL DE CLICKS DEL GRUPO (REGLA 3)
007190     COMPUTE TC-FEED-REV (TC-IDX) ROUNDED =
007200             (FD-REVENUE * TC-CLICKS (TC-IDX)) / WKS-GRP-TOTAL-CLICKS
007210*    0.75 ES LA PARTICIPACION FIJA DEL PUBLISHER SOBRE EL
007220*    INGRESO YA REPARTIDO DE LA CAMPANA (REGLA 3)
007230     COMPUTE TC-PUB-REV (TC-IDX) ROUNDED =
007240             TC-FEED-REV (TC-IDX) * 0.75.
007250 047A-REPARTE-UNA-CAMPANA-E. EXIT.
007260
007270*ESCRIBE UN DIST-RECORD POR CADA CAMPANA DEL GRUPO Y ACUMULA LOS
007280*TOTALES DE SALIDA PARA EL CUADRE DE 070-VERIFICA-TOTALES
007290 048-GRABA-GRUPO-DIST SECTION.
007300     PERFORM 048A-GRABA-UNA-CAMPANA VARYING TC-IDX FROM 1 BY 1
007310             UNTIL TC-IDX > WKS-GRP-CANT.
007320 048-GRABA-GRUPO-DIST-E. EXIT.
007330
007340*ARMA Y GRABA UN RENGLON DE DIST-FILE; SI LA ESCRITURA FALLA SOLO
007350*SE AVISA POR CONSOLA (SIGUE EL PROCESO CON LAS DEMAS CAMPANAS)
007360 048A-GRABA-UNA-CAMPANA SECTION.
007370*    SE ARMA EL RENGLON DE SALIDA CAMPO POR CAMPO; DS-BATCH-ID
007380*    PERMITE RASTREAR DE QUE CORRIDA SALIO CADA RENGLON DE
007390*    DIST-FILE (ESTANDAR DEL DEPARTAMENTO DESDE SOL-229104)
007400     MOVE WKS-GRP-FECHA          TO DS-DATE
007410     MOVE TC-CAMPAIGN-ID (TC-IDX) TO DS-CAMPAIGN-ID
007420     MOVE TC-CAMPAIGN-NAME (TC-IDX) TO DS-CAMPAIGN-NAME
007430     MOVE WKS-GRP-FEED-ID        TO DS-FEED-ID
007440     MOVE TC-TRAFFIC-SRC (TC-IDX) TO DS-TRAFFIC-SRC
007450     MOVE TC-BASE-SEARCHES (TC-IDX) TO DS-TOTAL-SEARCHES
007460     MOVE TC-BASE-MONET (TC-IDX)    TO DS-MONETIZED
007470     MOVE TC-BASE-PAGCLK (TC-IDX)   TO DS-PAID-CLICKS
007480     MOVE TC-FEED-REV (TC-IDX)      TO DS-FEED-REVENUE
007490     MOVE TC-PUB-REV (TC-IDX)       TO DS-PUB-REVENUE
007500     MOVE WKS-LOTE-ID                TO DS-BATCH-ID
007510     WRITE REG-DIST
007520     IF FS-DIST-FILE NOT = 0
007530        DISPLAY '*** ERROR AL ESCRIBIR DIST-FILE, FS: ' FS-DIST-FILE
007540     ELSE
007550*       SE ACTUALIZA EL RENGLON 77 DE CONTROL CON EL NUMERO DE
007560*       RENGLON FISICO GRABADO EN DIST-FILE (VER 090-ESTADISTICAS)
007570        ADD 1 TO WKS-DIST-ESCRITOS
007580        ADD 1 TO WKS-DIST-RENGLON-NUM
007590        ADD TC-BASE-SEARCHES (TC-IDX) TO WKS-VER-OUT-SEARCHES
007600        ADD TC-BASE-MONET (TC-IDX)    TO WKS-VER-OUT-MONET
007610        ADD TC-BASE-PAGCLK (TC-IDX)   TO WKS-VER-OUT-PAGCLK
007620        ADD TC-FEED-REV (TC-IDX)      TO WKS-VER-OUT-REVENUE
007630     END-IF.
007640 048A-GRABA-UNA-CAMPANA-E. EXIT.
007650
007660******************************************************************
007670*    V E R I F I C A D O R   D E   T O T A L E S   ( U N I D A D 3)
007680******************************************************************
007690*COMPARA LOS TOTALES ACUMULADOS DE ENTRADA (WK-FEEDS) CONTRA LOS
007700*TOTALES ACUMULADOS DE SALIDA (DIST-FILE); LOS ENTEROS DEBEN
007710*CUADRAR EXACTO, EL INGRESO DENTRO DE 0.01 DE TOLERANCIA
007720*SI ESTA VERIFICACION FALLA NO SE ABORTA LA CORRIDA -- SOLO SE
007730*DEJA CONSTANCIA EN BITACORA Y EN EL DISPLAY DE CONSOLA; ES
007740*RESPONSABILIDAD DE OPERACIONES REVISAR Y DECIDIR SI SE RECORRE
007750 070-VERIFICA-TOTALES SECTION.
007760*    SE ASUME PASSED Y SE APAGA MAS ABAJO SI CUALQUIERA DE LAS
007770*    CUATRO COMPARACIONES NO CUADRA
007780     MOVE 1 TO WKS-VER-RESULT-SW
007790     COMPUTE WKS-VER-DIF-REVENUE =
007800             WKS-VER-IN-REVENUE - WKS-VER-OUT-REVENUE
007810*    SE TOMA EL VALOR ABSOLUTO DE LA DIFERENCIA PORQUE NO
007820*    IMPORTA SI EL DESCUADRE FUE DE MAS O DE MENOS, SOLO SI
007830*    SUPERA LA TOLERANCIA DE 0.01
007840     IF WKS-VER-DIF-REVENUE < 0
007850        MULTIPLY WKS-VER-DIF-REVENUE BY -1
007860                 GIVING WKS-VER-DIF-REVENUE
007870     END-IF
007880     IF WKS-VER-IN-SEARCHES NOT = WKS-VER-OUT-SEARCHES
007890        OR WKS-VER-IN-MONET NOT = WKS-VER-OUT-MONET
007900        OR WKS-VER-IN-PAGCLK NOT = WKS-VER-OUT-PAGCLK
007910        OR WKS-VER-DIF-REVENUE > 0.01
007920        MOVE 0 TO WKS-VER-RESULT-SW
007930     END-IF
007940*    SE IMPRIME SIEMPRE, PASE O NO PASE LA VERIFICACION, PARA
007950*    QUE QUEDE CONSTANCIA EN LA SALIDA IMPRESA DE LA CORRIDA
007960     DISPLAY '--------------------------------------------------'
007970     DISPLAY 'VERIFICACION DE TOTALES REPARTIDOS (CUADRE)   '
007980*    LAS CUATRO LINEAS SIGUIENTES MUESTRAN ENTRADA CONTRA
007990*    SALIDA DE CADA METRICA, UNA POR UNA, PARA FACILITAR LA
008000*    REVISION MANUAL CUANDO LA VERIFICACION TERMINA EN FAILED
008010     DISPLAY 'BUSQUEDAS   ENTRADA: ' WKS-VER-IN-SEARCHES
008020             '  SALIDA: '            WKS-VER-OUT-SEARCHES
008030     DISPLAY 'MONETIZADAS ENTRADA: ' WKS-VER-IN-MONET
008040             '  SALIDA: '            WKS-VER-OUT-MONET
008050     DISPLAY 'CLK PAGADOS ENTRADA: ' WKS-VER-IN-PAGCLK
008060             '  SALIDA: '            WKS-VER-OUT-PAGCLK
008070     DISPLAY 'INGRESO     ENTRADA: ' WKS-VER-IN-REVENUE
008080             '  SALIDA: '            WKS-VER-OUT-REVENUE
008090     IF VER-PASSED
008100        DISPLAY 'RESULTADO DE LA VERIFICACION: PASSED'
008110     ELSE
008120        DISPLAY 'RESULTADO DE LA VERIFICACION: FAILED'
008130     END-IF
008140     DISPLAY '--------------------------------------------------'.
008150 070-VERIFICA-TOTALES-E. EXIT.
008160
008170******************************************************************
008180*         B I T A C O R A   D E   L A   C O R R I D A
008190******************************************************************
008200*ARMA EL RENGLON DE BITACORA DE LA CORRIDA DE REPARTO Y LO PASA
008210*AL SUBPROGRAMA BITACORA (REGLA 7 DECIDE EL STATUS DEL RENGLON)
008220*EL UMBRAL DEL 10% SE EVALUA SOBRE GRUPOS, NO SOBRE CAMPANAS NI
008230*RENGLONES DE DIST-FILE -- ASI LO PIDIO AUDITORIA CUANDO SE
008240*DISENO ESTE REPORTE (VER SOL-231879, BITACORA.CBL)
008250 080-ESCRIBE-BITACORA SECTION.
008260     ACCEPT WKS-HORA-FINAL FROM TIME
008270     MOVE WKS-HORA-FINAL(7:2) TO WKS-HORA-FIN-CS
008280*    SI LOS CENTESIMOS DE TERMINO SON MENORES A LOS DE ARRANQUE
008290*    (CRUCE DE SEGUNDO) SE SUMA UN SEGUNDO COMPLETO; ES UNA
008300*    APROXIMACION, NO UN CALCULO EXACTO DE DURACION
008310     COMPUTE WKS-ELAPSED-MS =
008320             (WKS-HORA-FIN-CS - WKS-HORA-INI-CS) * 10
008330     IF WKS-ELAPSED-MS < 0
008340        ADD 1000 TO WKS-ELAPSED-MS
008350     END-IF
008360*    LA COMPARACION SE HACE MULTIPLICANDO AMBOS LADOS POR 100/10
008370*    EN VEZ DE DIVIDIR, PARA NO TRABAJAR CON DECIMALES EN UN
008380*    CAMPO ENTERO (COSTUMBRE DEL DEPARTAMENTO)
008390     MOVE 0 TO WKS-UMBRAL-EXCEDIDO
008400     IF WKS-GRUPOS-TOTAL > 0
008410        IF WKS-GRUPOS-ERROR * 100 > WKS-GRUPOS-TOTAL * 10
008420           MOVE 1 TO WKS-UMBRAL-EXCEDIDO
008430        END-IF
008440     END-IF
008450*    'DISTRIBUTION' IDENTIFICA ESTE PASO DEL BATCH EN LA
008460*    BITACORA, DISTINTO DE 'LOAD' (CARGADAT) Y DE CUALQUIER
008470*    OTRO PASO FUTURO QUE SE AGREGUE A LA CADENA
008480     MOVE WKS-LOTE-ID     TO LG-BATCH-ID
008490     MOVE 'DISTRIBUTION'  TO LG-OPERATION
008500*    LG-RECORDS ES EL CAMPO QUE BITACORA GRABA EN EL RENGLON DE
008510*    LA BITACORA; LOS DEMAS CAMPOS SOLO VIAJAN DENTRO DE ESTE
008520*    PROGRAMA PARA ARMAR EL MENSAJE LIBRE DE STRING
008530     MOVE WKS-DIST-ESCRITOS TO LG-RECORDS WKS-MSG-ESCRITOS
008540     MOVE WKS-GRUPOS-TOTAL  TO WKS-MSG-GRUPOS
008550     MOVE WKS-GRUPOS-ERROR  TO WKS-MSG-ERRORES
008560     MOVE WKS-ELAPSED-MS  TO LG-ELAPSED-MS
008570*    TRES STATUS POSIBLES: ERROR SI SE SUPERO EL UMBRAL DEL 10%,
008580*    WARNING SI HUBO ALGUN GRUPO CON ERROR PERO SIN SUPERAR EL
008590*    UMBRAL, SUCCESS SI NO HUBO NINGUN GRUPO CON ERROR (REGLA 7)
008600     IF UMBRAL-DE-FALLOS-EXCEDIDO
008610        MOVE 'ERROR   ' TO LG-STATUS
008620     ELSE
008630        IF WKS-GRUPOS-ERROR = 0
008640           MOVE 'SUCCESS ' TO LG-STATUS
008650        ELSE
008660           MOVE 'WARNING ' TO LG-STATUS
008670        END-IF
008680     END-IF
008690*    EL MENSAJE LIBRE DE BITACORA LLEVA LOS TRES CONTADORES MAS
008700*    UTILES PARA UNA REVISION RAPIDA SIN TENER QUE CONSULTAR
008710*    EL DISPLAY DE CONSOLA DE 090-ESTADISTICAS
008720     STRING 'ESCRITOS=' WKS-MSG-ESCRITOS
008730            ' GRUPOS='  WKS-MSG-GRUPOS
008740            ' ERRORES=' WKS-MSG-ERRORES
008750            DELIMITED BY SIZE INTO LG-MESSAGE
008760     CALL 'BITACORA' USING REG-LOG.
008770 080-ESCRIBE-BITACORA-E. EXIT.
008780
008790*IMPRIME EN CONSOLA EL RESUMEN DE LA CORRIDA DE REPARTO
008800*SE AGREGAN LOS DOS RENGLONES 77 AL PIE DEL RESUMEN (SOL-233011)
008810*PARA QUE OPERACIONES PUEDA CONFIRMAR A SIMPLE VISTA CUANTOS
008820*GRUPOS Y CUANTOS RENGLONES DE DIST-FILE PROCESO LA CORRIDA
008830 090-ESTADISTICAS SECTION.
008840     DISPLAY '******************************************'
008850     MOVE WKS-GRUPOS-TOTAL      TO WKS-MASCARA
008860     DISPLAY 'GRUPOS FECHA/FEED PROCESADOS : ' WKS-MASCARA
008870*    UN GRUPO SIN CAMPANAS ELEGIBLES NO GENERA RENGLONES EN
008880*    DIST-FILE PERO TAMPOCO SE CUENTA COMO ERROR (REGLA 6)
008890     MOVE WKS-GRUPOS-SIN-CLICKS TO WKS-MASCARA
008900     DISPLAY 'GRUPOS SIN CAMPANAS ELEGIBLES: ' WKS-MASCARA
008910     MOVE WKS-GRUPOS-ERROR      TO WKS-MASCARA
008920     DISPLAY 'GRUPOS CON ERROR DE REPARTO  : ' WKS-MASCARA
008930     MOVE WKS-DIST-ESCRITOS     TO WKS-MASCARA
008940     DISPLAY 'RENGLONES ESCRITOS EN DIST   : ' WKS-MASCARA
008950*    ESTOS DOS RENGLONES 77 SON DE CONTROL OPERATIVO UNICAMENTE;
008960*    NO SE GRABAN EN NINGUN ARCHIVO NI SE MANDAN A BITACORA
008970     DISPLAY 'ULTIMO RENGLON LEIDO DE FEEDS: ' WKS-GRP-RENGLON-NUM
008980     DISPLAY 'ULTIMO RENGLON GRABADO EN DIST:' WKS-DIST-RENGLON-NUM
008990     IF UMBRAL-DE-FALLOS-EXCEDIDO
009000        DISPLAY 'UMBRAL DE FALLOS DEL 10% EXCEDIDO, CORRIDA ERROR'
009010     END-IF
009020     DISPLAY '******************************************'.
009030 090-ESTADISTICAS-E. EXIT.
009040
009050*CIERRA LOS ARCHIVOS DE TRABAJO Y EL ARCHIVO DE SALIDA
009060 100-CERRAR-ARCHIVOS SECTION.
009070*    SIEMPRE SE LLAMA DESDE 000-MAIN SIN IMPORTAR SI HUBO O NO
009080*    GRUPOS CON ERROR; EL UNICO CASO QUE NO LLEGA AQUI ES UN
009090*    STOP RUN ANTICIPADO POR FALLA DE OPEN (VER 020)
009100*    SE CIERRAN LOS TRES ARCHIVOS SIN VERIFICAR FILE STATUS; UN
009110*    ERROR DE CLOSE A ESTAS ALTURAS YA NO CAMBIA EL RESULTADO
009120*    DE LA CORRIDA (COSTUMBRE DEL DEPARTAMENTO EN ESTE PROGRAMA)
009130     CLOSE WK-FEEDS, WK-CLICKS, DIST-FILE.
009140 100-CERRAR-ARCHIVOS-E. EXIT.
009150******************************************************************
009160*    GLOSARIO DE PREFIJOS DE ESTE PROGRAMA (PARA PERSONAL NUEVO)
009170******************************************************************
009180*    WKS-  CAMPOS DE TRABAJO / CONTROL DE REPARTIR
009190*    FD-   CAMPOS DEL REGISTRO DE WK-FEEDS (COPY FEDREG01)
009200*    CLK-  CAMPOS DEL REGISTRO DE WK-CLICKS (COPY CLKREG01)
009210*    DS-   CAMPOS DEL REGISTRO DE SALIDA DIST-FILE (COPY DSTREG01)
009220*    TC-   CAMPOS DE LA TABLA DE CAMPANAS DEL GRUPO EN PROCESO
009230*    LG-   CAMPOS DEL REGISTRO DE BITACORA (COPY LOGREG01)
009240*    FST-/FS-/FSE- VER FSTWRK01 (RUTINA COMUN DE FILE STATUS)
009250******************************************************************
