000100******************************************************************
000110*    FECHA       : 21/08/1992                                    *
000120*    PROGRAMADOR : R. SIC (RSIC)                                  *
000130*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000140*    PROGRAMA    : BITACORA                                       *
000150*    TIPO        : SUBPROGRAMA (CALLED)                           *
000160*    DESCRIPCION : RECIBE UN RENGLON DE BITACORA (REG-LOG) DE     *
000170*                : CUALQUIER PROGRAMA DEL REPARTO DE INGRESOS     *
000180*                : (CARGADAT, REPARTIR, EXTRAEPB), LO AGREGA AL   *
000190*                : FINAL DE LOG-FILE Y LO REPITE EN CONSOLA.  SI  *
000200*                : LOG-FILE NO ABRE O NO GRABA, UNICAMENTE         *
000210*                : DESPLIEGA EL ERROR; NUNCA ABORTA AL INVOCADOR.  *
000220*    ARCHIVOS    : LOG-FILE=S (EXTEND)                            *
000230*    PROGRAMA(S) : NO APLICA                                      *
000240*    CAMBIOS      :                                               *
000250*    21/08/1992 RSIC SOL-189904 VERSION INICIAL                   *
000260*    09/11/1998 LPER SOL-204491 REVISION Y2K, SIN IMPACTO EN REG  *
000270*    18/05/2006 DCAS SOL-229107 SE ESTANDARIZA A SUBPROGRAMA UNICO*
000280*                     PARA TODO EL REPARTO (ANTES CADA PROGRAMA   *
000290*                     ESCRIBIA SU PROPIO LOG-FILE)                *
000300*    11/09/2009 DCAS SOL-231879 SE AGREGA CONTADOR DE LLAMADAS    *
000310*                     POR CORRIDA PARA DIAGNOSTICO                *
000320*    16/02/2011 JLOZ SOL-233013 EL CONTADOR DE LLAMADAS Y SU      *
000330*                     MASCARA DE DESPLIEGUE PASAN A RENGLON 77    *
000340*                     (NO PERTENECEN A NINGUN REGISTRO NI GRUPO   *
000350*                     DE TRABAJO); SE AMPLIAN LOS COMENTARIOS DE  *
000360*                     CADA SECCION.  SIN CAMBIO DE LOGICA         *
000370******************************************************************
000380*    NOTA GENERAL DE MANTENIMIENTO (JLOZ, FEB/2011): REVISION DE
000390*    DOCUMENTACION Y DE ESTILO UNICAMENTE, IGUAL QUE EN CARGADAT,
000400*    REPARTIR Y EXTRAEPB.  BITACORA SIGUE SIENDO EL UNICO PUNTO
000410*    DE ESCRITURA DE LOG-FILE PARA TODA LA APLICACION; NINGUN
000420*    OTRO PROGRAMA DEBE ABRIR LOG-FILE DIRECTAMENTE.
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.                    BITACORA.
000460 AUTHOR.                        R. SIC.
000470 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000480 DATE-WRITTEN.                  21/08/1992.
000490 DATE-COMPILED.
000500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000510*----------------------------------------------------------------*
000520*    ESTE SUBPROGRAMA NUNCA DEVUELVE UN RETURN-CODE DE ERROR AL
000530*    INVOCADOR; SI LOG-FILE NO ABRE O NO GRABA, SOLO DESPLIEGA
000540*    EL ERROR EN CONSOLA Y REGRESA NORMAL.  LA IDEA ES QUE UNA
000550*    FALLA DE BITACORA NUNCA TUMBE UN PASO DE REPARTO DE INGRESOS
000560*    QUE POR LO DEMAS TERMINO BIEN.
000570*----------------------------------------------------------------*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*    LOGFILE ES EL DD-NAME DE PRODUCCION; EL ARCHIVO SE ABRE EN
000650*    MODO EXTEND PARA QUE CADA CALL AGREGUE AL FINAL SIN BORRAR
000660*    LO QUE YA ESCRIBIERON LAS CORRIDAS ANTERIORES DEL DIA.
000670     SELECT LOG-FILE     ASSIGN   TO LOGFILE
000680            ORGANIZATION  IS LINE SEQUENTIAL
000690            FILE STATUS   IS FS-LOG-FILE.
000700 DATA DIVISION.
000710 FILE SECTION.
000720*1 -->UN RENGLON POR CADA CALL A ESTE SUBPROGRAMA, AGREGADO AL FINAL
000730 FD  LOG-FILE.
000740*    SE RENOMBRA REG-LOG A LIN-LOG PORQUE REG-LOG YA EXISTE EN LA
000750*    LINKAGE SECTION (EL RENGLON QUE MANDA EL INVOCADOR); ASI SE
000760*    EVITA UN CONFLICTO DE NOMBRES ENTRE LAS DOS COPIAS DEL MISMO
000770*    LAYOUT (UNA DE ARCHIVO, UNA DE PARAMETRO).
000780     COPY LOGREG01 REPLACING REG-LOG BY LIN-LOG.
000790 WORKING-STORAGE SECTION.
000800******************************************************************
000810*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000820******************************************************************
000830     COPY FSTWRK01.
000840******************************************************************
000850*    RENGLONES 77 DE CONTROL -- SOL-233013 (JLOZ, FEB/2011)      *
000860******************************************************************
000870*    COSTUMBRE DEL DEPARTAMENTO: LOS CAMPOS QUE NO FORMAN PARTE
000880*    DE NINGUN REGISTRO NI DE NINGUN GRUPO DE TRABAJO SE DECLARAN
000890*    COMO 77 INDEPENDIENTES, NO COMO 01 SUELTOS.  EL CONTADOR DE
000900*    LLAMADAS Y SU MASCARA DE DESPLIEGUE CALIFICAN PARA ESTE
000910*    TRATAMIENTO PORQUE SON CAMPOS DE UN SOLO ELEMENTO.
000920*    WKS-VECES-GRABADO CUENTA LAS VECES QUE SE HA LLAMADO A ESTE
000930*    SUBPROGRAMA DURANTE LA CORRIDA ACTUAL DEL PROGRAMA INVOCADOR
000940*    (CARGADAT, REPARTIR O EXTRAEPB); SIRVE PARA NUMERAR EL ECO
000950*    DE CONSOLA Y PARA DETECTAR UN PROGRAMA QUE ESTA LLAMANDO A
000960*    BITACORA MAS VECES DE LAS ESPERADAS (POSIBLE CICLO).
000970 77  WKS-VECES-GRABADO          PIC 9(04) COMP VALUE ZEROS.
000980*    WKS-MASCARA-CONTADOR SOLO SUPRIME CEROS A LA IZQUIERDA PARA
000990*    EL DISPLAY DE 200-MUESTRA-EN-CONSOLA; NO PARTICIPA EN NINGUN
001000*    CALCULO NI SE GRABA EN LOG-FILE.
001010 77  WKS-MASCARA-CONTADOR       PIC ZZZ9.
001020******************************************************************
001030*    AREA DE ECO EN CONSOLA DEL LOTE Y DEL MENSAJE (PARTIDOS EN  *
001040*    DOS MITADES PARA NO EXCEDER EL ANCHO DE LA TERMINAL)        *
001050******************************************************************
001060*    LG-BATCH-ID Y LG-MESSAGE MIDEN 36 Y 80 POSICIONES EN
001070*    LOGREG01; UNA TERMINAL DE OPERACION TIPICA DE ESTE
001080*    DEPARTAMENTO MUESTRA 80 COLUMNAS, ASI QUE SE PARTEN EN DOS
001090*    MITADES PARA QUE NINGUNA LINEA DE DISPLAY SE TRUNQUE.
001100 01  WKS-LOTE-ECO               PIC X(36) VALUE SPACES.
001110 01  WKS-LOTE-ECO-R REDEFINES WKS-LOTE-ECO.
001120     05  WKS-LOTE-ECO-PARTE1    PIC X(18).
001130     05  WKS-LOTE-ECO-PARTE2    PIC X(18).
001140 01  WKS-MENSAJE-ECO            PIC X(80) VALUE SPACES.
001150 01  WKS-MENSAJE-ECO-R REDEFINES WKS-MENSAJE-ECO.
001160     05  WKS-MENSAJE-ECO-1RA    PIC X(40).
001170     05  WKS-MENSAJE-ECO-2DA    PIC X(40).
001180*    TIMESTAMP DE ACCEPT FROM TIME; ESTE PROGRAMA LO TOMA PERO
001190*    NO LO GRABA NI LO DESPLIEGA TODAVIA, SOLO LO TIENE
001200*    DISPONIBLE PARA UNA FUTURA COLUMNA DE HORA EN LOG-FILE.
001210 01  WKS-TIMESTAMP              PIC X(16) VALUE SPACES.
001220 01  WKS-TIMESTAMP-R REDEFINES WKS-TIMESTAMP.
001230     05  WKS-TS-AAAAMMDD        PIC 9(08).
001240     05  WKS-TS-HHMMSSCC        PIC 9(08).
001250 LINKAGE SECTION.
001260*    REG-LOG LLEGA ARMADO POR EL PROGRAMA INVOCADOR (VER 090-
001270*    ESCRIBE-BITACORA EN CARGADAT, REPARTIR Y EXTRAEPB); ESTE
001280*    SUBPROGRAMA NUNCA MODIFICA SUS CAMPOS, SOLO LOS LEE.
001290     COPY LOGREG01.
001300 PROCEDURE DIVISION USING REG-LOG.
001310******************************************************************
001320*               S E C C I O N    P R I N C I P A L
001330******************************************************************
001340*    FLUJO: CUENTA LA LLAMADA, TOMA LA HORA, ABRE LOG-FILE EN
001350*    EXTEND, GRABA EL RENGLON SI EL OPEN SALIO BIEN, CIERRA Y
001360*    REPITE TODO EN CONSOLA.  NINGUNA FALLA DE ARCHIVO REGRESA
001370*    UN STATUS DE ERROR AL INVOCADOR (VER NOTA DE ENCABEZADO).
001380 100-PRINCIPAL SECTION.
001390     ADD 1 TO WKS-VECES-GRABADO
001400     ACCEPT WKS-TIMESTAMP FROM TIME
001410     PERFORM 100-ABRIR-LOG
001420     IF FS-LOG-FILE = 0
001430        PERFORM 200-GRABA-LOG
001440        PERFORM 200-CERRAR-LOG
001450     END-IF
001460     PERFORM 200-MUESTRA-EN-CONSOLA
001470     GOBACK.
001480 100-PRINCIPAL-E. EXIT.
001490
001500*ABRE EL ARCHIVO DE BITACORA EN MODO EXTEND (AGREGA AL FINAL)
001510*SI EL OPEN FALLA, NO SE INTENTA GRABAR (VER EL IF DE 100-
001520*PRINCIPAL); SOLO SE MUESTRA EL RENGLON EN CONSOLA MAS ADELANTE
001530 100-ABRIR-LOG SECTION.
001540     OPEN EXTEND LOG-FILE
001550     IF FS-LOG-FILE NOT = 0
001560        DISPLAY '*** BITACORA: ERROR AL ABRIR LOG-FILE, FS: '
001570                FS-LOG-FILE
001580     END-IF.
001590 100-ABRIR-LOG-E. EXIT.
001600
001610*MUEVE EL RENGLON RECIBIDO POR LINKAGE AL RENGLON DEL ARCHIVO Y LO
001620*ESCRIBE; UN ERROR DE GRABACION SOLO SE DESPLIEGA, NO SE PROPAGA
001630*AL PROGRAMA INVOCADOR (MISMO CRITERIO QUE 100-ABRIR-LOG)
001640 200-GRABA-LOG SECTION.
001650     MOVE REG-LOG TO LIN-LOG
001660     WRITE LIN-LOG
001670     IF FS-LOG-FILE NOT = 0
001680        DISPLAY '*** BITACORA: ERROR AL ESCRIBIR LOG-FILE, FS: '
001690                FS-LOG-FILE
001700     END-IF.
001710 200-GRABA-LOG-E. EXIT.
001720
001730*CIERRA EL ARCHIVO DE BITACORA
001740*SOLO SE LLAMA CUANDO 100-ABRIR-LOG TUVO EXITO (VER EL IF DE
001750*100-PRINCIPAL); UN ARCHIVO QUE NUNCA ABRIO NO SE CIERRA AQUI
001760 200-CERRAR-LOG SECTION.
001770     CLOSE LOG-FILE
001780     IF FS-LOG-FILE NOT = 0
001790        DISPLAY '*** BITACORA: ERROR AL CERRAR LOG-FILE, FS: '
001800                FS-LOG-FILE
001810     END-IF.
001820 200-CERRAR-LOG-E. EXIT.
001830
001840*REPITE EL RENGLON DE BITACORA EN CONSOLA PARA SEGUIMIENTO DEL
001850*OPERADOR DE TURNO, PARTIDO EN MITADES PARA NO DESBORDAR LA PANTALLA
001860*ESTE DISPLAY SE HACE SIEMPRE, HAYA O NO LOGRADO GRABAR EN
001870*LOG-FILE, PARA QUE EL OPERADOR SIEMPRE VEA EL RESULTADO
001880 200-MUESTRA-EN-CONSOLA SECTION.
001890     MOVE LG-BATCH-ID   TO WKS-LOTE-ECO
001900     MOVE LG-MESSAGE    TO WKS-MENSAJE-ECO
001910     MOVE WKS-VECES-GRABADO TO WKS-MASCARA-CONTADOR
001920     DISPLAY 'BITACORA No.' WKS-MASCARA-CONTADOR
001930             ' OPERACION: ' LG-OPERATION
001940             ' STATUS: '    LG-STATUS
001950     DISPLAY 'LOTE   (1/2): ' WKS-LOTE-ECO-PARTE1
001960     DISPLAY 'LOTE   (2/2): ' WKS-LOTE-ECO-PARTE2
001970     DISPLAY 'MENSAJE(1/2): ' WKS-MENSAJE-ECO-1RA
001980     DISPLAY 'MENSAJE(2/2): ' WKS-MENSAJE-ECO-2DA.
001990 200-MUESTRA-EN-CONSOLA-E. EXIT.
002000******************************************************************
002010*    GLOSARIO DE PREFIJOS DE ESTE PROGRAMA (PARA PERSONAL NUEVO)
002020******************************************************************
002030*    WKS-   CAMPOS DE TRABAJO / CONTROL DE BITACORA
002040*    LG-    CAMPOS DEL REGISTRO DE BITACORA RECIBIDO POR LINKAGE
002050*           (COPY LOGREG01, VER REG-LOG EN LINKAGE SECTION)
002060*    LIN-   MISMO LAYOUT DE LOGREG01 PERO RENOMBRADO PARA EL
002070*           RENGLON DEL ARCHIVO LOG-FILE (VER FD LOG-FILE)
002080*    FS-    VER FSTWRK01 (RUTINA COMUN DE FILE STATUS)
002090******************************************************************
