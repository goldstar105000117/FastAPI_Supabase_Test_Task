000100******************************************************************
000200*    PUBREG01 -- REGISTRO Y RESUMEN DEL EXTRACTO DE PUBLISHER     *
000300******************************************************************
000400*    FECHA       : 05/09/1993                                    *
000500*    PROGRAMADOR : R. SIC (RSIC)                                  *
000600*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000700*    DESCRIPCION : RENGLON DE DETALLE DEL EXTRACTO DE ESTADISTI-  *
000800*                : CAS DE PUBLISHER (PUBSTAT-FILE) Y CAMPOS DE    *
000900*                : RESUMEN ACUMULADOS AL FINAL DEL EXTRACTO.      *
001000*    CAMBIOS      :                                               *
001050*    05/09/1993 RSIC SOL-192215 VERSION INICIAL                   *
001100*    09/11/1998 LPER SOL-204488 REVISION Y2K, SIN IMPACTO EN REG  *
001150*    18/05/2006 DCAS SOL-229104 ESTANDARIZA NOMBRES DE CAMPO      *
001200******************************************************************
001300 01  REG-PUBSTAT.
001400     05  PS-DATE                    PIC X(10).
001500     05  PS-CAMPAIGN-ID             PIC 9(09).
001600     05  PS-CAMPAIGN-NAME           PIC X(30).
001700     05  PS-TOTAL-SEARCHES          PIC 9(09).
001800     05  PS-MONETIZED               PIC 9(09).
001900     05  PS-PAID-CLICKS             PIC 9(09).
002000     05  PS-REVENUE                 PIC S9(09)V99.
002100     05  PS-FEED-ID                 PIC X(20).
002200     05  PS-DATE-R REDEFINES PS-DATE.
002300         10  PS-YYYY                PIC X(04).
002400         10  FILLER                 PIC X(01).
002500         10  PS-MM                  PIC X(02).
002600         10  FILLER                 PIC X(01).
002700         10  PS-DD                  PIC X(02).
002800     05  FILLER                     PIC X(10)      VALUE SPACES.
002900
003000 01  RESUMEN-PUBSTAT.
003100     05  RP-REGISTROS               PIC 9(09)      VALUE ZEROS.
003200     05  RP-TOTAL-REVENUE           PIC S9(11)V99  VALUE ZEROS.
003300     05  RP-TOTAL-SEARCHES          PIC 9(11)      VALUE ZEROS.
003400     05  RP-CAMPANAS-UNICAS         PIC 9(06)      VALUE ZEROS.
003500     05  RP-FEEDS-UNICOS            PIC 9(06)      VALUE ZEROS.
003600     05  FILLER                     PIC X(15)      VALUE SPACES.
