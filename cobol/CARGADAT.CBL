000100******************************************************************
000110*    FECHA       : 14/03/1991                                    *
000120*    PROGRAMADOR : E. MORALES (EMOR)                              *
000130*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000140*    PROGRAMA    : CARGADAT                                       *
000150*    TIPO        : BATCH                                          *
000160*    DESCRIPCION : LEE EL ARCHIVO PLANO DE CLICKS POR CAMPANA Y   *
000170*                : EL ARCHIVO PLANO DE FEED PROVIDERS, VALIDA     *
000180*                : ENCABEZADOS Y RENGLONES, Y DEJA LOS RENGLONES  *
000190*                : VALIDOS DEPURADOS (SIN LLAVES REPETIDAS) EN    *
000200*                : LOS ARCHIVOS DE TRABAJO WK-CLICKS Y WK-FEEDS   *
000210*                : QUE USA EL PROGRAMA REPARTIR.                  *
000220*                : LOS RENGLONES RECHAZADOS (HASTA 100 POR CADA   *
000230*                : ARCHIVO DE ENTRADA) SE DOCUMENTAN EN EL NUEVO  *
000240*                : ARCHIVO ERRORS-FILE PARA QUE AUDITORIA PUEDA   *
000250*                : REVISAR POR QUE NO SE CARGARON.                *
000260*    ARCHIVOS    : CLICKS-FILE=E,FEEDS-FILE=E,WK-CLICKS=S,        *
000270*                : WK-FEEDS=S,ERRORS-FILE=S                       *
000280*    PROGRAMA(S) : BITACORA                                       *
000290*    CAMBIOS      :                                               *
000300*    14/03/1991 EMOR SOL-186221 VERSION INICIAL                   *
000310*    02/07/1993 RSIC SOL-191048 SE AGREGA VALIDACION DE BISIESTO  *
000320*    09/11/1998 LPER SOL-204489 REVISION Y2K, FECHAS A 4 DIGITOS  *
000330*    22/08/2003 RSIC SOL-217400 SE NORMALIZA FEED-ID A MAYUSCULAS*
000340*               PORQUE UN PROVEEDOR NUEVO LO MANDABA EN MINUSC.  *
000350*    18/05/2006 DCAS SOL-229105 TOPE DE 100 ERRORES POR ARCHIVO   *
000360*    11/09/2009 DCAS SOL-231877 SE LLAMA A BITACORA EN VEZ DE     *
000370*               ESCRIBIR DIRECTO AL LOG (ESTANDAR NUEVO)          *
000380*    30/01/2010 DCAS SOL-232210 AJUSTE MENOR: EL CALCULO DE       *
000390*               DURACION NO CONTEMPLABA CRUCE DE MINUTO, SE      *
000400*               DEJA DOCUMENTADO COMO LIMITACION CONOCIDA        *
000410*               (VER PARRAFO 080)                                *
000420*    14/02/2011 JLOZ SOL-233010 AUDITORIA PIDIO EVIDENCIA DE LOS  *
000430*               RENGLONES RECHAZADOS -- EL CONTADOR SOLO NO       *
000440*               BASTABA PARA RECONSTRUIR QUE FUE LO QUE SE        *
000450*               RECHAZO; SE AGREGA EL ARCHIVO ERRORS-FILE Y LOS   *
000460*               PARRAFOS 044 Y 055 QUE LO ALIMENTAN                *
000470*    02/03/2011 JLOZ SOL-233014 AUDITORIA TAMBIEN PIDIO QUE EL      *
000480*               PASO QUEDE EN RETURN-CODE 91 CUANDO HUBO RENGLONES  *
000490*               RECHAZADOS, NO SOLO WARNING EN BITACORA (VER 000)   *
000500******************************************************************
000510 IDENTIFICATION DIVISION.
000520*----------------------------------------------------------------*
000530*    LAS SEIS CLAUSULAS DE CABECERA VAN SIEMPRE EN ESTE ORDEN,   *
000540*    TAL COMO LAS MANEJA EL DEPARTAMENTO DESDE 1991.             *
000550*----------------------------------------------------------------*
000560 PROGRAM-ID.                    CARGADAT.
000570 AUTHOR.                        E. MORALES.
000580 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000590 DATE-WRITTEN.                  14/03/1991.
000600 DATE-COMPILED.
000610 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000620 ENVIRONMENT DIVISION.
000630*----------------------------------------------------------------*
000640*    CONFIGURATION SECTION -- NO SE USA HARDWARE ESPECIAL, SOLO  *
000650*    SE DECLARA EL RENGLON DE CONTROL DE FORMA (SALTO DE PAGINA) *
000660*    POR CONSISTENCIA CON EL RESTO DE LOS PROGRAMAS DEL REPARTO. *
000670*----------------------------------------------------------------*
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730******************************************************************
000740*              A R C H I V O S   D E   E N T R A D A
000750******************************************************************
000760*    CLICKS-FILE Y FEEDS-FILE LLEGAN DEL PROCESO DE EXTRACCION   *
000770*    FTP NOCTURNO. SON SECUENCIALES PLANOS CON ENCABEZADO CSV.   *
000780     SELECT CLICKS-FILE  ASSIGN   TO CLICKSIN
000790            ORGANIZATION     IS LINE SEQUENTIAL
000800            FILE STATUS      IS FS-CLICKS-FILE.
000810     SELECT FEEDS-FILE   ASSIGN   TO FEEDSIN
000820            ORGANIZATION     IS LINE SEQUENTIAL
000830            FILE STATUS      IS FS-FEEDS-FILE.
000840******************************************************************
000850*              A R C H I V O S   D E   T R A B A J O
000860******************************************************************
000870*    WK-CLICKS Y WK-FEEDS QUEDAN INDEXADOS POR LLAVE PARA QUE    *
000880*    REPARTIR LOS LEA EN ORDEN DE FECHA/FEED SIN RESORTEARLOS.   *
000890     SELECT WK-CLICKS    ASSIGN   TO WKCLICKS
000900            ORGANIZATION     IS INDEXED
000910            ACCESS MODE      IS DYNAMIC
000920            RECORD KEY       IS CLK-LLAVE
000930            FILE STATUS      IS FS-WK-CLICKS
000940                                FSE-WK-CLICKS.
000950     SELECT WK-FEEDS     ASSIGN   TO WKFEEDS
000960            ORGANIZATION     IS INDEXED
000970            ACCESS MODE      IS DYNAMIC
000980            RECORD KEY       IS FD-LLAVE
000990            FILE STATUS      IS FS-WK-FEEDS
001000                                FSE-WK-FEEDS.
001010******************************************************************
001020*           A R C H I V O   D E   E R R O R E S  ( S O L-233010 )
001030******************************************************************
001040*    BITACORA DE RENGLONES RECHAZADOS, UNA LINEA POR RENGLON,    *
001050*    SECUENCIAL PLANO DE SALIDA. NO LLEVA LLAVE NI FSE EXTENDIDO *
001060*    PORQUE NUNCA SE ABRE INDEXADO (IGUAL QUE LOG-FILE/PUBSTAT). *
001070*    EL NOMBRE LOGICO ERRORSOUT SE ASIGNA EN EL JCL A UN DATASET
001080*    TEMPORAL QUE AUDITORIA DESCARGA DESPUES DE CADA LOTE.
001090     SELECT ERRORS-FILE  ASSIGN   TO ERRORSOUT
001100            ORGANIZATION     IS LINE SEQUENTIAL
001110            FILE STATUS      IS FS-ERRORS-FILE.
001120 DATA DIVISION.
001130 FILE SECTION.
001140*1 -->RENGLONES DE CLICKS POR CAMPANA / FEED / DIA (CSV CON ENCAB)
001150 FD  CLICKS-FILE.
001160*    133 POSICIONES ALCANZAN PARA LAS SEIS COLUMNAS DEL CSV DE
001170*    CLICKS, INCLUYENDO EL NOMBRE DE CAMPANA MAS LARGO OBSERVADO.
001180 01  LIN-CLICKS                    PIC X(133).
001190*2 -->RENGLONES DE FEED PROVIDER POR DIA (CSV CON ENCABEZADO)
001200 FD  FEEDS-FILE.
001210*    100 POSICIONES ALCANZAN PARA LAS SEIS COLUMNAS DEL CSV DE
001220*    FEEDS.
001230 01  LIN-FEEDS                     PIC X(100).
001240*3 -->CLICKS DEPURADOS, LLAVE FECHA+FEED+CAMPANA
001250*    EL LAYOUT COMPLETO DEL REGISTRO DE CLICKS DEPURADO VIVE EN
001260*    LA COPY CLKREG01, COMPARTIDA CON REPARTIR.
001270 FD  WK-CLICKS.
001280     COPY CLKREG01.
001290*4 -->FEEDS DEPURADOS, LLAVE FECHA+FEED
001300*    EL LAYOUT COMPLETO DEL REGISTRO DE FEEDS DEPURADO VIVE EN LA
001310*    COPY FEDREG01, COMPARTIDA CON REPARTIR.
001320 FD  WK-FEEDS.
001330     COPY FEDREG01.
001340*5 -->RENGLON DE TEXTO CON LA EVIDENCIA DE CADA RECHAZO (SOL-233010)
001350*    SE ESCRIBE TAL CUAL, SIN EMPACAR, PARA QUE AUDITORIA LO ABRA
001360*    DIRECTO CON CUALQUIER EDITOR O CON EL VISOR DE MAINFRAME.
001370 FD  ERRORS-FILE.
001380 01  REG-ERRORES.
001390*    ERR-ARCHIVO LLEVA EL NOMBRE LOGICO DEL ARCHIVO DE ORIGEN
001400*    (CLICKSIN O FEEDSIN), NO EL NOMBRE DEL PASO NI DEL PROGRAMA.
001410     05  ERR-ARCHIVO                PIC X(08).
001420     05  FILLER                     PIC X(01) VALUE SPACE.
001430*    NUMERO DE RENGLON DENTRO DE ESE ARCHIVO, CONTANDO SOLO LOS
001440*    RENGLONES DE DATOS (EL ENCABEZADO NO CUENTA).
001450     05  ERR-RENGLON-NUM            PIC Z(06)9.
001460     05  FILLER                     PIC X(01) VALUE SPACE.
001470*    DESCRIPCION BREVE DE POR QUE SE RECHAZO EL RENGLON; VER LOS
001480*    PARRAFOS 044 Y 055 PARA EL TEXTO EXACTO QUE SE GRABA.
001490     05  ERR-MENSAJE                PIC X(50).
001500     05  FILLER                     PIC X(13) VALUE SPACES.
001510 WORKING-STORAGE SECTION.
001520*    FSTWRK01 TRAE LOS CAMPOS FS-XXXX/FSE-XXXX COMUNES A TODOS LOS
001530*    PROGRAMAS DEL REPARTO; LOGREG01 TRAE EL REGISTRO DE BITACORA
001540*    QUE RECIBE EL MODULO BITACORA.
001550     COPY FSTWRK01.
001560     COPY LOGREG01.
001570******************************************************************
001580*               C A M P O S    D E    T R A B A J O              *
001590******************************************************************
001600*    GRUPO GENERAL DE CONTROL DEL LOTE: NOMBRE DEL PROGRAMA PARA *
001610*    DEBD1R00, EL LOTE-ID QUE VIENE POR SYSIN, Y LOS SWITCHES DE *
001620*    FIN DE ARCHIVO DE CADA UNO DE LOS DOS ARCHIVOS DE ENTRADA.  *
001630 01  WKS-CAMPOS-DE-TRABAJO.
001640*    WKS-PROGRAMA ES EL NOMBRE QUE SE MANDA A DEBD1R00 EN CADA LLAMADA.
001650     05  WKS-PROGRAMA               PIC X(08) VALUE 'CARGADAT'.
001660*    IDENTIFICADOR DE LOTE QUE EL JCL GENERA (FECHA + CONSECUTIVO)
001670*    Y QUE VIAJA EN LA BITACORA PARA CORRELACIONAR LOS PASOS DEL
001680*    REPARTO DE ESA NOCHE.
001690     05  WKS-LOTE-ID                PIC X(36) VALUE SPACES.
001700*    SWITCH DE FIN DE ARCHIVO; 1 = YA TERMINO CLICKS, 2 = YA TERMINO
001710*    FEEDS.
001720     05  WKS-FIN-ARCHIVOS           PIC 9(01) COMP VALUE ZEROS.
001730         88  WKS-FIN-CLICKS                   VALUE 1.
001740         88  WKS-FIN-FEEDS                    VALUE 2.
001750*    HORAS EN FORMATO HHMMSSCC, TAL COMO LAS DEVUELVE ACCEPT FROM
001760*    TIME; SOLO SE USAN PARA EL CALCULO DE DURACION DEL PARRAFO 080.
001770     05  WKS-HORA-INICIO            PIC X(08) VALUE ZEROS.
001780     05  WKS-HORA-FINAL             PIC X(08) VALUE ZEROS.
001790     05  WKS-HORA-INI-CS            PIC 9(02) COMP VALUE ZEROS.
001800     05  WKS-HORA-FIN-CS            PIC 9(02) COMP VALUE ZEROS.
001810*    DURACION APROXIMADA DEL LOTE EN MILISEGUNDOS, SOLO PARA LA
001820*    BITACORA; NO ES UNA MEDICION DE PRECISION DE LABORATORIO.
001830     05  WKS-ELAPSED-MS             PIC S9(09) COMP VALUE ZEROS.
001840******************************************************************
001850*           C O N T A D O R E S   D E L   A R C H I V O          *
001860******************************************************************
001870*    LOS CONTADORES DE RENGLONES VALIDOS/OMITIDOS/ERRONEOS SE    *
001880*    ACUMULAN AQUI PARA LA BITACORA (PARRAFO 080) Y LA PANTALLA  *
001890*    DE ESTADISTICAS (PARRAFO 090). WKS-CLK-ERRORES/WKS-FED-     *
001900*    ERRORES TAMBIEN SIRVEN DE TOPE (100) PARA DEJAR DE ESCRIBIR *
001910*    EN ERRORS-FILE, POR SI EL ARCHIVO DE ENTRADA VIENE MAL DEL  *
001920*    TODO Y NO CONVIENE LLENAR EL DISCO DE RENGLONES RECHAZADOS. *
001930 01  WKS-CONTADORES.
001940*    CONTADORES DEL LOTE, SE IMPRIMEN EN LA BITACORA Y EN PANTALLA.
001950     05  WKS-CLK-IMPORTADOS         PIC 9(09) COMP VALUE ZEROS.
001960     05  WKS-CLK-OMITIDOS           PIC 9(09) COMP VALUE ZEROS.
001970     05  WKS-CLK-ERRORES            PIC 9(03) COMP VALUE ZEROS.
001980     05  WKS-FED-IMPORTADOS         PIC 9(09) COMP VALUE ZEROS.
001990     05  WKS-FED-ERRORES            PIC 9(03) COMP VALUE ZEROS.
002000*    WKS-MASCARA ES UNA PLANTILLA DE EDICION REUTILIZABLE PARA
002010*    IMPRIMIR CUALQUIERA DE LOS CONTADORES CON SEPARADOR DE MILES
002020*    EN LA PANTALLA DE ESTADISTICAS (PARRAFO 090).
002030     05  WKS-MASCARA                PIC Z,ZZZ,ZZZ,ZZ9.
002040*    ESTOS CAMPOS WKS-MSG-* SON LA VERSION DISPLAY DE LOS
002050*    CONTADORES COMP, NECESARIA PORQUE STRING NO PUEDE MOVER UN
002060*    CAMPO BINARIO DIRECTO A UN MENSAJE DE TEXTO.
002070     05  WKS-MSG-CLK-IMP            PIC 9(09).
002080     05  WKS-MSG-FED-IMP            PIC 9(09).
002090     05  WKS-MSG-CLK-OMI            PIC 9(09).
002100     05  WKS-MSG-CLK-ERR            PIC 9(03).
002110     05  WKS-MSG-FED-ERR            PIC 9(03).
002120******************************************************************
002130*     C O N T A D O R E S   D E   R E N G L O N  ( S O L-233010 ) *
002140******************************************************************
002150*    RENGLON-NUM LLEVA LA CUENTA DE RENGLONES DE DATOS LEIDOS DE *
002160*    CADA ARCHIVO (EL ENCABEZADO NO CUENTA, SE CONSUME APARTE EN *
002170*    030-VALIDA-ENCABEZADOS) PARA PODER SEÑALAR EN ERRORS-FILE   *
002180*    EN QUE RENGLON DEL ARCHIVO ORIGINAL CAYO CADA RECHAZO. SON  *
002190*    CONTADORES SENCILLOS, POR ESO VAN A NIVEL 77 Y NO DENTRO DE *
002200*    UN GRUPO, SIGUIENDO LA COSTUMBRE DEL DEPARTAMENTO PARA LOS  *
002210*    CAMPOS QUE NO FORMAN PARTE DE NINGUN REGISTRO NI MENSAJE.   *
002220 77  WKS-CLK-RENGLON-NUM            PIC 9(07) COMP VALUE ZEROS.
002230 77  WKS-FED-RENGLON-NUM            PIC 9(07) COMP VALUE ZEROS.
002240******************************************************************
002250*        R E N G L O N   D E   C L I C K S   E N   T E X T O     *
002260******************************************************************
002270*    CAMPOS CRUDOS DEL CSV DE CLICKS, TODAVIA SIN VALIDAR, TAL   *
002280*    Y COMO LOS DEJA EL UNSTRING DEL PARRAFO 041.                *
002290 01  WKS-CAMPOS-CLK.
002300     05  WKS-CLK-FECHA-TXT          PIC X(10).
002310*    CAMPAIGN-ID LLEGA COMO TEXTO NUMERICO JUSTIFICADO A LA
002320*    DERECHA POR EL PROVEEDOR; SE RELLENA DE CEROS EN 041.
002330     05  WKS-CLK-CAMID-TXT          PIC X(09) JUSTIFIED RIGHT.
002340*    NOMBRE DE CAMPANA, SOLO INFORMATIVO; NO SE VALIDA MAS ALLA
002350*    DE COPIARLO TAL CUAL AL REGISTRO DE SALIDA.
002360     05  WKS-CLK-CAMNOM-TXT         PIC X(30).
002370*    FEED-ID CRUDO, ANTES DE NORMALIZAR (VER PARRAFO 070).
002380     05  WKS-CLK-FEEDID-TXT         PIC X(20).
002390     05  WKS-CLK-TRAFICO-TXT        PIC X(04) JUSTIFIED RIGHT.
002400*    11 POSICIONES ALCANZAN PARA UN CLICKS NEGATIVO DE HASTA 9
002410*    DIGITOS MAS EL SIGNO Y UN MARGEN DE UN CARACTER.
002420     05  WKS-CLK-CLICKS-TXT         PIC X(11).
002430*    VISTA ALTERNA DE DUMP (SOL-233010): ALGUNOS DUMPS DE ABEND EN
002440*    ESTE SHOP SE REVISAN POR DESPLAZAMIENTO DE BYTE Y NO POR NOMBRE
002450*    DE CAMPO; ESTA REDEFINES DEJA EL RENGLON CRUDO DE CLICKS COMO
002460*    UNA SOLA CADENA PARA ESE TIPO DE REVISION.
002470 01  WKS-CAMPOS-CLK-DUMP REDEFINES WKS-CAMPOS-CLK.
002480     05  FILLER                     PIC X(84).
002490*    SWITCHES Y CAMPOS AUXILIARES QUE USA LA VALIDACION DE CLICKS *
002500*    Y LA CONVERSION MANUAL DE TEXTO A NUMERICO (PARRAFO 042A).  *
002510 01  WKS-CLK-VALIDACION.
002520     05  WKS-CLK-RENGLON-OK         PIC 9(01) COMP VALUE ZEROS.
002530         88  CLK-RENGLON-ES-VALIDO            VALUE 1.
002540*    SIGNO DEL CAMPO DE CLICKS ('-' O ESPACIO); SE USA EN 042A/042B.
002550     05  WKS-CLK-SIGNO              PIC X(01) VALUE SPACE.
002560     05  WKS-CLK-POS-INI            PIC 9(02) COMP VALUE ZEROS.
002570*    INDICE DE RECORRIDO DE 042B, UNA POSICION DEL CAMPO DE
002580*    CLICKS A LA VEZ.
002590     05  WKS-CLK-POS                PIC 9(02) COMP VALUE ZEROS.
002600*    UN DIGITO A LA VEZ, EXTRAIDO POR 042B DEL CAMPO DE CLICKS.
002610     05  WKS-CLK-DIGITO-NUM         PIC 9(01) VALUE ZERO.
002620*    SE APAGA EN 042B EN CUANTO SE ENCUENTRA UN CARACTER INVALIDO.
002630     05  WKS-CLK-NUM-VALIDO         PIC 9(01) COMP VALUE ZEROS.
002640         88  CLK-NUM-ES-VALIDO                VALUE 1.
002650     05  WKS-CLK-TERMINO            PIC 9(01) COMP VALUE ZEROS.
002660         88  CLK-TERMINO-SW                   VALUE 1.
002670     05  WKS-CLK-CLICKS-NUM         PIC S9(09) COMP VALUE ZEROS.
002680******************************************************************
002690*        R E N G L O N   D E   F E E D S   E N   T E X T O       *
002700******************************************************************
002710*    CAMPOS CRUDOS DEL CSV DE FEEDS, TODAVIA SIN VALIDAR, TAL Y  *
002720*    COMO LOS DEJA EL UNSTRING DEL PARRAFO 051.                  *
002730 01  WKS-CAMPOS-FED.
002740     05  WKS-FED-FECHA-TXT          PIC X(10).
002750*    FEED-ID CRUDO DEL RENGLON DE FEEDS, ANTES DE NORMALIZAR.
002760     05  WKS-FED-FEEDID-TXT         PIC X(20).
002770     05  WKS-FED-BUSQ-TXT           PIC X(09) JUSTIFIED RIGHT.
002780     05  WKS-FED-MONET-TXT          PIC X(09) JUSTIFIED RIGHT.
002790     05  WKS-FED-PAGCLK-TXT         PIC X(09) JUSTIFIED RIGHT.
002800*    14 POSICIONES ALCANZAN PARA UN INGRESO CON SIGNO, NUEVE
002810*    DIGITOS ENTEROS, PUNTO DECIMAL Y DOS DECIMALES.
002820     05  WKS-FED-REVENUE-TXT        PIC X(14).
002830*    MISMA VISTA DE DUMP QUE WKS-CAMPOS-CLK-DUMP, PERO PARA EL
002840*    RENGLON CRUDO DE FEEDS (71 POSICIONES EN TOTAL).
002850 01  WKS-CAMPOS-FED-DUMP REDEFINES WKS-CAMPOS-FED.
002860     05  FILLER                     PIC X(71).
002870 01  WKS-FED-VALIDACION.
002880*    SE ENCIENDE SOLO SI TODOS LOS CAMPOS DEL RENGLON VALIDAN.
002890     05  WKS-FED-RENGLON-OK         PIC 9(01) COMP VALUE ZEROS.
002900         88  FED-RENGLON-ES-VALIDO            VALUE 1.
002910******************************************************************
002920*        C O N V E R S I O N   D E   M O N T O S   ( X - S 9 )    *
002930******************************************************************
002940*    WKS-AREA-DECIMAL DESCOMPONE EL TEXTO DEL INGRESO DEL FEED   *
002950*    (QUE PUEDE TRAER SIGNO Y PUNTO DECIMAL) EN PARTE ENTERA Y   *
002960*    PARTE DECIMAL, PARA ARMAR EL S9(09)V99 QUE VA A FD-REVENUE. *
002970 01  WKS-AREA-DECIMAL.
002980*    WKS-DEC-SIGNO-RESTO RECIBE EL TEXTO CRUDO DEL INGRESO ANTES DE
002990*    SEPARAR EL SIGNO; LOS DEMAS CAMPOS DE ESTE GRUPO SON AREA DE
003000*    TRABAJO INTERNA DEL PARRAFO 054.
003010     05  WKS-DEC-SIGNO-RESTO        PIC X(14) VALUE SPACES.
003020     05  WKS-DEC-SIGNO              PIC X(01) VALUE SPACE.
003030     05  WKS-DEC-RESTO              PIC X(13).
003040     05  WKS-DEC-ENTERA             PIC X(09) JUSTIFIED RIGHT.
003050     05  WKS-DEC-DECIMAL            PIC X(02) JUSTIFIED RIGHT.
003060*    SE ENCIENDE EN 054 SOLO SI ENTERA Y DECIMAL SON NUMERICOS.
003070     05  WKS-DEC-VALIDO             PIC 9(01) COMP VALUE ZEROS.
003080         88  DEC-ES-VALIDO                    VALUE 1.
003090*    RESULTADO FINAL DE LA CONVERSION, YA CON SIGNO Y DOS DECIMALES,
003100*    LISTO PARA MOVERSE A FD-REVENUE.
003110     05  WKS-DEC-RESULT             PIC S9(09)V99 VALUE ZEROS.
003120******************************************************************
003130*        V A L I D A C I O N   D E   F E C H A  A A A A-M M-D D   *
003140******************************************************************
003150*    CAMPOS DE TRABAJO COMPARTIDOS ENTRE LA VALIDACION DE FECHA  *
003160*    DE CLICKS Y DE FEEDS (PARRAFO 060); SE REUSAN PARA LOS DOS  *
003170*    ARCHIVOS PORQUE EL FORMATO DE FECHA ES EL MISMO EN AMBOS.   *
003180 01  WKS-AREA-FECHA.
003190*    WKS-F-TEXTO-GEN RECIBE LA FECHA EN TEXTO (DE CLICKS O DE
003200*    FEEDS, SEGUN QUIEN LLAME A 060) Y LOS DEMAS CAMPOS DEL GRUPO
003210*    SON EL DESGLOSE NUMERICO ANIO/MES/DIA UNA VEZ VALIDADO.
003220     05  WKS-F-TEXTO-GEN            PIC X(10) VALUE SPACES.
003230     05  WKS-F-ANIO                 PIC 9(04) COMP VALUE ZEROS.
003240     05  WKS-F-MES                  PIC 9(02) COMP VALUE ZEROS.
003250     05  WKS-F-DIA                  PIC 9(02) COMP VALUE ZEROS.
003260     05  WKS-F-MES-MAX              PIC 9(02) COMP VALUE ZEROS.
003270*    RESIDUOS DE LAS DIVISIONES ENTRE 4, 100 Y 400 QUE USA 061
003280*    PARA DECIDIR SI EL ANIO ES BISIESTO.
003290     05  WKS-F-RES4                 PIC 9(02) COMP VALUE ZEROS.
003300     05  WKS-F-RES100               PIC 9(02) COMP VALUE ZEROS.
003310     05  WKS-F-RES400               PIC 9(03) COMP VALUE ZEROS.
003320     05  WKS-F-COCIENTE             PIC 9(06) COMP VALUE ZEROS.
003330*    SE ENCIENDE EN 060 SOLO SI EL AAAA-MM-DD COMPLETO ES VALIDO.
003340     05  WKS-FECHA-VALIDA-SW        PIC 9(01) COMP VALUE ZEROS.
003350         88  FECHA-ES-VALIDA                  VALUE 1.
003360******************************************************************
003370*              TABLA  DE  DIAS  MAXIMOS  POR  MES                *
003380******************************************************************
003390*    TABLA FIJA DE 12 POSICIONES (ENERO..DICIEMBRE) CON EL DIA   *
003400*    MAXIMO NORMAL DE CADA MES; FEBRERO SE AJUSTA A 29 EN EL     *
003410*    PARRAFO 061 CUANDO EL ANIO RESULTA BISIESTO.                *
003420 01  TABLA-DIAS.
003430*    LOS DOS DIGITOS DE CADA PAR SON EL DIA MAXIMO DE ENERO,
003440*    FEBRERO, MARZO...DICIEMBRE EN ESE ORDEN; FEBRERO SE GUARDA
003450*    AQUI COMO 28 Y SE AJUSTA A 29 EN TIEMPO DE EJECUCION.
003460     05  FILLER        PIC X(24) VALUE '312831303130313130313031'.
003470 01  F REDEFINES TABLA-DIAS.
003480     05  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
003490******************************************************************
003500*       N O R M A L I Z A C I O N   D E   F E E D - I D           *
003510******************************************************************
003520*    EL FEED-ID LLEGA DE DISTINTOS PROVEEDORES CON MAYUSCULAS Y  *
003530*    MINUSCULAS MEZCLADAS Y CON ESPACIOS AL PRINCIPIO; SE PASA A *
003540*    MAYUSCULAS Y SE RECORRE A LA IZQUIERDA ANTES DE GRABARLO.   *
003550 01  WKS-AREA-FEED-ID.
003560*    WKS-FEED-NORM ES EL FEED-ID DE ENTRADA/SALIDA DE 070; EL
003570*    LLAMADOR LO CARGA ANTES DE PERFORM Y LO RECOGE YA NORMALIZADO
003580*    DESPUES.
003590     05  WKS-FEED-NORM              PIC X(20) VALUE SPACES.
003600*    AREA AUXILIAR PARA EL DESPLAZAMIENTO A LA IZQUIERDA QUE HACE
003610*    070 CUANDO EL FEED-ID TRAE ESPACIOS INICIALES.
003620     05  WKS-FEED-AUX               PIC X(20) JUSTIFIED RIGHT.
003630*    INDICE DE TRABAJO DEL PERFORM VARYING DE 070; AL TERMINAR
003640*    QUEDA APUNTANDO A LA PRIMERA POSICION NO BLANCA DEL FEED-ID.
003650     05  WKS-POS-INICIO             PIC 9(02) COMP VALUE ZEROS.
003660*    FILLER DE RESERVA AL FINAL DEL WORKING-STORAGE, COSTUMBRE
003670*    DEL DEPARTAMENTO DESDE LOS PROGRAMAS DE 1991 PARA DEJAR
003680*    ESPACIO POR SI UN FUTURO CAMBIO NECESITA UN CAMPO CHICO
003690*    SIN TENER QUE RENUMERAR TODO EL AREA DE TRABAJO.
003700 01  FILLER                         PIC X(08) VALUE SPACES.
003710*----------------------------------------------------------------*
003720*    FLUJO GENERAL DEL PROGRAMA:                                 *
003730*    1) INICIALIZAR CONTROLES Y ABRIR LOS CINCO ARCHIVOS.         *
003740*    2) VALIDAR QUE LOS DOS ARCHIVOS DE ENTRADA TRAIGAN EL        *
003750*       ENCABEZADO ESPERADO (SI NO, EL LOTE SE DETIENE).          *
003760*    3) RECORRER CLICKS-FILE COMPLETO, VALIDANDO Y GRABANDO EN    *
003770*       WK-CLICKS LOS RENGLONES BUENOS Y DOCUMENTANDO EN          *
003780*       ERRORS-FILE LOS PRIMEROS 100 RENGLONES MALOS.             *
003790*    4) HACER LO MISMO CON FEEDS-FILE CONTRA WK-FEEDS.            *
003800*    5) ESCRIBIR LA BITACORA DEL LOTE Y LAS ESTADISTICAS A        *
003810*       CONSOLA, CERRAR TODO Y TERMINAR.                          *
003820*----------------------------------------------------------------*
003830*----------------------------------------------------------------*
003840*    REGLAS DE NEGOCIO QUE APLICA ESTE PROGRAMA:                 *
003850*    1) TODO RENGLON DE CLICKS O DE FEEDS SE IDENTIFICA POR SU    *
003860*       FECHA Y SU FEED-ID (Y TAMBIEN POR CAMPAIGN-ID EN CLICKS). *
003870*    2) LA FECHA DEBE VENIR EN FORMATO AAAA-MM-DD Y SER UNA       *
003880*       FECHA REAL DEL CALENDARIO (CON AJUSTE DE BISIESTO).      *
003890*    3) LOS CLICKS NEGATIVOS SE OMITEN (NO SON ERROR, SON UN      *
003900*       AJUSTE DEL PROVEEDOR) Y NO SE GRABAN EN WK-CLICKS.        *
003910*    4) CUALQUIER OTRO RENGLON CON UN CAMPO NO NUMERICO O CON LA  *
003920*       FECHA MAL FORMADA SE CUENTA COMO ERROR; SE DOCUMENTAN LOS *
003930*       PRIMEROS 100 ERRORES DE CADA ARCHIVO EN ERRORS-FILE.      *
003940*    5) SI DOS RENGLONES DEL MISMO ARCHIVO TRAEN LA MISMA LLAVE,  *
003950*       GANA EL QUE APARECE MAS ABAJO (EL MAS RECIENTE).          *
003960*----------------------------------------------------------------*
003970*----------------------------------------------------------------*
003980*    CONSIDERACIONES DE OPERACION:                                *
003990*    - ESTE PROGRAMA SE CORRE UNA SOLA VEZ POR LOTE NOCTURNO,     *
004000*      DESPUES DE QUE TERMINA LA EXTRACCION FTP DE CLICKSIN Y     *
004010*      FEEDSIN Y ANTES DE INVOCAR A REPARTIR.                     *
004020*    - SI TERMINA CON RETURN-CODE 91, EL JCL NO DEBE CONTINUAR AL *
004030*      PASO DE REPARTIR; REVISAR PRIMERO LA CONSOLA Y DESPUES     *
004040*      ERRORS-FILE ANTES DE REINTENTAR EL LOTE.                   *
004050*----------------------------------------------------------------*
004060 PROCEDURE DIVISION.
004070******************************************************************
004080*                    P A R R A F O   R E C T O R                 *
004090******************************************************************
004100*    ORDEN FIJO DE EJECUCION: INICIALIZA, ABRE, VALIDA QUE LOS   *
004110*    ENCABEZADOS SEAN LOS ESPERADOS, PROCESA TODO CLICKS-FILE,   *
004120*    LUEGO TODO FEEDS-FILE, ESCRIBE LA BITACORA DEL LOTE, SACA   *
004130*    LAS ESTADISTICAS A CONSOLA Y CIERRA TODO ANTES DE TERMINAR. *
004140 000-MAIN SECTION.
004150     PERFORM 010-INICIALIZAR
004160     PERFORM 020-ABRIR-ARCHIVOS
004170     PERFORM 030-VALIDA-ENCABEZADOS
004180     PERFORM 040-PROCESA-CLICKS        UNTIL WKS-FIN-CLICKS
004190     PERFORM 050-PROCESA-FEEDS         UNTIL WKS-FIN-FEEDS
004200     PERFORM 080-ESCRIBE-BITACORA
004210*    NOTA (JLOZ 2011, SOL-233014): EL RETURN-CODE 91 LE AVISA AL
004220*    JCL QUE HUBO RENGLONES RECHAZADOS EN ESTE LOTE, IGUAL QUE
004230*    REPARTIR AVISA CON EL MISMO CODIGO CUANDO SUPERA SU UMBRAL;
004240*    AUDITORIA PIDIO QUE EL PASO SE MARQUE EN ERROR, NO SOLO QUE
004250*    LA BITACORA QUEDE EN WARNING, PARA QUE OPERACIONES LO VEA
004260*    DESDE LA CONSOLA DEL JCL SIN TENER QUE ABRIR ERRORS-FILE
004270     IF WKS-CLK-ERRORES NOT = 0 OR WKS-FED-ERRORES NOT = 0
004280        MOVE 91 TO RETURN-CODE
004290     END-IF
004300     PERFORM 090-ESTADISTICAS
004310     PERFORM 100-CERRAR-ARCHIVOS
004320     STOP RUN.
004330 000-MAIN-E. EXIT.
004340*    NOTA DE MANTENIMIENTO (SOL-231877, DCAS 2009): EL ORDEN DE LOS
004350*    PERFORM DE ARRIBA HACIA ABAJO ES EL MISMO DESDE 1991 Y NO SE
004360*    DEBE ALTERAR -- REPARTIR ASUME QUE WK-CLICKS Y WK-FEEDS YA
004370*    ESTAN COMPLETOS Y CERRADOS CUANDO CARGADAT TERMINA SU STOP RUN.
004380
004390
004400*    TOMA EL IDENTIFICADOR DEL LOTE QUE MANDA EL JCL POR SYSIN Y *
004410*    GUARDA LA HORA DE ARRANQUE PARA EL CALCULO DE DURACION.     *
004420 010-INICIALIZAR SECTION.
004430*    SE LIMPIA EL CAMPO ANTES DEL ACCEPT PORQUE SYSIN PUEDE TRAER
004440*    UN LOTE-ID MAS CORTO QUE LOS 36 BYTES DEL CAMPO Y NO SE QUIERE
004450*    ARRASTRAR BASURA DE UNA EJECUCION ANTERIOR.
004460     MOVE SPACES        TO WKS-LOTE-ID
004470     ACCEPT WKS-LOTE-ID FROM SYSIN
004480     ACCEPT WKS-HORA-INICIO FROM TIME.
004490 010-INICIALIZAR-E. EXIT.
004500*    NOTA (EMOR 1991): EL LOTE-ID LO GENERA EL JCL ANTES DE INVOCAR
004510*    ESTE PASO Y SE RECIBE TAL CUAL POR SYSIN; NO SE VALIDA AQUI,
004520*    PORQUE EL PROPIO JCL YA GARANTIZA SU FORMATO.
004530
004540
004550*APERTURA DE ARCHIVOS Y VALIDACION DE FILE STATUS
004560*SE ABRE PRIMERO ENTRADA, LUEGO SALIDA; CUALQUIER FALLA ES FATAL.
004570*    SE ABREN LOS DOS DE ENTRADA, LOS DOS DE TRABAJO Y EL NUEVO  *
004580*    ERRORS-FILE. CUALQUIER STATUS DISTINTO DE CERO ES FATAL --  *
004590*    NO TIENE CASO SEGUIR SI NO SE PUEDE DEJAR EVIDENCIA.        *
004600 020-ABRIR-ARCHIVOS SECTION.
004610*    SE ABREN PRIMERO LOS DOS ARCHIVOS DE ENTRADA Y LUEGO LOS DE
004620*    SALIDA; EL ORDEN NO ES OBLIGATORIO PERO ASI LO HACE TODO EL
004630*    REPARTO DESDE SIEMPRE.
004640     OPEN INPUT  CLICKS-FILE, FEEDS-FILE
004650*    LOS TRES ARCHIVOS DE SALIDA SE ABREN JUNTOS; SI CUALQUIERA
004660*    FALLA, LOS DEMAS SE CIERRAN DE TODAS FORMAS EN EL PERFORM
004670*    100-CERRAR-ARCHIVOS DE LA SALIDA ANTICIPADA.
004680     OPEN OUTPUT WK-CLICKS, WK-FEEDS, ERRORS-FILE
004690*    UN STATUS DE APERTURA DISTINTO DE CERO EN UN ARCHIVO SECUENCIAL
004700*    SIMPLE (SIN FSE) SE REPORTA DIRECTO A CONSOLA, SIN PASAR POR
004710*    DEBD1R00 -- ESE MODULO SOLO SABE INTERPRETAR EL STATUS
004720*    EXTENDIDO DE LOS ARCHIVOS INDEXADOS.
004730     IF FS-CLICKS-FILE NOT = 0
004740        DISPLAY '*** ERROR AL ABRIR CLICKS-FILE, FS: '
004750                FS-CLICKS-FILE
004760        MOVE  91 TO RETURN-CODE
004770        PERFORM 100-CERRAR-ARCHIVOS
004780        STOP RUN
004790     END-IF
004800*    MISMO TRATAMIENTO QUE CLICKS-FILE -- SECUENCIAL SIMPLE, SIN
004810*    FSE, SE VALIDA DIRECTO CONTRA CERO.
004820     IF FS-FEEDS-FILE NOT = 0
004830        DISPLAY '*** ERROR AL ABRIR FEEDS-FILE, FS: '
004840                FS-FEEDS-FILE
004850        MOVE  91 TO RETURN-CODE
004860        PERFORM 100-CERRAR-ARCHIVOS
004870        STOP RUN
004880     END-IF
004890*    AQUI SI SE LLAMA A DEBD1R00 PORQUE WK-CLICKS ES INDEXADO Y
004900*    TRAE EL GRUPO FSE-WK-CLICKS CON EL STATUS EXTENDIDO QUE EL
004910*    MODULO NECESITA PARA ARMAR EL MENSAJE DE DIAGNOSTICO.
004920     IF FS-WK-CLICKS NOT = 0
004930        MOVE 'WKCLICKS' TO FST-ARCHIVO
004940        CALL 'DEBD1R00' USING WKS-PROGRAMA, FST-ARCHIVO, 'OPEN',
004950                              SPACES, FS-WK-CLICKS, FSE-WK-CLICKS
004960        MOVE  91 TO RETURN-CODE
004970        PERFORM 100-CERRAR-ARCHIVOS
004980        STOP RUN
004990     END-IF
005000*    WK-FEEDS TAMBIEN ES INDEXADO, ASI QUE SU ERROR DE APERTURA SE
005010*    REPORTA IGUAL QUE EL DE WK-CLICKS, VIA DEBD1R00.
005020     IF FS-WK-FEEDS NOT = 0
005030        MOVE 'WKFEEDS ' TO FST-ARCHIVO
005040        CALL 'DEBD1R00' USING WKS-PROGRAMA, FST-ARCHIVO, 'OPEN',
005050                              SPACES, FS-WK-FEEDS, FSE-WK-FEEDS
005060        MOVE  91 TO RETURN-CODE
005070        PERFORM 100-CERRAR-ARCHIVOS
005080        STOP RUN
005090     END-IF
005100*    ERRORS-FILE ES SECUENCIAL SIMPLE, SIN FSE, IGUAL QUE LOG-FILE *
005110*    Y PUBSTAT-FILE -- SE VALIDA CONTRA CERO DIRECTO, SIN LLAMAR  *
005120*    A DEBD1R00.                                                  *
005130     IF FS-ERRORS-FILE NOT = 0
005140        DISPLAY '*** ERROR AL ABRIR ERRORS-FILE, FS: '
005150                FS-ERRORS-FILE
005160        MOVE  91 TO RETURN-CODE
005170        PERFORM 100-CERRAR-ARCHIVOS
005180        STOP RUN
005190     END-IF.
005200 020-ABRIR-ARCHIVOS-E. EXIT.
005210*    NOTA (JLOZ 2011, SOL-233010): SE AGREGO LA APERTURA DE
005220*    ERRORS-FILE EN ESTE MISMO PARRAFO PARA QUE, SI FALLA, EL LOTE
005230*    SE DETENGA IGUAL QUE SI FALLARA CUALQUIERA DE LOS OTROS
005240*    ARCHIVOS -- NO TIENE CASO PROCESAR RENGLONES SI NO SE VA A
005250*    PODER DEJAR EVIDENCIA DE LOS QUE SE RECHACEN.
005260
005270
005280*VALIDA QUE LOS ENCABEZADOS TRAIGAN LAS COLUMNAS ESPERADAS
005290*SE LEE UN RENGLON DE CADA ARCHIVO DE ENTRADA ANTES DE ENTRAR AL
005300*CICLO PRINCIPAL DE PROCESO.
005310*    SI EL PROVEEDOR CAMBIA EL ORDEN O EL NOMBRE DE UNA COLUMNA  *
005320*    DEL CSV SIN AVISAR, EL LOTE SE DETIENE AQUI EN VEZ DE       *
005330*    SEGUIR CARGANDO DATOS DESALINEADOS.                         *
005340 030-VALIDA-ENCABEZADOS SECTION.
005350*    SI EL ARCHIVO LLEGA VACIO (SIN SIQUIERA EL ENCABEZADO) ES UN
005360*    PROBLEMA DE LA EXTRACCION FTP, NO DE ESTE PROGRAMA, PERO DE
005370*    TODOS MODOS SE DETIENE EL LOTE PARA QUE OPERACION LO REVISE.
005380     READ CLICKS-FILE INTO LIN-CLICKS
005390        AT END
005400           DISPLAY '*** CLICKS-FILE VACIO, NO TRAE ENCABEZADO'
005410           MOVE  91 TO RETURN-CODE
005420           PERFORM 100-CERRAR-ARCHIVOS
005430           STOP RUN
005440     END-READ
005450*    EL ENCABEZADO SE COMPARA CONTRA EL LITERAL COMPLETO; CUALQUIER
005460*    DIFERENCIA, INCLUSO DE UN SOLO CARACTER O EL ORDEN DE LAS
005470*    COLUMNAS, SE CONSIDERA ENCABEZADO INVALIDO.
005480     IF LIN-CLICKS NOT =
005490        'date,campaign_id,campaign_name,fp_feed_id,traffic_source_id,clic
005500-       'ks'
005510        DISPLAY '*** ENCABEZADO INVALIDO EN CLICKS-FILE'
005520        MOVE  91 TO RETURN-CODE
005530        PERFORM 100-CERRAR-ARCHIVOS
005540        STOP RUN
005550     END-IF
005560*    MISMA VALIDACION QUE PARA CLICKS-FILE, AHORA CONTRA EL
005570*    ENCABEZADO DEL ARCHIVO DE FEEDS.
005580     READ FEEDS-FILE INTO LIN-FEEDS
005590        AT END
005600           DISPLAY '*** FEEDS-FILE VACIO, NO TRAE ENCABEZADO'
005610           MOVE  91 TO RETURN-CODE
005620           PERFORM 100-CERRAR-ARCHIVOS
005630           STOP RUN
005640     END-READ
005650*    EL ENCABEZADO DE FEEDS TIENE SEIS COLUMNAS; SE COMPARA
005660*    COMPLETO, IGUAL QUE EL DE CLICKS.
005670     IF LIN-FEEDS NOT =
005680        'date,fp_feed_id,total_searches,monetized_searches,paid_clicks,fe
005690-       'ed_revenue'
005700        DISPLAY '*** ENCABEZADO INVALIDO EN FEEDS-FILE'
005710        MOVE  91 TO RETURN-CODE
005720        PERFORM 100-CERRAR-ARCHIVOS
005730        STOP RUN
005740     END-IF.
005750 030-VALIDA-ENCABEZADOS-E. EXIT.
005760*    NOTA (RSIC 1993): LOS LITERALES DE ENCABEZADO SE ESCRIBIERON
005770*    EN MINUSCULAS PORQUE ASI LOS ENTREGA EL EXTRACTOR FTP; SI EL
005780*    PROVEEDOR ALGUN DIA CAMBIA A MAYUSCULAS HAY QUE AVISAR A
005790*    OPERACION ANTES DE TOCAR ESTE PARRAFO.
005800
005810
005820******************************************************************
005830*                 P R O C E S O   D E   C L I C K S               *
005840******************************************************************
005850*    LEE CLICKS-FILE RENGLON POR RENGLON HASTA FIN DE ARCHIVO.   *
005860*    LOS CLICKS NEGATIVOS NO SON ERROR, SON "OMITIDOS" (REGLA DE *
005870*    NEGOCIO: DEVOLUCION/AJUSTE DEL PROVEEDOR, SE DESCARTA SIN   *
005880*    CONTAR COMO RENGLON MAL FORMADO). LOS RENGLONES QUE NO      *
005890*    VALIDAN (FECHA, NUMERICOS) SE CUENTAN Y SE DOCUMENTAN EN    *
005900*    ERRORS-FILE VIA EL PARRAFO 044, HASTA EL TOPE DE 100.       *
005910 040-PROCESA-CLICKS SECTION.
005920     READ CLICKS-FILE INTO LIN-CLICKS
005930        AT END
005940           MOVE 1 TO WKS-FIN-ARCHIVOS
005950        NOT AT END
005960*          CADA RENGLON DE DATOS CUENTA PARA LA POSICION QUE SE *
005970*          REPORTA EN ERRORS-FILE, INDEPENDIENTEMENTE DE SI AL  *
005980*          FINAL RESULTA VALIDO O NO.                            *
005990*    ESTE CONTADOR ARRANCA EN CERO AL INICIO DEL PROGRAMA Y SOLO
006000*    SE INCREMENTA AQUI, UNA VEZ POR CADA RENGLON DE DATOS LEIDO
006010*    (EL ENCABEZADO YA SE CONSUMIO EN 030 Y NO CUENTA).
006020           ADD 1 TO WKS-CLK-RENGLON-NUM
006030           PERFORM 041-PARTE-RENGLON-CLK
006040           PERFORM 042-VALIDA-RENGLON-CLK
006050           IF CLK-RENGLON-ES-VALIDO
006060              IF WKS-CLK-CLICKS-NUM < 0
006070                 ADD 1 TO WKS-CLK-OMITIDOS
006080              ELSE
006090                 PERFORM 043-GRABA-WK-CLICKS
006100                 ADD 1 TO WKS-CLK-IMPORTADOS
006110              END-IF
006120           ELSE
006130              IF WKS-CLK-ERRORES < 100
006140                 ADD 1 TO WKS-CLK-ERRORES
006150                 PERFORM 044-DOCUMENTA-ERROR-CLK
006160              END-IF
006170           END-IF
006180     END-READ.
006190 040-PROCESA-CLICKS-E. EXIT.
006200*    NOTA (DCAS 2006, SOL-229105): EL TOPE DE 100 ERRORES POR
006210*    ARCHIVO SE PUSO PORQUE UN LOTE CON EL CSV CORRUPTO LLEGO A
006220*    GENERAR MILES DE RENGLONES INVALIDOS Y TARDABA HORAS; DESPUES
006230*    DE 100 SOLO SE SIGUE CONTANDO, YA NO SE ESCRIBE A ERRORS-FILE.
006240
006250
006260*SEPARA EL RENGLON CSV EN SUS CAMPOS COMPONENTES
006270*ESTE PARRAFO NO VALIDA NADA, SOLO DESARMA EL RENGLON.
006280*    EL CSV NO TRAE COMILLAS NI COMAS DENTRO DE LOS CAMPOS, POR  *
006290*    ESO BASTA UN UNSTRING SIMPLE DELIMITADO POR COMA.           *
006300 041-PARTE-RENGLON-CLK SECTION.
006310*    EL DELIMITADOR ES SIEMPRE COMA; EL CSV NO TRAE CAMPOS ENTRE
006320*    COMILLAS NI COMAS DENTRO DE NINGUNA COLUMNA.
006330     UNSTRING LIN-CLICKS DELIMITED BY ','
006340        INTO WKS-CLK-FECHA-TXT,  WKS-CLK-CAMID-TXT,
006350             WKS-CLK-CAMNOM-TXT, WKS-CLK-FEEDID-TXT,
006360             WKS-CLK-TRAFICO-TXT, WKS-CLK-CLICKS-TXT
006370     END-UNSTRING
006380*    LOS CAMPOS NUMERICOS VIENEN ALINEADOS A LA DERECHA CON      *
006390*    ESPACIOS A LA IZQUIERDA; SE RELLENAN CON CEROS PARA QUE LA  *
006400*    PRUEBA IS NUMERIC Y LA CONVERSION POSTERIOR FUNCIONEN BIEN. *
006410*    EL CAMPAIGN-ID Y EL TRAFFIC-SOURCE-ID SON NUMERICOS DE ANCHO
006420*    FIJO; SE RELLENAN DE CEROS A LA IZQUIERDA PARA QUE LA PRUEBA
006430*    IS NUMERIC NO FALLE POR LOS ESPACIOS QUE DEJA EL UNSTRING.
006440     INSPECT WKS-CLK-CAMID-TXT    REPLACING LEADING SPACE BY '0'
006450     INSPECT WKS-CLK-TRAFICO-TXT  REPLACING LEADING SPACE BY '0'.
006460 041-PARTE-RENGLON-CLK-E. EXIT.
006470*    NOTA (EMOR 1991): SI ALGUNA VEZ EL PROVEEDOR AGREGA UNA
006480*    COLUMNA NUEVA AL CSV DE CLICKS, ESTE UNSTRING SE CORRE Y TODOS
006490*    LOS CAMPOS QUEDAN DESALINEADOS -- REVISAR PRIMERO AQUI.
006500
006510
006520*VALIDA TIPOS DE DATO Y FECHA DEL RENGLON (REGLA DE NEGOCIO 4)
006530*AQUI SE DECIDE SI EL RENGLON SE GRABA O SE CUENTA COMO ERROR.
006540*    UN RENGLON SOLO SE MARCA VALIDO SI LA FECHA, EL CAMPAIGN-ID,*
006550*    EL TRAFFIC-SOURCE-ID Y EL CAMPO DE CLICKS PASAN TODOS SUS   *
006560*    RESPECTIVOS CHEQUEOS; CUALQUIER FALLA DEJA EL RENGLON COMO  *
006570*    INVALIDO Y EL LLAMADOR LO CUENTA COMO ERROR.                *
006580 042-VALIDA-RENGLON-CLK SECTION.
006590*    SE ARRANCA SUPONIENDO QUE EL RENGLON ES INVALIDO Y SOLO SE
006600*    MARCA VALIDO AL FINAL SI TODAS LAS CONDICIONES DEL IF GRANDE
006610*    DE MAS ABAJO SE CUMPLEN A LA VEZ.
006620*    LA FECHA SE COPIA AL AREA COMUN WKS-AREA-FECHA ANTES DE
006630*    LLAMAR A 060, QUE ES COMPARTIDO ENTRE CLICKS Y FEEDS.
006640     MOVE 0 TO WKS-CLK-RENGLON-OK
006650     MOVE WKS-CLK-FECHA-TXT TO WKS-F-TEXTO-GEN
006660     PERFORM 060-VALIDA-FECHA
006670*    EL CAMPO DE CLICKS PUEDE TRAER UN SIGNO MENOS AL PRINCIPIO; *
006680*    SE GUARDA APARTE PARA PROCESAR SOLO LOS DIGITOS.            *
006690*    POR DEFECTO SE SUPONE CLICKS POSITIVO (SIN SIGNO); SOLO SE
006700*    MARCA SIGNO NEGATIVO SI EL PRIMER CARACTER DEL CAMPO ES '-'.
006710     MOVE SPACE TO WKS-CLK-SIGNO
006720     MOVE 1     TO WKS-CLK-POS-INI
006730     IF WKS-CLK-CLICKS-TXT(1:1) = '-'
006740        MOVE '-' TO WKS-CLK-SIGNO
006750        MOVE 2   TO WKS-CLK-POS-INI
006760     END-IF
006770     PERFORM 042A-CONVIERTE-CLICKS-NUM
006780*    SOLO SI PASAN LOS CUATRO CHEQUEOS A LA VEZ (FECHA, CAMPAIGN-ID,
006790*    TRAFFIC-SOURCE-ID Y EL NUMERO DE CLICKS) SE MUEVEN LOS CAMPOS
006800*    AL REGISTRO DE SALIDA; SI FALTA UNO SOLO, EL RENGLON SE
006810*    CUENTA COMO ERROR EN EL PARRAFO QUE LLAMO A ESTE.
006820     IF FECHA-ES-VALIDA
006830        AND WKS-CLK-CAMID-TXT    IS NUMERIC
006840        AND WKS-CLK-TRAFICO-TXT  IS NUMERIC
006850        AND CLK-NUM-ES-VALIDO
006860        MOVE 1 TO WKS-CLK-RENGLON-OK
006870*    A PARTIR DE AQUI SE MUEVEN LOS CAMPOS YA VALIDADOS AL
006880*    REGISTRO DE SALIDA CLK-* QUE DEFINE LA COPY CLKREG01.
006890        MOVE WKS-CLK-CAMID-TXT    TO CLK-CAMPAIGN-ID
006900        MOVE WKS-CLK-CAMNOM-TXT   TO CLK-CAMPAIGN-NAME
006910        MOVE WKS-CLK-TRAFICO-TXT  TO CLK-TRAFFIC-SRC
006920        MOVE WKS-CLK-FECHA-TXT    TO CLK-DATE
006930*    EL SIGNO GUARDADO AL PRINCIPIO DEL PARRAFO SE APLICA AQUI,
006940*    YA CON EL VALOR NUMERICO ARMADO POR 042A.
006950        IF WKS-CLK-SIGNO = '-'
006960           MULTIPLY WKS-CLK-CLICKS-NUM BY -1
006970                    GIVING WKS-CLK-CLICKS-NUM
006980        END-IF
006990        MOVE WKS-CLK-CLICKS-NUM   TO CLK-CLICKS
007000*    EL FEED-ID SE NORMALIZA ANTES DE MOVERLO A LA LLAVE DE SALIDA.
007010        MOVE WKS-CLK-FEEDID-TXT   TO WKS-FEED-NORM
007020        PERFORM 070-NORMALIZA-FEED-ID
007030        MOVE WKS-FEED-NORM        TO CLK-FEED-ID
007040     END-IF.
007050 042-VALIDA-RENGLON-CLK-E. EXIT.
007060*    NOTA (SOL-229105): EL ORDEN DE LAS CONDICIONES DEL IF IMPORTA
007070*    POCO EN RESULTADO PERO SE DEJO FECHA PRIMERO PORQUE ES LA
007080*    CAUSA MAS COMUN DE RECHAZO SEGUN EL HISTORICO DE ERRORES.
007090
007100
007110*CONVIERTE EL CAMPO DE CLICKS (SIN SIGNO) DE TEXTO A NUMERICO
007120*DIGITO POR DIGITO; EVITA USAR FUNCIONES INTRINSECAS (SOL-231877)
007130*    SE ARRANCA SUPONIENDO QUE EL NUMERO ES VALIDO Y SE VA A     *
007140*    RECORRER HASTA 11 POSICIONES O HASTA ENCONTRAR UN ESPACIO.  *
007150 042A-CONVIERTE-CLICKS-NUM SECTION.
007160*    WKS-CLK-NUM-VALIDO ARRANCA EN 1 (VALIDO) Y SOLO SE APAGA SI
007170*    042B ENCUENTRA UN CARACTER QUE NO ES DIGITO NI ESPACIO.
007180     MOVE 0 TO WKS-CLK-CLICKS-NUM
007190     MOVE 0 TO WKS-CLK-TERMINO
007200     MOVE 1 TO WKS-CLK-NUM-VALIDO
007210     PERFORM 042B-UN-DIGITO-CLK
007220        VARYING WKS-CLK-POS FROM WKS-CLK-POS-INI BY 1
007230           UNTIL WKS-CLK-POS > 11 OR CLK-TERMINO-SW.
007240 042A-CONVIERTE-CLICKS-NUM-E. EXIT.
007250*    NOTA (DCAS 2009, SOL-231877): SE DESCARTO USAR FUNCTION
007260*    NUMVAL PORQUE EL COMPILADOR DE PRODUCCION DE ESE ENTONCES NO
007270*    TRAIA TODAVIA EL MODULO DE FUNCIONES INTRINSECAS HABILITADO.
007280
007290
007300*    UN ESPACIO CORTA LA CONVERSION (FIN DEL NUMERO); CUALQUIER  *
007310*    CARACTER QUE NO SEA DIGITO NI ESPACIO INVALIDA EL RENGLON.  *
007320 042B-UN-DIGITO-CLK SECTION.
007330*    UN ESPACIO SIGNIFICA QUE YA SE TERMINARON LOS DIGITOS DEL
007340*    NUMERO (EL CAMPO VIENE ALINEADO A LA IZQUIERDA); CUALQUIER
007350*    OTRA COSA QUE NO SEA DIGITO INVALIDA EL RENGLON COMPLETO.
007360     IF WKS-CLK-CLICKS-TXT(WKS-CLK-POS:1) = SPACE
007370        MOVE 1 TO WKS-CLK-TERMINO
007380     ELSE
007390        IF WKS-CLK-CLICKS-TXT(WKS-CLK-POS:1) IS NUMERIC
007400           MOVE WKS-CLK-CLICKS-TXT(WKS-CLK-POS:1) TO
007410                WKS-CLK-DIGITO-NUM
007420           COMPUTE WKS-CLK-CLICKS-NUM =
007430                   WKS-CLK-CLICKS-NUM * 10 + WKS-CLK-DIGITO-NUM
007440        ELSE
007450           MOVE 0 TO WKS-CLK-NUM-VALIDO
007460           MOVE 1 TO WKS-CLK-TERMINO
007470        END-IF
007480     END-IF.
007490 042B-UN-DIGITO-CLK-E. EXIT.
007500*    NOTA: ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA POSICION DEL
007510*    CAMPO DE CLICKS; ONCE ITERACIONES COMO MAXIMO, ASI QUE EL
007520*    COSTO EN CPU ES DESPRECIABLE FRENTE A UNA FUNCION INTRINSECA.
007530
007540
007550*ESCRIBE EN WK-CLICKS; LLAVE REPETIDA SE REESCRIBE (REGLA 5,
007560*EL ULTIMO RENGLON DEL ARCHIVO DE ENTRADA ES EL QUE PREVALECE)
007570*SOLO SE LLAMA DESDE 040 CUANDO EL RENGLON YA PASO VALIDACION.
007580*    EL WRITE FALLA CON INVALID KEY CUANDO LA LLAVE (FECHA +     *
007590*    CAMPANA + FEED) YA EXISTE; EN ESE CASO SE REGRABA CON       *
007600*    REWRITE PARA QUE QUEDE EL VALOR DEL RENGLON MAS RECIENTE.   *
007610 043-GRABA-WK-CLICKS SECTION.
007620*    CLK-IND-ERROR SE LIMPIA ANTES DE GRABAR PORQUE REPARTIR LO
007630*    USA MAS ADELANTE PARA MARCAR SUS PROPIOS RECHAZOS; CARGADAT
007640*    SOLO DEJA EL CAMPO EN BLANCO.
007650     MOVE ' ' TO CLK-IND-ERROR
007660     WRITE REG-CLICKS
007670        INVALID KEY
007680           REWRITE REG-CLICKS
007690           INVALID KEY CONTINUE
007700           END-REWRITE
007710     END-WRITE.
007720 043-GRABA-WK-CLICKS-E. EXIT.
007730*    NOTA (SOL-186221): REGLA DE NEGOCIO 5 -- CUANDO DOS RENGLONES
007740*    DEL MISMO CSV TRAEN LA MISMA LLAVE (FECHA+CAMPANA+FEED), GANA
007750*    EL QUE APARECE MAS ABAJO EN EL ARCHIVO, NUNCA EL PRIMERO.
007760
007770
007780*DOCUMENTA EN ERRORS-FILE UN RENGLON DE CLICKS RECHAZADO (SOL-233010)
007790*    SE ARMA UN MENSAJE GENERICO PORQUE EL RENGLON PUDO FALLAR   *
007800*    POR VARIAS RAZONES A LA VEZ (FECHA, CAMPAIGN-ID, TRAFFIC-   *
007810*    SOURCE-ID O EL CAMPO DE CLICKS); EL NUMERO DE RENGLON Y EL  *
007820*    NOMBRE DEL ARCHIVO LE BASTAN A AUDITORIA PARA IR A VER EL   *
007830*    RENGLON ORIGINAL EN EL CSV DE CLICKSIN.                     *
007840 044-DOCUMENTA-ERROR-CLK SECTION.
007850*    SE GRABA UN RENGLON POR CADA RECHAZO, CON EL NOMBRE LOGICO
007860*    DEL ARCHIVO DE ORIGEN Y EL NUMERO DE RENGLON DENTRO DE ESE
007870*    ARCHIVO PARA QUE AUDITORIA LO PUEDA LOCALIZAR SIN AMBIGUEDAD.
007880     MOVE 'CLICKSIN' TO ERR-ARCHIVO
007890     MOVE WKS-CLK-RENGLON-NUM TO ERR-RENGLON-NUM
007900     MOVE 'FECHA, CAMPAIGN-ID, TRAFFIC-SOURCE-ID O CLICKS INVALIDO'
007910          TO ERR-MENSAJE
007920     WRITE REG-ERRORES
007930     IF FS-ERRORS-FILE NOT = 0
007940        DISPLAY '*** ERROR AL GRABAR ERRORS-FILE, FS: '
007950                FS-ERRORS-FILE
007960        MOVE  91 TO RETURN-CODE
007970        PERFORM 100-CERRAR-ARCHIVOS
007980        STOP RUN
007990     END-IF.
008000 044-DOCUMENTA-ERROR-CLK-E. EXIT.
008010*    NOTA (JLOZ 2011, SOL-233010): EL MENSAJE ES GENERICO A
008020*    PROPOSITO; DESGLOSAR CUAL CAMPO FALLO EXACTAMENTE HUBIERA
008030*    OBLIGADO A TOCAR TODA LA LOGICA DE 042, Y AUDITORIA SOLO PIDIO
008040*    PODER UBICAR EL RENGLON ORIGINAL, NO UN DIAGNOSTICO DETALLADO.
008050
008060
008070******************************************************************
008080*                 P R O C E S O   D E   F E E D S                 *
008090******************************************************************
008100*    MISMA MECANICA QUE EL PROCESO DE CLICKS, PERO PARA EL CSV   *
008110*    DE FEED PROVIDERS; AQUI NO HAY CONCEPTO DE "OMITIDO" YA QUE *
008120*    EL PROVEEDOR DE FEEDS NUNCA REPORTA VALORES NEGATIVOS.      *
008130 050-PROCESA-FEEDS SECTION.
008140*    MISMA MECANICA DE LECTURA QUE 040-PROCESA-CLICKS, SOLO QUE
008150*    AQUI EL SWITCH DE FIN DE ARCHIVO ES EL VALOR 2 (WKS-FIN-FEEDS).
008160     READ FEEDS-FILE INTO LIN-FEEDS
008170        AT END
008180           MOVE 2 TO WKS-FIN-ARCHIVOS
008190        NOT AT END
008200*    MISMO CRITERIO QUE WKS-CLK-RENGLON-NUM, PERO PARA EL ARCHIVO
008210*    DE FEEDS Y SU PROPIO CONTADOR INDEPENDIENTE.
008220           ADD 1 TO WKS-FED-RENGLON-NUM
008230           PERFORM 051-PARTE-RENGLON-FED
008240           PERFORM 052-VALIDA-RENGLON-FED
008250           IF FED-RENGLON-ES-VALIDO
008260              PERFORM 053-GRABA-WK-FEEDS
008270              ADD 1 TO WKS-FED-IMPORTADOS
008280           ELSE
008290              IF WKS-FED-ERRORES < 100
008300                 ADD 1 TO WKS-FED-ERRORES
008310                 PERFORM 055-DOCUMENTA-ERROR-FED
008320              END-IF
008330           END-IF
008340     END-READ.
008350 050-PROCESA-FEEDS-E. EXIT.
008360*    NOTA: A DIFERENCIA DE CLICKS, AQUI NO EXISTE EL CONCEPTO DE
008370*    RENGLON OMITIDO -- EL PROVEEDOR DE FEEDS NUNCA REPORTA
008380*    VALORES NEGATIVOS DE BUSQUEDAS NI DE INGRESO EN SU EXTRACTO
008390*    (ASI LO CONFIRMO AUDITORIA EN 2011).
008400
008410
008420*    EL RENGLON DE FEEDS TIENE SEIS COLUMNAS, TODAS OBLIGATORIAS *
008430*    SEGUN EL EXTRACTOR DEL PROVEEDOR.                           *
008440 051-PARTE-RENGLON-FED SECTION.
008450*    MISMO CRITERIO DE DELIMITADOR QUE EN EL RENGLON DE CLICKS.
008460     UNSTRING LIN-FEEDS DELIMITED BY ','
008470        INTO WKS-FED-FECHA-TXT, WKS-FED-FEEDID-TXT,
008480             WKS-FED-BUSQ-TXT,  WKS-FED-MONET-TXT,
008490             WKS-FED-PAGCLK-TXT, WKS-FED-REVENUE-TXT
008500     END-UNSTRING
008510*    LAS TRES COLUMNAS NUMERICAS DE FEEDS SE RELLENAN DE CEROS POR
008520*    LA MISMA RAZON QUE LOS CAMPOS NUMERICOS DE CLICKS.
008530     INSPECT WKS-FED-BUSQ-TXT    REPLACING LEADING SPACE BY '0'
008540     INSPECT WKS-FED-MONET-TXT   REPLACING LEADING SPACE BY '0'
008550     INSPECT WKS-FED-PAGCLK-TXT  REPLACING LEADING SPACE BY '0'.
008560 051-PARTE-RENGLON-FED-E. EXIT.
008570*    NOTA (EMOR 1991): SEIS COLUMNAS FIJAS; SI EL PROVEEDOR ALGUNA
008580*    VEZ AGREGA UNA COLUMNA EXTRA AL FINAL (POR EJEMPLO UN ID DE
008590*    LOTE DEL PROVEEDOR) NO AFECTA PORQUE EL UNSTRING IGNORA LO
008600*    QUE SOBRA DESPUES DEL ULTIMO CAMPO DESTINO.
008610
008620
008630*    UN RENGLON DE FEEDS SOLO ES VALIDO SI LA FECHA, LAS TRES     *
008640*    COLUMNAS NUMERICAS (BUSQUEDAS, MONETIZADAS, PAGO-CLICKS) Y  *
008650*    EL INGRESO (CON SIGNO Y DECIMALES) PASAN TODOS SUS CHEQUEOS.*
008660 052-VALIDA-RENGLON-FED SECTION.
008670*    MISMO PATRON QUE EN CLICKS: SE COPIA LA FECHA AL AREA COMUN
008680*    ANTES DE VALIDARLA.
008690     MOVE 0 TO WKS-FED-RENGLON-OK
008700     MOVE WKS-FED-FECHA-TXT TO WKS-F-TEXTO-GEN
008710     PERFORM 060-VALIDA-FECHA
008720     MOVE WKS-FED-REVENUE-TXT TO WKS-DEC-SIGNO-RESTO
008730     PERFORM 054-CONVIERTE-DECIMAL
008740*    LAS TRES COLUMNAS NUMERICAS DE FEEDS (BUSQUEDAS, MONETIZADAS,
008750*    PAGO-CLICKS) SE VALIDAN COMO NUMERIC ANTES DE MOVERLAS AL
008760*    REGISTRO DE SALIDA.
008770     IF FECHA-ES-VALIDA
008780        AND WKS-FED-BUSQ-TXT    IS NUMERIC
008790        AND WKS-FED-MONET-TXT   IS NUMERIC
008800        AND WKS-FED-PAGCLK-TXT  IS NUMERIC
008810        AND DEC-ES-VALIDO
008820        MOVE 1 TO WKS-FED-RENGLON-OK
008830*    A PARTIR DE AQUI SE MUEVEN LOS CAMPOS YA VALIDADOS AL
008840*    REGISTRO DE SALIDA FD-* QUE DEFINE LA COPY FEDREG01.
008850        MOVE WKS-FED-FECHA-TXT  TO FD-DATE
008860        MOVE WKS-FED-BUSQ-TXT   TO FD-TOTAL-SEARCHES
008870        MOVE WKS-FED-MONET-TXT  TO FD-MONETIZED
008880        MOVE WKS-FED-PAGCLK-TXT TO FD-PAID-CLICKS
008890        MOVE WKS-DEC-RESULT     TO FD-REVENUE
008900*    MISMA NORMALIZACION DE FEED-ID QUE EN EL RENGLON DE CLICKS.
008910        MOVE WKS-FED-FEEDID-TXT TO WKS-FEED-NORM
008920        PERFORM 070-NORMALIZA-FEED-ID
008930        MOVE WKS-FEED-NORM      TO FD-FEED-ID
008940     END-IF.
008950 052-VALIDA-RENGLON-FED-E. EXIT.
008960*    NOTA (SOL-229105): EL INGRESO (FEED-REVENUE) ES EL CAMPO MAS
008970*    DELICADO DE VALIDAR PORQUE TRAE SIGNO Y DECIMALES EN TEXTO;
008980*    VER EL PARRAFO 054 PARA EL DETALLE DE LA CONVERSION.
008990
009000
009010*ESCRIBE EN WK-FEEDS; LLAVE REPETIDA SE REESCRIBE (REGLA 5,
009020*EL ULTIMO RENGLON DEL ARCHIVO DE ENTRADA ES EL QUE PREVALECE)
009030*SOLO SE LLAMA DESDE 050 CUANDO EL RENGLON YA PASO VALIDACION.
009040*    MISMO CRITERIO QUE 043-GRABA-WK-CLICKS, PERO CONTRA LA      *
009050*    LLAVE FECHA+FEED DE WK-FEEDS.                                *
009060 053-GRABA-WK-FEEDS SECTION.
009070     MOVE ' ' TO FD-IND-ERROR
009080     WRITE REG-FEEDS
009090        INVALID KEY
009100           REWRITE REG-FEEDS
009110           INVALID KEY CONTINUE
009120           END-REWRITE
009130     END-WRITE.
009140 053-GRABA-WK-FEEDS-E. EXIT.
009150*    NOTA (SOL-186221): MISMA REGLA 5 QUE EN CLICKS -- EL ULTIMO
009160*    RENGLON DEL CSV CON LA MISMA LLAVE FECHA+FEED ES EL QUE QUEDA
009170*    GRABADO EN WK-FEEDS.
009180
009190
009200*CONVIERTE UN CAMPO DE TEXTO CON PUNTO DECIMAL A S9(09)V99
009210*SE USA UNICAMENTE PARA EL CAMPO FEED-REVENUE DE CADA RENGLON.
009220*    EL INGRESO PUEDE VENIR CON SIGNO MENOS (AJUSTE DEL FEED) Y  *
009230*    SIEMPRE TRAE PUNTO DECIMAL; SE PARTE EN ENTERA Y DECIMAL Y  *
009240*    SE ARMA EL VALOR NUMERICO A MANO, SIN FUNCIONES INTRINSECAS.*
009250 054-CONVIERTE-DECIMAL SECTION.
009260*    SE LIMPIA TODO EL AREA DE TRABAJO ANTES DE DESCOMPONER EL
009270*    CAMPO, PORQUE ESTE PARRAFO SE LLAMA UNA VEZ POR RENGLON Y LOS
009280*    CAMPOS DE TRABAJO SON COMPARTIDOS ENTRE LLAMADAS.
009290     MOVE 0      TO WKS-DEC-VALIDO
009300     MOVE ZEROS  TO WKS-DEC-RESULT
009310     MOVE SPACE  TO WKS-DEC-SIGNO
009320*    SI EL INGRESO VIENE NEGATIVO (AJUSTE DEL PROVEEDOR), EL SIGNO
009330*    SE GUARDA APARTE Y SE VUELVE A APLICAR DESPUES DE CONVERTIR LA
009340*    PARTE NUMERICA, PARA NO CONFUNDIR AL UNSTRING DE MAS ABAJO.
009350     IF WKS-DEC-SIGNO-RESTO(1:1) = '-'
009360        MOVE '-'                       TO WKS-DEC-SIGNO
009370        MOVE WKS-DEC-SIGNO-RESTO(2:13) TO WKS-DEC-RESTO
009380     ELSE
009390        MOVE WKS-DEC-SIGNO-RESTO       TO WKS-DEC-RESTO
009400     END-IF
009410*    SE ACEPTA TANTO PUNTO COMO ESPACIO DE DELIMITADOR PORQUE
009420*    ALGUNOS PROVEEDORES MANDAN EL INGRESO SIN PARTE DECIMAL.
009430     UNSTRING WKS-DEC-RESTO DELIMITED BY '.' OR SPACE
009440        INTO WKS-DEC-ENTERA, WKS-DEC-DECIMAL
009450     END-UNSTRING
009460     INSPECT WKS-DEC-ENTERA  REPLACING LEADING SPACE BY '0'
009470     INSPECT WKS-DEC-DECIMAL REPLACING LEADING SPACE BY '0'
009480     IF WKS-DEC-ENTERA IS NUMERIC AND WKS-DEC-DECIMAL IS NUMERIC
009490        MOVE 1 TO WKS-DEC-VALIDO
009500        COMPUTE WKS-DEC-RESULT ROUNDED =
009510                WKS-DEC-ENTERA + (WKS-DEC-DECIMAL / 100)
009520        IF WKS-DEC-SIGNO = '-'
009530           MULTIPLY WKS-DEC-RESULT BY -1 GIVING WKS-DEC-RESULT
009540        END-IF
009550     END-IF.
009560 054-CONVIERTE-DECIMAL-E. EXIT.
009570*    NOTA (DCAS 2009, SOL-231877): AL IGUAL QUE EN CLICKS, SE EVITO
009580*    FUNCTION NUMVAL; EL REDONDEO CON ROUNDED SIGUE LA REGLA
009590*    ARITMETICA ESTANDAR DEL COMPILADOR, NO UNA REGLA DE NEGOCIO.
009600
009610
009620*DOCUMENTA EN ERRORS-FILE UN RENGLON DE FEEDS RECHAZADO (SOL-233010)
009630*    MISMA IDEA QUE 044-DOCUMENTA-ERROR-CLK PERO CONTRA EL       *
009640*    ARCHIVO FEEDSIN Y SU PROPIO CONTADOR DE RENGLON.            *
009650 055-DOCUMENTA-ERROR-FED SECTION.
009660*    MISMO CRITERIO QUE EN 044-DOCUMENTA-ERROR-CLK, PERO CONTRA EL
009670*    CONTADOR Y EL NOMBRE LOGICO DEL ARCHIVO DE FEEDS.
009680     MOVE 'FEEDSIN ' TO ERR-ARCHIVO
009690     MOVE WKS-FED-RENGLON-NUM TO ERR-RENGLON-NUM
009700     MOVE 'FECHA, CAMPOS NUMERICOS O FEED-REVENUE INVALIDO'
009710          TO ERR-MENSAJE
009720     WRITE REG-ERRORES
009730     IF FS-ERRORS-FILE NOT = 0
009740        DISPLAY '*** ERROR AL GRABAR ERRORS-FILE, FS: '
009750                FS-ERRORS-FILE
009760        MOVE  91 TO RETURN-CODE
009770        PERFORM 100-CERRAR-ARCHIVOS
009780        STOP RUN
009790     END-IF.
009800 055-DOCUMENTA-ERROR-FED-E. EXIT.
009810*    NOTA (JLOZ 2011, SOL-233010): VER LA NOTA DEL PARRAFO 044 --
009820*    EL MISMO CRITERIO DE MENSAJE GENERICO APLICA AQUI PARA FEEDS.
009830
009840
009850******************************************************************
009860*         V A L I D A C I O N   D E   F E C H A   A A A A-M M-D D *
009870******************************************************************
009880*    VALIDA FORMATO AAAA-MM-DD (GUIONES EN LAS POSICIONES 5 Y 8, *
009890*    LOS DEMAS GRUPOS NUMERICOS) Y QUE EL DIA EXISTA PARA EL MES *
009900*    Y EL ANIO DADOS, CONSULTANDO LA TABLA-DIAS Y AJUSTANDO      *
009910*    FEBRERO SEGUN LA REGLA DE ANIO BISIESTO.                    *
009920 060-VALIDA-FECHA SECTION.
009930*    FORMATO ESPERADO AAAA-MM-DD: GUION EN LA POSICION 5 Y OTRO EN
009940*    LA 8, Y LOS TRES GRUPOS DE DIGITOS (ANIO, MES, DIA) NUMERICOS;
009950*    CUALQUIER OTRA COSA DEJA LA FECHA COMO INVALIDA DE ENTRADA.
009960     MOVE 0 TO WKS-FECHA-VALIDA-SW
009970     IF WKS-F-TEXTO-GEN(5:1) = '-' AND WKS-F-TEXTO-GEN(8:1) = '-'
009980        AND WKS-F-TEXTO-GEN(1:4)  IS NUMERIC
009990        AND WKS-F-TEXTO-GEN(6:2)  IS NUMERIC
010000        AND WKS-F-TEXTO-GEN(9:2)  IS NUMERIC
010010        MOVE WKS-F-TEXTO-GEN(1:4) TO WKS-F-ANIO
010020        MOVE WKS-F-TEXTO-GEN(6:2) TO WKS-F-MES
010030        MOVE WKS-F-TEXTO-GEN(9:2) TO WKS-F-DIA
010040   *    SOLO SI EL MES ESTA EN RANGO SE CONSULTA LA TABLA-DIAS; UN
010050*    MES FUERA DE RANGO (00 O MAYOR A 12) DEJA LA FECHA INVALIDA
010060*    SIN NECESIDAD DE SEGUIR VALIDANDO EL DIA.
010070     IF WKS-F-MES >= 1 AND WKS-F-MES <= 12
010080           MOVE DIA-FIN-MES(WKS-F-MES) TO WKS-F-MES-MAX
010090           IF WKS-F-MES = 2
010100              PERFORM 061-VALIDA-BISIESTO
010110           END-IF
010120           IF WKS-F-DIA >= 1 AND WKS-F-DIA <= WKS-F-MES-MAX
010130              MOVE 1 TO WKS-FECHA-VALIDA-SW
010140           END-IF
010150        END-IF
010160     END-IF.
010170 060-VALIDA-FECHA-E. EXIT.
010180*    NOTA (LPER 1998, SOL-204489): ANTES DE LA REVISION Y2K LA
010190*    FECHA TRAIA SOLO 2 DIGITOS DE ANIO; SE AMPLIO A 4 DIGITOS Y
010200*    SE DEJO DE SUPONER QUE TODO ANIO DE 2 DIGITOS ERA '19XX'.
010210
010220
010230*AJUSTA EL MAXIMO DE FEBRERO A 29 SI EL ANIO ES BISIESTO
010240*SE LLAMA SOLO DESDE 060 Y SOLO CUANDO EL MES VALIDADO ES FEBRERO.
010250*    REGLA CLASICA DEL CALENDARIO GREGORIANO: BISIESTO SI ES     *
010260*    DIVISIBLE ENTRE 4, SALVO LOS SIGLOS (DIVISIBLES ENTRE 100)  *
010270*    QUE SOLO SON BISIESTOS SI TAMBIEN SON DIVISIBLES ENTRE 400. *
010280 061-VALIDA-BISIESTO SECTION.
010290*    REGLA DEL CALENDARIO GREGORIANO: BISIESTO SI ES DIVISIBLE
010300*    ENTRE 4; EXCEPTO LOS SIGLOS, QUE SOLO SON BISIESTOS SI
010310*    TAMBIEN SON DIVISIBLES ENTRE 400 (POR ESO LAS DOS DIVISIONES
010320*    ADICIONALES MAS ABAJO).
010330     DIVIDE WKS-F-ANIO BY 4   GIVING WKS-F-COCIENTE
010340                              REMAINDER WKS-F-RES4
010350     IF WKS-F-RES4 = 0
010360        DIVIDE WKS-F-ANIO BY 100 GIVING WKS-F-COCIENTE
010370                                 REMAINDER WKS-F-RES100
010380        IF WKS-F-RES100 NOT = 0
010390           MOVE 29 TO WKS-F-MES-MAX
010400        ELSE
010410           DIVIDE WKS-F-ANIO BY 400 GIVING WKS-F-COCIENTE
010420                                    REMAINDER WKS-F-RES400
010430           IF WKS-F-RES400 = 0
010440              MOVE 29 TO WKS-F-MES-MAX
010450           END-IF
010460        END-IF
010470     END-IF.
010480 061-VALIDA-BISIESTO-E. EXIT.
010490*    NOTA (RSIC 1993, SOL-191048): ANTES DE ESTA REVISION FEBRERO
010500*    SIEMPRE SE VALIDABA A 28 DIAS Y SE RECHAZABAN POR ERROR TODOS
010510*    LOS RENGLONES DEL 29 DE FEBRERO EN ANIOS BISIESTOS.
010520
010530
010540******************************************************************
010550*    N O R M A L I Z A   F E E D - I D  ( M A Y U S C / T R I M ) *
010560******************************************************************
010570*    EL MISMO FEED PUEDE LLEGAR COMO "abc123" EN UN ARCHIVO Y    *
010580*    "  ABC123" EN OTRO; SE NORMALIZA A MAYUSCULAS SIN ESPACIOS  *
010590*    A LA IZQUIERDA PARA QUE LA LLAVE DE CLICKS/FEEDS COINCIDA.  *
010600 070-NORMALIZA-FEED-ID SECTION.
010610*    SE CONVIERTE A MAYUSCULAS ANTES DE BUSCAR EL PRIMER CARACTER
010620*    NO BLANCO, PARA QUE LA LLAVE QUEDE SIEMPRE EN EL MISMO FORMATO
010630*    SIN IMPORTAR COMO LO HAYA ESCRITO EL PROVEEDOR DEL FEED.
010640     INSPECT WKS-FEED-NORM
010650        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010660               TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010670*    SE BUSCA EL PRIMER CARACTER NO BLANCO PARA RECORTAR LOS
010680*    ESPACIOS A LA IZQUIERDA QUE DEJA EL CAMPO JUSTIFIED RIGHT.
010690     MOVE 1 TO WKS-POS-INICIO
010700     PERFORM 071-BUSCA-NO-BLANCO
010710             VARYING WKS-POS-INICIO FROM 1 BY 1
010720             UNTIL WKS-POS-INICIO > 20
010730                OR WKS-FEED-NORM(WKS-POS-INICIO:1) NOT = SPACE
010740*    SI NO SE ENCONTRO NINGUN CARACTER NO BLANCO, EL FEED-ID
010750*    ESTABA TODO EN ESPACIOS Y SE DEJA ASI.
010760     IF WKS-POS-INICIO > 20
010770        MOVE SPACES TO WKS-FEED-NORM
010780     ELSE
010790        IF WKS-POS-INICIO > 1
010800           MOVE WKS-FEED-NORM(WKS-POS-INICIO:) TO WKS-FEED-AUX
010810           MOVE WKS-FEED-AUX                   TO WKS-FEED-NORM
010820        END-IF
010830     END-IF.
010840 070-NORMALIZA-FEED-ID-E. EXIT.
010850*    NOTA: LA NORMALIZACION SOLO RECORTA ESPACIOS A LA IZQUIERDA;
010860*    LOS ESPACIOS INTERMEDIOS (SI LOS HUBIERA) NO SE TOCAN PORQUE
010870*    NINGUN PROVEEDOR LOS HA GENERADO HASTA LA FECHA.
010880
010890
010900*PARAGRAFO AUXILIAR, EL TRABAJO LO HACE LA CLAUSULA UNTIL
010910*SE DEJA VACIO A PROPOSITO, VER LA NOTA DE MANTENIMIENTO ABAJO.
010920*    PARRAFO VACIO A PROPOSITO; EL PERFORM VARYING DE 070 LO     *
010930*    USA SOLO PARA AVANZAR EL INDICE, LA CONDICION UNTIL ES LA   *
010940*    QUE EN REALIDAD DECIDE CUANDO PARAR.                        *
010950 071-BUSCA-NO-BLANCO SECTION.
010960     CONTINUE.
010970 071-BUSCA-NO-BLANCO-E. EXIT.
010980*    NOTA: PARRAFO INTENCIONALMENTE VACIO, VER EL COMENTARIO DEL
010990*    PARRAFO 070 -- ES UNA COSTUMBRE DEL DEPARTAMENTO PARA LOS
011000*    PERFORM VARYING QUE SOLO NECESITAN AVANZAR UN INDICE.
011010
011020
011030******************************************************************
011040*         B I T A C O R A   D E   L A   C A R G A                 *
011050******************************************************************
011060*    ARMA UN RENGLON DE BITACORA CON EL RESUMEN DEL LOTE (LOTE-  *
011070*    ID, DURACION EN MILISEGUNDOS, STATUS) Y LO MANDA AL MODULO  *
011080*    COMPARTIDO BITACORA, QUE ES QUIEN REALMENTE LO ESCRIBE AL   *
011090*    LOG DEL SISTEMA (SOL-231877, ANTES SE ESCRIBIA DIRECTO).    *
011100 080-ESCRIBE-BITACORA SECTION.
011110*    LA DURACION DEL LOTE SE CALCULA SOLO CON LOS DOS ULTIMOS
011120*    DIGITOS DE LA HORA (CENTESIMAS) PORQUE ESTE LOTE SIEMPRE
011130*    CORRE EN MENOS DE UN MINUTO; NO ES UN CRONOMETRO DE USO
011140*    GENERAL.
011150     ACCEPT WKS-HORA-FINAL FROM TIME
011160*    SOLO SE USAN LAS CENTESIMAS DE SEGUNDO (POSICIONES 7-8 DE LA
011170*    HORA) PORQUE ESTE LOTE SIEMPRE TERMINA EN EL MISMO MINUTO EN
011180*    QUE EMPIEZA; NO ES UN CALCULO DE DURACION DE USO GENERAL.
011190     MOVE WKS-HORA-INICIO(7:2) TO WKS-HORA-INI-CS
011200     MOVE WKS-HORA-FINAL(7:2)  TO WKS-HORA-FIN-CS
011210     COMPUTE WKS-ELAPSED-MS =
011220             (WKS-HORA-FIN-CS - WKS-HORA-INI-CS) * 10
011230     IF WKS-ELAPSED-MS < 0
011240        MOVE 0 TO WKS-ELAPSED-MS
011250     END-IF
011260*    EL REGISTRO DE BITACORA SIGUE EL FORMATO COMUN DEL COPY
011270*    LOGREG01 QUE USAN TODOS LOS PROGRAMAS DEL REPARTO.
011280     MOVE WKS-LOTE-ID    TO LG-BATCH-ID
011290     MOVE 'FILE-IMPORT'  TO LG-OPERATION
011300     COMPUTE LG-RECORDS = WKS-CLK-IMPORTADOS + WKS-FED-IMPORTADOS
011310     MOVE WKS-ELAPSED-MS TO LG-ELAPSED-MS
011320*    EL LOTE SOLO SE MARCA SUCCESS SI NO HUBO NI UN SOLO RENGLON *
011330*    RECHAZADO EN NINGUNO DE LOS DOS ARCHIVOS.                   *
011340     IF WKS-CLK-ERRORES = 0 AND WKS-FED-ERRORES = 0
011350        MOVE 'SUCCESS '  TO LG-STATUS
011360     ELSE
011370        MOVE 'WARNING '  TO LG-STATUS
011380     END-IF
011390     MOVE WKS-CLK-IMPORTADOS TO WKS-MSG-CLK-IMP
011400     MOVE WKS-FED-IMPORTADOS TO WKS-MSG-FED-IMP
011410     MOVE WKS-CLK-OMITIDOS   TO WKS-MSG-CLK-OMI
011420     MOVE WKS-CLK-ERRORES    TO WKS-MSG-CLK-ERR
011430     MOVE WKS-FED-ERRORES    TO WKS-MSG-FED-ERR
011440*    EL MENSAJE DE BITACORA LLEVA LOS CINCO CONTADORES DEL LOTE EN
011450*    TEXTO PLANO PARA QUE EL MONITOR DE OPERACION LOS PUEDA LEER
011460*    SIN TENER QUE CONSULTAR ERRORS-FILE NI EL LOG DETALLADO.
011470     STRING 'IMPORTADOS=' WKS-MSG-CLK-IMP
011480            ' FEEDS=' WKS-MSG-FED-IMP
011490            ' OMITIDOS=' WKS-MSG-CLK-OMI
011500            ' ERR-CLK=' WKS-MSG-CLK-ERR
011510            ' ERR-FED=' WKS-MSG-FED-ERR
011520            DELIMITED BY SIZE INTO LG-MESSAGE
011530     END-STRING
011540     CALL 'BITACORA' USING REG-LOG.
011550 080-ESCRIBE-BITACORA-E. EXIT.
011560*    NOTA (SOL-231877): ANTES DE ESTE CAMBIO CADA PROGRAMA ESCRIBIA
011570*    SU PROPIO LOG CON DISPLAY Y UN ARCHIVO DE TEXTO APARTE; AHORA
011580*    TODOS LOS PROGRAMAS DEL REPARTO USAN EL MISMO FORMATO DE
011590*    BITACORA PARA QUE EL MONITOR DE OPERACION LOS LEA IGUAL.
011600
011610
011620*    RESUMEN RAPIDO A CONSOLA PARA EL OPERADOR DEL TURNO; LA     *
011630*    EVIDENCIA DETALLADA DE CADA RECHAZO YA QUEDO EN ERRORS-FILE.*
011640 090-ESTADISTICAS SECTION.
011650     DISPLAY '*********************************************'
011660*    CADA CONTADOR SE MUEVE A LA MISMA PLANTILLA DE EDICION ANTES
011670*    DE DESPLEGARLO; POR ESO SE REINICIA A CEROS ENTRE UN DISPLAY
011680*    Y EL SIGUIENTE.
011690     MOVE ZEROS TO WKS-MASCARA
011700     MOVE WKS-CLK-IMPORTADOS TO WKS-MASCARA
011710     DISPLAY 'CLICKS IMPORTADOS                 : ' WKS-MASCARA
011720     MOVE ZEROS TO WKS-MASCARA
011730     MOVE WKS-CLK-OMITIDOS TO WKS-MASCARA
011740     DISPLAY 'CLICKS OMITIDOS (NEGATIVOS)       : ' WKS-MASCARA
011750     MOVE ZEROS TO WKS-MASCARA
011760     MOVE WKS-CLK-ERRORES TO WKS-MASCARA
011770     DISPLAY 'CLICKS CON ERROR                  : ' WKS-MASCARA
011780     MOVE ZEROS TO WKS-MASCARA
011790     MOVE WKS-FED-IMPORTADOS TO WKS-MASCARA
011800     DISPLAY 'FEEDS IMPORTADOS                  : ' WKS-MASCARA
011810     MOVE ZEROS TO WKS-MASCARA
011820     MOVE WKS-FED-ERRORES TO WKS-MASCARA
011830     DISPLAY 'FEEDS CON ERROR                   : ' WKS-MASCARA
011840     DISPLAY '*********************************************'.
011850 090-ESTADISTICAS-E. EXIT.
011860*    NOTA: ESTA PANTALLA ES SOLO PARA EL OPERADOR DEL TURNO; NO SE
011870*    DEBE CONFUNDIR CON LA BITACORA DEL PARRAFO 080, QUE ES LA QUE
011880*    QUEDA COMO REGISTRO FORMAL DEL LOTE.
011890
011900
011910*    CIERRA LOS DOS ARCHIVOS DE ENTRADA, LOS DOS DE TRABAJO Y EL *
011920*    ARCHIVO DE ERRORES; SE LLAMA TAMBIEN DESDE LAS SALIDAS      *
011930*    ANTICIPADAS POR ERROR FATAL, POR ESO NO SUPONE QUE TODOS    *
011940*    LOS ARCHIVOS QUEDARON ABIERTOS.                             *
011950 100-CERRAR-ARCHIVOS SECTION.
011960*    UN SOLO CLOSE PARA LOS CINCO ARCHIVOS; ESTE COMPILADOR NO
011970*    RECHAZA EL CIERRE DE UN ARCHIVO QUE NUNCA SE LLEGO A ABRIR.
011980     CLOSE CLICKS-FILE, FEEDS-FILE, WK-CLICKS, WK-FEEDS, ERRORS-FILE.
011990 100-CERRAR-ARCHIVOS-E. EXIT.
012000*    NOTA (JLOZ 2011, SOL-233010): SE AGREGO ERRORS-FILE A ESTE
012010*    CLOSE; SI EL PROGRAMA TERMINA POR UN ERROR FATAL ANTES DE
012020*    HABERLO ABIERTO, EL CLOSE DE UN ARCHIVO NO ABIERTO NO ES FATAL
012030*    EN ESTE COMPILADOR, ASI QUE NO HACE FALTA UN IF ADICIONAL.
012040******************************************************************
012050*                G L O S A R I O   D E   P R E F I J O S          *
012060******************************************************************
012070*    WKS- : CAMPO DE TRABAJO (WORKING-STORAGE) DE ESTE PROGRAMA. *
012080*    CLK- : CAMPO DEL REGISTRO DE CLICKS (COPY CLKREG01).        *
012090*    FD-  : CAMPO DEL REGISTRO DE FEEDS (COPY FEDREG01).         *
012100*    FST- : CAMPO DEL AREA COMUN DE STATUS DE ARCHIVOS (FSTWRK01)*
012110*    FS-  : STATUS DE ARCHIVO (2 DIGITOS, ESTANDAR COBOL).       *
012120*    FSE- : STATUS EXTENDIDO DE ARCHIVO INDEXADO/VSAM.           *
012130*    LG-  : CAMPO DEL REGISTRO DE BITACORA (COPY LOGREG01).      *
012140*    ERR- : CAMPO DEL REGISTRO DE ERRORES (ERRORS-FILE).         *
012150*    ESTE GLOSARIO SE MANTIENE DESDE LA REVISION DE 2009 (SOL-    *
012160*    231877) PARA QUE CUALQUIER PROGRAMADOR NUEVO DEL REPARTO     *
012170*    PUEDA UBICARSE RAPIDO EN LOS COPY COMUNES.                   *
012180******************************************************************
