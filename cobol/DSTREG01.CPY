000100******************************************************************
000200*    DSTREG01 -- REGISTRO DE ESTADISTICAS REPARTIDAS              *
000300******************************************************************
000400*    FECHA       : 14/03/1991                                    *
000500*    PROGRAMADOR : E. MORALES (EMOR)                              *
000600*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000700*    DESCRIPCION : UN RENGLON POR FECHA / FEED / CAMPANA CON LA   *
000800*                : PORCION DE METRICAS E INGRESO QUE LE           *
000900*                : CORRESPONDE A CADA CAMPANA SEGUN SU PARTICI-   *
001000*                : PACION DE CLICKS SOBRE EL FEED.  ARCHIVO       *
001100*                : DIST-FILE SE REESCRIBE COMPLETO EN CADA CORRIDA*
001200*    CAMBIOS      :                                               *
001210*    14/03/1991 EMOR SOL-186220 VERSION INICIAL                   *
001220*    02/07/1993 RSIC SOL-191047 SE AGREGA REDEFINES DE FECHA      *
001230*    09/11/1998 LPER SOL-204488 REVISION Y2K, SIN IMPACTO EN REG  *
001300*    18/05/2006 DCAS SOL-229104 SE AGREGA DS-BATCH-ID PARA TRAZA  *
001500******************************************************************
001600 01  REG-DIST.
001700     05  DS-LLAVE.
001800         10  DS-DATE                PIC X(10).
001900         10  DS-FEED-ID             PIC X(20).
002000         10  DS-CAMPAIGN-ID         PIC 9(09).
002100     05  DS-DATOS.
002200         10  DS-CAMPAIGN-NAME       PIC X(30).
002300         10  DS-TRAFFIC-SRC         PIC 9(04).
002400         10  DS-TOTAL-SEARCHES      PIC 9(09).
002500         10  DS-MONETIZED           PIC 9(09).
002600         10  DS-PAID-CLICKS         PIC 9(09).
002700         10  DS-FEED-REVENUE        PIC S9(09)V99.
002800         10  DS-PUB-REVENUE         PIC S9(09)V99.
002900         10  DS-BATCH-ID            PIC X(36).
003000     05  DS-DATE-R REDEFINES DS-DATE.
003100         10  DS-YYYY                PIC X(04).
003200         10  FILLER                 PIC X(01).
003300         10  DS-MM                  PIC X(02).
003400         10  FILLER                 PIC X(01).
003500         10  DS-DD                  PIC X(02).
003600     05  FILLER                     PIC X(15)      VALUE SPACES.
