000100******************************************************************
000110*    FECHA       : 15/09/1993                                    *
000120*    PROGRAMADOR : R. SIC (RSIC)                                  *
000130*    APLICACION  : REPARTO DE INGRESOS POR FEED                  *
000140*    PROGRAMA    : EXTRAEPB                                       *
000150*    TIPO        : BATCH                                          *
000160*    DESCRIPCION : RECIBE POR SYSIN UNA FUENTE DE TRAFICO (TS) Y  *
000170*                : UN RANGO DE FECHAS; EXTRAE DE DIST-FILE LAS    *
000180*                : CAMPANAS DE ESA FUENTE, EN ESE RANGO, CON      *
000190*                : INGRESO DE PUBLISHER MAYOR A CERO; LAS ORDENA  *
000200*                : POR FECHA DESCENDENTE Y CAMPANA ASCENDENTE Y   *
000210*                : LAS ESCRIBE EN PUBSTAT-FILE JUNTO CON UN       *
000220*                : RESUMEN AL FINAL.  TOPE DE 10,000 RENGLONES.   *
000230*    ARCHIVOS    : DIST-FILE=E PUBSTAT-FILE=S                     *
000240*    PROGRAMA(S) : NO APLICA                                      *
000250*    CAMBIOS      :                                               *
000260*    15/09/1993 RSIC SOL-192216 VERSION INICIAL                   *
000270*    09/11/1998 LPER SOL-204489 REVISION Y2K, FECHAS A 4 DIGITOS  *
000280*    18/05/2006 DCAS SOL-229105 SE AGREGA VALIDACION DE RANGO     *
000290*                     MAXIMO DE 365 DIAS ENTRE FECHAS             *
000300*    11/09/2009 DCAS SOL-231880 SE LLAMA A BITACORA EN VEZ DE     *
000310*                     ESCRIBIR DIRECTO AL LOG                     *
000320*    15/02/2011 JLOZ SOL-233012 SE AGREGAN CONTADORES 77 DE       *
000330*                     RENGLON LEIDO/ESCRITO Y SE AMPLIAN LOS      *
000340*                     COMENTARIOS DE CADA SECCION PARA AUDITORIA; *
000350*                     SIN CAMBIO DE LOGICA DE FILTRADO NI ORDEN   *
000360******************************************************************
000370*    NOTA GENERAL DE MANTENIMIENTO (JLOZ, FEB/2011): AL IGUAL QUE
000380*    EN REPARTIR, ESTA REVISION FUE UNICAMENTE DE DOCUMENTACION Y
000390*    DE CONTROL (RENGLONES 77).  EL METODO DE ORDENAMIENTO POR
000400*    BURBUJA Y LA FORMULA DEL DIA JULIANO SON DE RSIC (1993) Y NO
000410*    SE TOCARON.
000420*
000430*    LAS VALIDACIONES DE SYSIN (FECHAS, RANGO MAXIMO) SE
000440*    PROBARON A MANO CONTRA CASOS DE FRONTERA: FECHA INVALIDA,
000450*    DESDE MAYOR QUE HASTA, Y RANGO DE EXACTAMENTE 365 Y 366
000460*    DIAS, ANTES DE PASAR ESTE PROGRAMA A PRODUCCION.
000470******************************************************************
000480*    NOTA (JLOZ, FEB/2011): EL TOPE DE 10,000 Y EL RANGO MAXIMO
000490*    DE 365 DIAS SON PARAMETROS FIJOS DEL PROGRAMA (NO VIENEN
000500*    POR SYSIN); CUALQUIER CAMBIO A ESOS VALORES REQUIERE UNA
000510*    RECOMPILACION Y UNA SOLICITUD FORMAL AL DEPARTAMENTO.
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID.                    EXTRAEPB.
000540 AUTHOR.                        R. SIC.
000550 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000560 DATE-WRITTEN.                  15/09/1993.
000570 DATE-COMPILED.
000580 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000590*----------------------------------------------------------------*
000600*    DIST-FILE ENTRA EN ORDEN FISICO DE GRABACION (NO VIENE
000610*    ORDENADO POR FECHA NI POR CAMPANA); POR ESO ESTE PROGRAMA
000620*    TIENE QUE ORDENAR EN MEMORIA LO QUE SELECCIONA ANTES DE
000630*    ESCRIBIR EL DETALLE (VER 060-ORDENA-SELECCION).
000640*----------------------------------------------------------------*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670*    C01 ES EL CANAL DE SALTO DE PAGINA PARA SYSOUT IMPRESO; ESTE
000680*    PROGRAMA NO IMPRIME REPORTE CON SALTOS DE PAGINA, PERO LA
000690*    CLAUSULA SE DEJA POR COSTUMBRE DEL DEPARTAMENTO EN TODOS
000700*    LOS PROGRAMAS DE ESTA APLICACION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750*    DISTIN ES EL DD-NAME DEL ARCHIVO DE ENTRADA EN EL JCL DE
000760*    PRODUCCION; SE MANTIENE EL NOMBRE LOGICO HISTORICO AUNQUE
000770*    EL ARCHIVO FISICO CAMBIE DE DATASET ENTRE CORRIDAS.
000780     SELECT DIST-FILE    ASSIGN   TO DISTIN
000790            ORGANIZATION  IS SEQUENTIAL
000800            FILE STATUS   IS FS-DIST-FILE FSE-DIST-FILE.
000810*    PUBSTAT ES EL DD-NAME DE SALIDA QUE RECIBE EL DEPARTAMENTO
000820*    DE PUBLISHERS PARA SU PROPIA CONCILIACION MENSUAL.
000830     SELECT PUBSTAT-FILE ASSIGN   TO PUBSTAT
000840            ORGANIZATION  IS LINE SEQUENTIAL
000850            FILE STATUS   IS FS-PUBSTAT-FILE.
000860 DATA DIVISION.
000870 FILE SECTION.
000880*    LAS DOS FD DE ESTE PROGRAMA SON SECUENCIALES SIN LLAVE;
000890*    DIST-FILE ES DE ENTRADA UNICAMENTE, PUBSTAT-FILE DE SALIDA
000900*    UNICAMENTE.  NINGUNA DE LAS DOS SE REESCRIBE NI SE RELEE.
000910*1 -->RENGLONES REPARTIDOS POR REPARTIR, UNO POR FECHA/FEED/CAMP.
000920 FD  DIST-FILE.
000930     COPY DSTREG01.
000940*2 -->REPORTE DE ESTADISTICAS DEL PUBLISHER (DETALLE + RESUMEN)
000950 FD  PUBSTAT-FILE.
000960     COPY PUBREG01.
000970 WORKING-STORAGE SECTION.
000980******************************************************************
000990*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001000******************************************************************
001010     COPY FSTWRK01.
001020     COPY LOGREG01.
001030******************************************************************
001040*    RENGLONES 77 DE CONTROL -- SOL-233012 (JLOZ, FEB/2011)      *
001050******************************************************************
001060*    IGUAL COSTUMBRE QUE EN REPARTIR Y CARGADAT: LOS CONTADORES
001070*    QUE NO PERTENECEN A NINGUN REGISTRO NI GRUPO DE TRABAJO SE
001080*    DECLARAN COMO 77 INDEPENDIENTES.  ESTOS DOS LLEVAN LA CUENTA
001090*    DE RENGLONES LEIDOS DE DIST-FILE Y DE RENGLONES DE DETALLE
001100*    ESCRITOS EN PUBSTAT-FILE, PARA DIAGNOSTICO DE UN POSIBLE
001110*    ABEND A MITAD DE CORRIDA (VER 095-ESTADISTICAS).
001120 77  WKS-DIST-RENGLON-NUM       PIC 9(05)  COMP VALUE ZEROS.
001130 77  WKS-PUB-RENGLON-NUM        PIC 9(05)  COMP VALUE ZEROS.
001140******************************************************************
001150*              PARAMETROS DE ENTRADA (UN RENGLON POR SYSIN)      *
001160******************************************************************
001170*    FORMATO DE SYSIN: TS(4) + DESDE(10) + HASTA(10) + LOTE-ID(36)
001180*    + 4 POSICIONES DE RELLENO, TOTAL 64.  NO LLEVA DELIMITADORES;
001190*    CADA CAMPO OCUPA POSICION FIJA (COSTUMBRE DEL DEPARTAMENTO
001200*    PARA TARJETAS DE CONTROL DE JCL).
001210 01  WKS-PARM-LINEA             PIC X(64) VALUE SPACES.
001220*    LLEGA SIN DELIMITADORES, POSICION FIJA; VER WKS-PARM-R PARA
001230*    LA DESCOMPOSICION EN TS / DESDE / HASTA / LOTE-ID.
001240 01  WKS-PARM-R REDEFINES WKS-PARM-LINEA.
001250     05  WKS-PARM-TS            PIC 9(04).
001260     05  WKS-PARM-DESDE         PIC X(10).
001270     05  WKS-PARM-HASTA         PIC X(10).
001280     05  WKS-PARM-LOTE-ID       PIC X(36).
001290     05  FILLER                 PIC X(04).
001300*    INDICA SI EL RENGLON DE PARAMETROS PASO TODAS LAS VALIDACIO-
001310*    NES DE 020-VALIDA-PARAMETROS; SI NO, EL PROGRAMA NO ABRE
001320*    ARCHIVOS Y TERMINA CON RETURN-CODE 91
001330 01  WKS-VALIDACION.
001340*    EL RENGLON COMPLETO SE VALIDA UNA SOLA VEZ EN 020; DE AHI
001350*    EN ADELANTE EL RESTO DEL PROGRAMA SOLO CONSULTA EL SWITCH
001360*    88 PARAMETROS-VALIDOS, NUNCA REPITE LA VALIDACION.
001370     05  WKS-PARAM-VALIDO-SW    PIC 9(01) COMP VALUE 1.
001380         88  PARAMETROS-VALIDOS           VALUE 1.
001390     05  WKS-MENSAJE-ERROR      PIC X(60) VALUE SPACES.
001400     05  FILLER                 PIC X(05) VALUE SPACES.
001410******************************************************************
001420*              CAMPOS DE TRABAJO GENERALES                       *
001430******************************************************************
001440 01  WKS-CAMPOS-DE-TRABAJO.
001450*    IDENTIFICA AL PROGRAMA ANTE DEBD1R00 EN LOS MENSAJES DE ERROR
001460     05  WKS-PROGRAMA               PIC X(08) VALUE 'EXTRAEPB'.
001470*    VALOR FIJO, NUNCA CAMBIA EN TIEMPO DE EJECUCION; SOLO VIAJA
001480*    A DEBD1R00 PARA IDENTIFICAR EL PROGRAMA EN UN MENSAJE DE
001490*    ERROR DE ARCHIVO.
001500*    INTERRUPTOR DE FIN DE ARCHIVO DE DIST-FILE (CONTROLA EL
001510*    CICLO DE 000-MAIN)
001520     05  WKS-FIN-ARCHIVOS           PIC 9(01) COMP VALUE ZEROS.
001530         88  WKS-FIN-DIST                      VALUE 1.
001540*    UNICO INTERRUPTOR DE FIN DE ARCHIVO EN ESTE PROGRAMA: SOLO
001550*    HAY UN ARCHIVO DE ENTRADA (DIST-FILE), A DIFERENCIA DE
001560*    REPARTIR QUE TIENE QUE CONTROLAR DOS LECTURAS SIMULTANEAS.
001570*    HORA DE ARRANQUE Y DE TERMINO PARA EL CALCULO DE DURACION
001580*    QUE SE REPORTA A BITACORA (VER 090-ESCRIBE-BITACORA)
001590     05  WKS-HORA-INICIO            PIC X(08) VALUE SPACES.
001600     05  WKS-HORA-FINAL             PIC X(08) VALUE SPACES.
001610*    HHMMSSCC COMPLETO DE ACCEPT FROM TIME; SOLO SE USAN LAS
001620*    DOS POSICIONES DE CENTESIMAS (7:2) PARA EL ELAPSED-MS.
001630     05  WKS-HORA-INI-CS            PIC 9(02) COMP VALUE ZEROS.
001640     05  WKS-HORA-FIN-CS            PIC 9(02) COMP VALUE ZEROS.
001650     05  WKS-ELAPSED-MS             PIC S9(09) COMP VALUE ZEROS.
001660*    NUMERO DE RENGLONES QUE PASARON EL FILTRO DE LA REGLA 8 Y SE
001670*    CARGARON EN TB-SELECCION (TAMBIEN ES EL SUBSCRITO ALTO)
001680     05  WKS-CARGADOS               PIC 9(05) COMP VALUE ZEROS.
001690*    DOBLE USO: ES EL CONTADOR DE RENGLONES CARGADOS A LA TABLA
001700*    Y TAMBIEN EL SUBSCRITO ALTO DE TB-SELECCION (EL RENGLON
001710*    MAS RECIENTE SIEMPRE QUEDA EN LA POSICION WKS-CARGADOS).
001720*    INDICES DE CONTROL DE LA BURBUJA DE 060-ORDENA-SELECCION Y
001730*    DE LOS RECORRIDOS DE 070/080 (SE REUTILIZAN EN AMBOS)
001740     05  WKS-ORD-I                  PIC 9(05) COMP VALUE ZEROS.
001750     05  WKS-ORD-J                  PIC 9(05) COMP VALUE ZEROS.
001760*    SE REUTILIZAN EN TRES CONTEXTOS DISTINTOS: LA BURBUJA DE
001770*    060, EL RECORRIDO DE ESCRITURA DE 070/071 Y LAS BUSQUEDAS
001780*    DE 080B1/080C1; NUNCA DOS A LA VEZ, POR ESO ALCANZA CON
001790*    UN SOLO PAR DE INDICES.
001800*    INTERRUPTORES DE 080B/080C PARA DETECTAR SI UNA CAMPANA O UN
001810*    FEED YA SE HABIAN CONTADO ANTES EN EL RESUMEN
001820     05  WKS-CAMPANA-NUEVA-SW       PIC 9(01) COMP VALUE ZEROS.
001830         88  CAMPANA-ES-NUEVA                  VALUE 1.
001840         88  CAMPANA-YA-EXISTE                 VALUE 0.
001850*    SE REINICIALIZA EN CADA LLAMADA A 080B, UN RENGLON A LA
001860*    VEZ; NO ACUMULA ENTRE RENGLONES.
001870     05  WKS-FEED-NUEVO-SW          PIC 9(01) COMP VALUE ZEROS.
001880         88  FEED-ES-NUEVO                     VALUE 1.
001890         88  FEED-YA-EXISTE                    VALUE 0.
001900*    MISMO PATRON QUE CAMPANA-NUEVA-SW, PERO PARA FEED-ID; VER
001910*    080C.
001920*    VISTA DE VACIADO DE WKS-CAMPOS-DE-TRABAJO PARA DIAGNOSTICO
001930*    (8+1+8+8+2+2+9+5+5+5+1+1 = 55), COSTUMBRE DEL DEPARTAMENTO
001940*    YA USADA EN CARGADAT Y REPARTIR
001950 01  WKS-CAMPOS-DE-TRABAJO-DUMP REDEFINES WKS-CAMPOS-DE-TRABAJO.
001960*    80+1+8+8+2+2+9+5+5+5+1+1, EN EL MISMO ORDEN QUE EL GRUPO
001970*    ORIGINAL; SOLO SIRVE PARA UN DISPLAY DE VOLCADO EN CASO DE
001980*    ABEND, COSTUMBRE DEL DEPARTAMENTO YA USADA EN CARGADAT Y
001990*    REPARTIR (VER ESOS DOS PROGRAMAS PARA EL MISMO PATRON).
002000     05  FILLER                     PIC X(55).
002010******************************************************************
002020*    AREA DE VALIDACION DE UNA FECHA (FORMATO AAAA-MM-DD)        *
002030******************************************************************
002040*    ESTE GRUPO SE REUTILIZA PARA VALIDAR WKS-PARM-DESDE Y
002050*    WKS-PARM-HASTA, UNA FECHA A LA VEZ (VER 021-VALIDA-UNA-FECHA)
002060 01  WKS-AREA-VALIDA-FECHA.
002070*    GRUPO DE UN SOLO USO POR FECHA: SE CARGA EN WKS-F-TEXTO-GEN,
002080*    SE DESCOMPONE EN ANIO/MES/DIA Y SE DESCARTA; LA SIGUIENTE
002090*    FECHA A VALIDAR VUELVE A USAR EL MISMO GRUPO DESDE CERO.
002100     05  WKS-F-TEXTO-GEN            PIC X(10) VALUE SPACES.
002110*    RECIBE, UNA FECHA A LA VEZ, EL VALOR DE WKS-PARM-DESDE O
002120*    WKS-PARM-HASTA ANTES DE LLAMAR A 021-VALIDA-UNA-FECHA.
002130     05  WKS-F-ANIO                 PIC 9(04) COMP VALUE ZEROS.
002140     05  WKS-F-MES                  PIC 9(02) COMP VALUE ZEROS.
002150     05  WKS-F-DIA                  PIC 9(02) COMP VALUE ZEROS.
002160     05  WKS-F-MES-MAX              PIC 9(02) COMP VALUE ZEROS.
002170*    SE CARGA DESDE DIA-FIN-MES(WKS-F-MES) Y SE AJUSTA A 29 EN
002180*    022 CUANDO EL MES ES FEBRERO Y EL ANIO ES BISIESTO.
002190*    RESIDUOS DE LAS TRES DIVISIONES DEL CALCULO DE ANIO BISIESTO
002200*    (ENTRE 4, ENTRE 100 Y ENTRE 400 -- VER 022-VALIDA-BISIESTO)
002210     05  WKS-F-RES4                 PIC 9(02) COMP VALUE ZEROS.
002220     05  WKS-F-RES100               PIC 9(02) COMP VALUE ZEROS.
002230     05  WKS-F-RES400               PIC 9(03) COMP VALUE ZEROS.
002240     05  WKS-F-COCIENTE             PIC 9(06) COMP VALUE ZEROS.
002250*    WKS-F-COCIENTE ES CAMPO DE RELLENO OBLIGATORIO DEL VERBO
002260*    DIVIDE (GIVING); EL PROGRAMA SOLO USA LOS RESIDUOS.
002270     05  WKS-FECHA-VALIDA-SW        PIC 9(01) COMP VALUE ZEROS.
002280         88  FECHA-ES-VALIDA                   VALUE 1.
002290*    SE REINICIA A CERO AL PRINCIPIO DE CADA LLAMADA A 021; EL
002300*    LLAMADOR (020) LO CONSULTA INMEDIATAMENTE DESPUES.
002310******************************************************************
002320*              TABLA  DE  DIAS  MAXIMOS  POR  MES                *
002330******************************************************************
002340*    TABLA FIJA DE DIAS POR MES EN ANIO NO BISIESTO (ENE=31,
002350*    FEB=28, MAR=31, ...); FEBRERO SE AJUSTA A 29 EN
002360*    022-VALIDA-BISIESTO CUANDO APLICA
002370 01  TABLA-DIAS.
002380*    LA CADENA SE LEE DE DOS EN DOS: 31-28-31-30-31-30-31-31-30-
002390*    31-30-31 (ENERO A DICIEMBRE).  FEBRERO (POSICION 2) SE
002400*    AJUSTA A 29 EN TIEMPO DE EJECUCION CUANDO EL ANIO ES
002410*    BISIESTO (VER 022-VALIDA-BISIESTO); LA TABLA EN SI NUNCA
002420*    CAMBIA DE VALOR.
002430     05  FILLER        PIC X(24) VALUE '312831303130313130313031'.
002440 01  F REDEFINES TABLA-DIAS.
002450*    EL NOMBRE CORTO "F" ES HISTORICO DE RSIC (1993); SE
002460*    CONSERVA PARA NO TENER QUE TOCAR EL COPY DE REFERENCIA DE
002470*    TABLAS DE FECHA QUE COMPARTEN OTROS PROGRAMAS DE LA SHOP.
002480     05  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
002490******************************************************************
002500*    AREA DE CALCULO DE DIA JULIANO (SOLO PARA EL RANGO MAXIMO   *
002510*    DE 365 DIAS; NO SE USA PARA NADA MAS EN ESTE PROGRAMA)      *
002520******************************************************************
002530*    EL DIA JULIANO (JDN) PERMITE RESTAR DOS FECHAS CALENDARIO Y
002540*    OBTENER UNA DIFERENCIA EN DIAS SIN TABLA DE FECHAS NI
002550*    FUNCIONES INTRINSECAS (EL TALLER NO LAS USA, VER 024)
002560 01  WKS-AREA-JDN.
002570*    AREA EXCLUSIVA DE LA FORMULA DEL DIA JULIANO (024); NO SE
002580*    USA PARA NADA MAS EN ESTE PROGRAMA NI EN NINGUN OTRO.
002590     05  WKS-JDN-A                  PIC 9(02) COMP VALUE ZEROS.
002600     05  WKS-JDN-Y                  PIC 9(06) COMP VALUE ZEROS.
002610     05  WKS-JDN-M                  PIC 9(02) COMP VALUE ZEROS.
002620     05  WKS-JDN-RESULTADO          PIC 9(08) COMP VALUE ZEROS.
002630     05  WKS-JDN-DESDE              PIC 9(08) COMP VALUE ZEROS.
002640     05  WKS-JDN-HASTA              PIC 9(08) COMP VALUE ZEROS.
002650     05  WKS-JDN-DIFERENCIA         PIC S9(08) COMP VALUE ZEROS.
002660*    DIFERENCIA EN DIAS ENTRE HASTA Y DESDE; SE COMPARA CONTRA
002670*    365 EN 020 PARA LA REGLA 8 (RANGO MAXIMO DE UN ANIO).
002680******************************************************************
002690*    TABLA DE TRABAJO CON LOS RENGLONES SELECCIONADOS DE         *
002700*    DIST-FILE; SE ORDENA EN MEMORIA (EL TALLER NUNCA USA SORT)  *
002710******************************************************************
002720*    TOPE DE 10,000 RENGLONES (REGLA 8); SI DIST-FILE TRAE MAS
002730*    RENGLONES ELEGIBLES QUE EL TOPE, SOLO SE QUEDAN LOS PRIMEROS
002740*    10,000 QUE SE ENCUENTREN EN ORDEN FISICO DE LECTURA
002750 01  TB-SELECCION.
002760*    OCCURS 10000 CUBRE EL TOPE DE LA REGLA 8; SI UNA CORRIDA
002770*    REAL LLEGARA A NECESITAR MAS, HABRIA QUE AMPLIAR EL OCCURS
002780*    Y REVISAR EL TAMANO DE LA REGION DE JCL (WORKING-STORAGE).
002790     05  TB-SEL-RENGLON OCCURS 10000 TIMES INDEXED BY TB-SEL-IDX.
002800         10  TB-SEL-DATE            PIC X(10).
002810*    FORMATO AAAA-MM-DD, IGUAL QUE DS-DATE; SE COMPARA COMO
002820*    TEXTO EN LA BURBUJA DE 060B (ORDEN LEXICOGRAFICO = ORDEN
002830*    CRONOLOGICO EN ESTE FORMATO).
002840         10  TB-SEL-CAMPAIGN-ID     PIC 9(09) COMP.
002850*    SE DECLARA COMP EN LA TABLA DE TRABAJO AUNQUE DS-CAMPAIGN-ID
002860*    VIENE DISPLAY EN DIST-FILE; LA CONVERSION ES AUTOMATICA EN
002870*    EL MOVE DE 041 Y ACELERA LAS COMPARACIONES DE 080B1.
002880         10  TB-SEL-CAMPAIGN-NAME   PIC X(30).
002890         10  TB-SEL-SEARCHES        PIC 9(09) COMP.
002900         10  TB-SEL-MONETIZED       PIC 9(09) COMP.
002910         10  TB-SEL-PAID-CLICKS     PIC 9(09) COMP.
002920         10  TB-SEL-REVENUE         PIC S9(09)V99.
002930*    INGRESO DE PUBLISHER YA REPARTIDO POR REPARTIR; ESTE
002940*    PROGRAMA NO VUELVE A CALCULARLO, SOLO LO COPIA Y LO SUMA
002950*    AL RESUMEN (080A).
002960         10  TB-SEL-FEED-ID         PIC X(20).
002970         10  FILLER                 PIC X(08).
002980*    AREA DE INTERCAMBIO DE 060C-INTERCAMBIA, MISMA ESTRUCTURA
002990*    QUE UN RENGLON DE TB-SELECCION
003000 01  WKS-TEMP-INTERCAMBIO.
003010*    MISMA ESTRUCTURA QUE UN RENGLON DE TB-SEL-RENGLON, CAMPO A
003020*    CAMPO, PARA QUE 060C-INTERCAMBIA PUEDA HACER LOS TRES MOVE
003030*    DE INTERCAMBIO SIN PERDER NINGUN CAMPO.
003040     05  WKS-TMP-DATE               PIC X(10).
003050     05  WKS-TMP-CAMPAIGN-ID        PIC 9(09) COMP.
003060     05  WKS-TMP-CAMPAIGN-NAME      PIC X(30).
003070     05  WKS-TMP-SEARCHES           PIC 9(09) COMP.
003080     05  WKS-TMP-MONETIZED          PIC 9(09) COMP.
003090     05  WKS-TMP-PAID-CLICKS        PIC 9(09) COMP.
003100     05  WKS-TMP-REVENUE            PIC S9(09)V99.
003110     05  WKS-TMP-FEED-ID            PIC X(20).
003120     05  FILLER                     PIC X(08).
003130******************************************************************
003140*              RENGLON DE ENCABEZADO DEL REPORTE                 *
003150******************************************************************
003160*    SE ARMA POR STRING EN 035-ESCRIBE-ENCABEZADO Y SE GRABA
003170*    COMO SI FUERA UN RENGLON NORMAL DE PUBSTAT-FILE
003180*    EL ENCABEZADO SE ESCRIBE UNA SOLA VEZ, ANTES DEL PRIMER
003190*    RENGLON DE DETALLE, EN 035-ESCRIBE-ENCABEZADO.
003200 01  WKS-ENCABEZADO-RPT            PIC X(117) VALUE SPACES.
003210*    117 POSICIONES PORQUE REG-PUBSTAT MIDE 117 (VER PUBREG01);
003220*    SE ARMA POR STRING Y SE GRABA COMO SI FUERA UN RENGLON MAS.
003230 01  WKS-MASCARA-CONTADOR       PIC ZZZZ9.
003240*    SOLO PARA SUPRIMIR CEROS A LA IZQUIERDA EN EL DISPLAY DE
003250*    095-ESTADISTICAS; NO SE USA EN NINGUN CALCULO.
003260 PROCEDURE DIVISION.
003270******************************************************************
003280*               S E C C I O N    P R I N C I P A L
003290******************************************************************
003300*    ESTE PROGRAMA NO ES PARTE DEL REPARTO DIARIO (CARGADAT +
003310*    REPARTIR); CORRE BAJO DEMANDA CUANDO EL DEPARTAMENTO DE
003320*    PUBLISHERS PIDE UN EXTRACTO DE UNA FUENTE Y UN RANGO DE
003330*    FECHAS ESPECIFICO, POR ESO RECIBE PARAMETROS POR SYSIN EN
003340*    VEZ DE CORRER SIEMPRE CON LOS MISMOS ARCHIVOS.
003350*
003360*    FLUJO GENERAL DEL PROGRAMA:
003370*    1) 010 TOMA EL RENGLON DE PARAMETROS Y LA HORA DE ARRANQUE.
003380*    2) 020 VALIDA AMBAS FECHAS, EL ORDEN ENTRE ELLAS Y EL RANGO
003390*       MAXIMO DE 365 DIAS (REGLA 8).
003400*    3) SI LOS PARAMETROS SON VALIDOS: 030 ABRE ARCHIVOS, 035
003410*       ESCRIBE EL ENCABEZADO, 040 LEE DIST-FILE COMPLETO
003420*       FILTRANDO Y CARGANDO A TB-SELECCION, 060 ORDENA POR
003430*       BURBUJA, 070 ESCRIBE EL DETALLE Y 080 EL RESUMEN, 100
003440*       CIERRA ARCHIVOS.
003450*    4) 090 ARMA Y ENVIA EL RENGLON DE BITACORA (CON O SIN
003460*       PARAMETROS VALIDOS); 095 IMPRIME EL RESUMEN EN CONSOLA.
003470*
003480*    REGLA DE NEGOCIO CUBIERTA EN ESTE PROGRAMA:
003490*    REGLA 8 -- FILTRO DE EXTRACCION POR FUENTE DE TRAFICO, RANGO
003500*               DE FECHAS (MAXIMO 365 DIAS) E INGRESO DE
003510*               PUBLISHER MAYOR A CERO, CON TOPE DE 10,000
003520*               RENGLONES Y ORDEN FECHA DESCENDENTE/CAMPANA
003530*               ASCENDENTE (SECCIONES 020-024, 041, 060-060C).
003540 000-MAIN SECTION.
003550*    SE GUARDA LA HORA DE ARRANQUE ANTES QUE NADA, PARA QUE EL
003560*    ELAPSED-MS DE BITACORA INCLUYA TODO EL TIEMPO DE CORRIDA
003570*    INCLUSIVE EL DE VALIDACION DE PARAMETROS.
003580     PERFORM 010-INICIALIZAR
003590     PERFORM 020-VALIDA-PARAMETROS
003600*    SOLO SE INTENTA EL EXTRACTO COMPLETO SI LOS PARAMETROS
003610*    PASARON TODAS LAS VALIDACIONES DE 020; DE LO CONTRARIO SE
003620*    BRINCA DIRECTO A BITACORA Y ESTADISTICAS.
003630     IF PARAMETROS-VALIDOS
003640        PERFORM 030-ABRIR-ARCHIVOS
003650        PERFORM 035-ESCRIBE-ENCABEZADO
003660        PERFORM 040-LEE-DIST-FILE UNTIL WKS-FIN-DIST
003670        PERFORM 060-ORDENA-SELECCION
003680        PERFORM 070-ESCRIBE-DETALLE
003690        PERFORM 080-ESCRIBE-RESUMEN
003700        PERFORM 100-CERRAR-ARCHIVOS
003710     END-IF
003720*    EL RETURN-CODE 91 LE AVISA AL JCL QUE EL PASO TERMINO SIN
003730*    EXTRAER NADA POR PARAMETROS INVALIDOS; NO ES UN ABEND.
003740     PERFORM 090-ESCRIBE-BITACORA
003750     PERFORM 095-ESTADISTICAS
003760     IF NOT PARAMETROS-VALIDOS
003770        MOVE 91 TO RETURN-CODE
003780     END-IF
003790     STOP RUN.
003800 000-MAIN-E. EXIT.
003810*    NO LLEVA GO TO: EL UNICO SALTO DE ESTE PROGRAMA ES EL
003820*    IMPLICITO DE LAS CLAUSULAS AT END/UNTIL DE LOS PERFORM.
003830
003840*LEE EL RENGLON DE PARAMETROS DE SYSIN (TS+DESDE+HASTA+LOTE-ID)
003850*NO SE VALIDA AQUI EL CONTENIDO, SOLO SE RECIBE; LA VALIDACION
003860*ES RESPONSABILIDAD COMPLETA DE 020-VALIDA-PARAMETROS
003870 010-INICIALIZAR SECTION.
003880*    WKS-HORA-INI-CS SOLO SE USA PARA EL CALCULO DE ELAPSED-MS
003890*    DE BITACORA (VER 090); SON CENTESIMAS DE SEGUNDO, NO ES
003900*    UN RELOJ DE PRECISION, ES SOLO PARA REFERENCIA EN LOGS.
003910     ACCEPT WKS-PARM-LINEA FROM SYSIN
003920     ACCEPT WKS-HORA-INICIO FROM TIME
003930     MOVE WKS-HORA-INICIO(7:2) TO WKS-HORA-INI-CS.
003940 010-INICIALIZAR-E. EXIT.
003950
003960*VALIDA AMBAS FECHAS, EL ORDEN Y EL RANGO MAXIMO DE 365 DIAS
003970*(REGLA 8).  CUALQUIER FALLA DEJA PARAMETROS-VALIDOS EN FALSO Y
003980*EL RENGLON DE BITACORA LLEVA EL MENSAJE DE ERROR CORRESPONDIENTE
003990 020-VALIDA-PARAMETROS SECTION.
004000*    NO HAY VALIDACION DE LOTE-ID AQUI; SE ACEPTA TAL CUAL VIENE
004010*    PORQUE SOLO VIAJA A BITACORA COMO REFERENCIA, NUNCA SE USA
004020*    COMO LLAVE NI COMO CRITERIO DE FILTRO EN ESTE PROGRAMA.
004030     MOVE 1      TO WKS-PARAM-VALIDO-SW
004040     MOVE SPACES TO WKS-MENSAJE-ERROR
004050     MOVE WKS-PARM-DESDE TO WKS-F-TEXTO-GEN
004060     PERFORM 021-VALIDA-UNA-FECHA
004070     IF NOT FECHA-ES-VALIDA
004080        MOVE 0 TO WKS-PARAM-VALIDO-SW
004090        MOVE 'INVALID DATE FORMAT' TO WKS-MENSAJE-ERROR
004100     ELSE
004110        MOVE WKS-PARM-HASTA TO WKS-F-TEXTO-GEN
004120        PERFORM 021-VALIDA-UNA-FECHA
004130        IF NOT FECHA-ES-VALIDA
004140           MOVE 0 TO WKS-PARAM-VALIDO-SW
004150           MOVE 'INVALID DATE FORMAT' TO WKS-MENSAJE-ERROR
004160        ELSE
004170*          LAS FECHAS SON COMPARABLES COMO TEXTO PORQUE VIENEN EN
004180*          FORMATO AAAA-MM-DD (ORDEN LEXICOGRAFICO = CRONOLOGICO)
004190           IF WKS-PARM-DESDE > WKS-PARM-HASTA
004200              MOVE 0 TO WKS-PARAM-VALIDO-SW
004210              MOVE 'START DATE MUST BE BEFORE OR EQUAL TO END DATE'
004220                   TO WKS-MENSAJE-ERROR
004230           ELSE
004240              PERFORM 023-CALCULA-RANGO-DIAS
004250              IF WKS-JDN-DIFERENCIA > 365
004260                 MOVE 0 TO WKS-PARAM-VALIDO-SW
004270                 MOVE 'DATE RANGE CANNOT EXCEED 365 DAYS'
004280                      TO WKS-MENSAJE-ERROR
004290              END-IF
004300           END-IF
004310        END-IF
004320     END-IF.
004330 020-VALIDA-PARAMETROS-E. EXIT.
004340
004350*VALIDA QUE WKS-F-TEXTO-GEN TRAIGA UNA FECHA AAAA-MM-DD REAL
004360*(GUIONES EN LAS POSICIONES CORRECTAS, CAMPOS NUMERICOS, MES Y
004370*DIA DENTRO DE RANGO SEGUN LA TABLA-DIAS)
004380 021-VALIDA-UNA-FECHA SECTION.
004390*    SE ASUME INVALIDA HASTA DEMOSTRAR LO CONTRARIO (TODAS LAS
004400*    CONDICIONES DEBEN CUMPLIRSE EN UN SOLO IF ANIDADO, IGUAL
004410*    COSTUMBRE QUE EN CARGADAT PARA VALIDACIONES DE RENGLON).
004420     MOVE 0 TO WKS-FECHA-VALIDA-SW
004430     IF WKS-F-TEXTO-GEN(5:1) = '-' AND WKS-F-TEXTO-GEN(8:1) = '-'
004440        AND WKS-F-TEXTO-GEN(1:4)  IS NUMERIC
004450        AND WKS-F-TEXTO-GEN(6:2)  IS NUMERIC
004460        AND WKS-F-TEXTO-GEN(9:2)  IS NUMERIC
004470        MOVE WKS-F-TEXTO-GEN(1:4) TO WKS-F-ANIO
004480        MOVE WKS-F-TEXTO-GEN(6:2) TO WKS-F-MES
004490        MOVE WKS-F-TEXTO-GEN(9:2) TO WKS-F-DIA
004500        IF WKS-F-MES >= 1 AND WKS-F-MES <= 12
004510           MOVE DIA-FIN-MES(WKS-F-MES) TO WKS-F-MES-MAX
004520           IF WKS-F-MES = 2
004530              PERFORM 022-VALIDA-BISIESTO
004540           END-IF
004550           IF WKS-F-DIA >= 1 AND WKS-F-DIA <= WKS-F-MES-MAX
004560              MOVE 1 TO WKS-FECHA-VALIDA-SW
004570           END-IF
004580        END-IF
004590     END-IF.
004600 021-VALIDA-UNA-FECHA-E. EXIT.
004610*    SI CUALQUIERA DE LAS TRES CONDICIONES DE POSICION DE
004620*    GUION O DE TIPO NUMERICO FALLA, EL IF ANIDADO COMPLETO SE
004630*    BRINCA Y WKS-FECHA-VALIDA-SW QUEDA EN CERO.
004640
004650*AJUSTA EL MAXIMO DE FEBRERO A 29 SI EL ANIO ES BISIESTO
004660*(DIVISIBLE ENTRE 4, Y SI ES DIVISIBLE ENTRE 100 TIENE QUE SERLO
004670*TAMBIEN ENTRE 400 -- REGLA GREGORIANA ESTANDAR)
004680 022-VALIDA-BISIESTO SECTION.
004690*    REGLA GREGORIANA: BISIESTO SI ES DIVISIBLE ENTRE 4 Y NO
004700*    ENTRE 100, O SI ES DIVISIBLE ENTRE 400.  EL ANIO 2000 FUE
004710*    BISIESTO (DIVISIBLE ENTRE 400); EL 1900 NO LO FUE.
004720     DIVIDE WKS-F-ANIO BY 4   GIVING WKS-F-COCIENTE
004730                              REMAINDER WKS-F-RES4
004740     IF WKS-F-RES4 = 0
004750        DIVIDE WKS-F-ANIO BY 100 GIVING WKS-F-COCIENTE
004760                                 REMAINDER WKS-F-RES100
004770        IF WKS-F-RES100 NOT = 0
004780           MOVE 29 TO WKS-F-MES-MAX
004790        ELSE
004800           DIVIDE WKS-F-ANIO BY 400 GIVING WKS-F-COCIENTE
004810                                    REMAINDER WKS-F-RES400
004820           IF WKS-F-RES400 = 0
004830              MOVE 29 TO WKS-F-MES-MAX
004840           END-IF
004850        END-IF
004860     END-IF.
004870 022-VALIDA-BISIESTO-E. EXIT.
004880*    SOLO SE LLAMA CUANDO WKS-F-MES = 2; PARA LOS OTROS ONCE
004890*    MESES EL VALOR DE DIA-FIN-MES YA ES CORRECTO TAL CUAL.
004900
004910*CONVIERTE DESDE Y HASTA A DIA JULIANO Y SACA LA DIFERENCIA
004920 023-CALCULA-RANGO-DIAS SECTION.
004930*    SE CONVIERTEN AMBAS FECHAS A DIA JULIANO (024) Y SE RESTAN;
004940*    EL RESULTADO SE COMPARA CONTRA 365 EN 020 PARA LA REGLA 8.
004950     MOVE WKS-PARM-DESDE TO WKS-F-TEXTO-GEN
004960     MOVE WKS-F-TEXTO-GEN(1:4) TO WKS-F-ANIO
004970     MOVE WKS-F-TEXTO-GEN(6:2) TO WKS-F-MES
004980     MOVE WKS-F-TEXTO-GEN(9:2) TO WKS-F-DIA
004990     PERFORM 024-CALCULA-JDN
005000     MOVE WKS-JDN-RESULTADO TO WKS-JDN-DESDE
005010     MOVE WKS-PARM-HASTA TO WKS-F-TEXTO-GEN
005020     MOVE WKS-F-TEXTO-GEN(1:4) TO WKS-F-ANIO
005030     MOVE WKS-F-TEXTO-GEN(6:2) TO WKS-F-MES
005040     MOVE WKS-F-TEXTO-GEN(9:2) TO WKS-F-DIA
005050     PERFORM 024-CALCULA-JDN
005060     MOVE WKS-JDN-RESULTADO TO WKS-JDN-HASTA
005070     COMPUTE WKS-JDN-DIFERENCIA = WKS-JDN-HASTA - WKS-JDN-DESDE.
005080 023-CALCULA-RANGO-DIAS-E. EXIT.
005090*    024 SE LLAMA DOS VECES, UNA POR CADA FECHA; NO GUARDA
005100*    ESTADO ENTRE LLAMADAS, POR ESO ES SEGURO REUTILIZARLO ASI.
005110
005120*CALCULA EL DIA JULIANO DE WKS-F-ANIO/MES/DIA (FORMULA ESTANDAR
005130*DEL CALENDARIO GREGORIANO; SOLO ARITMETICA ENTERA, SIN FUNCIONES)
005140*NOTA DE MANTENIMIENTO (JLOZ, FEB/2011): FORMULA DE RSIC SIN
005150*CAMBIOS; SOLO SE REVISO QUE LA ARITMETICA COMP NO DESBORDE
005160*PARA FECHAS DENTRO DEL SIGLO XXI.
005170 024-CALCULA-JDN SECTION.
005180*    FORMULA ESTANDAR DE CONVERSION CALENDARIO GREGORIANO A DIA
005190*    JULIANO (JDN).  WKS-JDN-A VALE 1 PARA ENERO/FEBRERO Y 0
005200*    PARA EL RESTO DE LOS MESES; DESPLAZA EL ANIO UN MES ATRAS
005210*    PARA QUE EL "ANIO JULIANO" EMPIECE EN MARZO, COMO EXIGE
005220*    LA FORMULA ORIGINAL.
005230     COMPUTE WKS-JDN-A = (14 - WKS-F-MES) / 12
005240     COMPUTE WKS-JDN-Y = WKS-F-ANIO + 4800 - WKS-JDN-A
005250     COMPUTE WKS-JDN-M = WKS-F-MES + (12 * WKS-JDN-A) - 3
005260     COMPUTE WKS-JDN-RESULTADO =
005270             WKS-F-DIA
005280           + ((153 * WKS-JDN-M) + 2) / 5
005290           + (365 * WKS-JDN-Y)
005300           + (WKS-JDN-Y / 4)
005310           - (WKS-JDN-Y / 100)
005320           + (WKS-JDN-Y / 400)
005330           - 32045.
005340 024-CALCULA-JDN-E. EXIT.
005350*    SIN ESTA FORMULA NO SE PODRIA VALIDAR EL RANGO MAXIMO DE
005360*    365 DIAS (REGLA 8) RESTANDO DIRECTAMENTE DOS FECHAS AAAA-
005370*    MM-DD, PORQUE LOS MESES NO TIENEN TODOS LA MISMA DURACION.
005380
005390*ABRE DIST-FILE DE ENTRADA Y PUBSTAT-FILE DE SALIDA
005400*A DIFERENCIA DE CARGADAT Y REPARTIR, AQUI UNA FALLA DE OPEN NO
005410*HACE STOP RUN INMEDIATO: SE MARCA PARAMETROS-VALIDOS EN FALSO
005420*Y EL PROGRAMA SIGUE HASTA 090/095 PARA DEJAR CONSTANCIA EN
005430*BITACORA Y EN CONSOLA ANTES DE TERMINAR CON RETURN-CODE 91
005440 030-ABRIR-ARCHIVOS SECTION.
005450*    SI CUALQUIERA DE LOS DOS OPEN FALLA, SE DEJA CONSTANCIA EN
005460*    FST-ARCHIVO/DEBD1R00 Y SE MARCA PARAMETROS-VALIDOS EN FALSO
005470*    PARA QUE EL FLUJO DE 000-MAIN TERMINE LIMPIO EN 090/095.
005480     OPEN INPUT DIST-FILE
005490     IF FS-DIST-FILE NOT = 0
005500        MOVE 'DISTIN' TO FST-ARCHIVO
005510        CALL 'DEBD1R00' USING WKS-PROGRAMA, FST-ARCHIVO, 'OPEN',
005520                              SPACES, FS-DIST-FILE, FSE-DIST-FILE
005530        DISPLAY '*** EXTRAEPB: ERROR AL ABRIR DIST-FILE, FS: '
005540                FS-DIST-FILE
005550        MOVE 0 TO WKS-PARAM-VALIDO-SW
005560        MOVE 'ERROR OPENING DIST-FILE' TO WKS-MENSAJE-ERROR
005570     END-IF
005580     OPEN OUTPUT PUBSTAT-FILE
005590     IF FS-PUBSTAT-FILE NOT = 0
005600        DISPLAY '*** EXTRAEPB: ERROR AL ABRIR PUBSTAT-FILE, FS: '
005610                FS-PUBSTAT-FILE
005620        MOVE 0 TO WKS-PARAM-VALIDO-SW
005630        MOVE 'ERROR OPENING PUBSTAT-FILE' TO WKS-MENSAJE-ERROR
005640     END-IF.
005650 030-ABRIR-ARCHIVOS-E. EXIT.
005660*    A DIFERENCIA DE CARGADAT, AQUI NO HAY QUE CERRAR EL
005670*    ARCHIVO QUE SI ABRIO SI EL OTRO FALLA: EL CLOSE DE 100
005680*    SOLO SE INVOCA CUANDO EL IF DE 000-MAIN YA CONFIRMO QUE
005690*    AMBOS OPEN TUVIERON EXITO.
005700
005710*ESCRIBE EL RENGLON DE ENCABEZADO DE COLUMNAS EN PUBSTAT-FILE
005720*SE ARMA POR STRING PORQUE LAS COLUMNAS NO CORRESPONDEN A NINGUN
005730*CAMPO DE REG-PUBSTAT, SOLO SON TEXTO LITERAL DE ENCABEZADO
005740 035-ESCRIBE-ENCABEZADO SECTION.
005750*    RENGLON LITERAL, NO CORRESPONDE A NINGUN CAMPO DE PUBREG01;
005760*    SE GRABA MOVIENDOLO COMPLETO SOBRE REG-PUBSTAT (78 POSICIO-
005770*    NES DE TEXTO, EL RESTO DEL RENGLON QUEDA EN BLANCOS).
005780     STRING 'DATE        CAMPAIGN-ID  CAMPAIGN-NAME              '
005790            '   SEARCHES  MONETIZED  PAID-CLK     REVENUE  FEED-ID'
005800            DELIMITED BY SIZE INTO WKS-ENCABEZADO-RPT
005810     MOVE WKS-ENCABEZADO-RPT TO REG-PUBSTAT
005820     WRITE REG-PUBSTAT.
005830 035-ESCRIBE-ENCABEZADO-E. EXIT.
005840*    EL MOVE DEL RENGLON ARMADO SOBRE REG-PUBSTAT SOBREESCRIBE
005850*    TEMPORALMENTE LOS NOMBRES DE CAMPO DE PUBREG01 CON TEXTO
005860*    LIBRE; ESO ES INTENCIONAL, SOLO PASA UNA VEZ POR CORRIDA.
005870
005880*LEE UN RENGLON DE DIST-FILE Y LO MANDA A FILTRAR
005890*SE ACTUALIZA EL RENGLON 77 DE CONTROL CON CADA LECTURA EXITOSA,
005900*ANTES DEL FILTRO, PARA QUE REFLEJE EL AVANCE SOBRE DIST-FILE
005910*SIN IMPORTAR SI EL RENGLON PASO O NO EL FILTRO DE LA REGLA 8
005920 040-LEE-DIST-FILE SECTION.
005930*    SE LEE HASTA AGOTAR DIST-FILE; CADA RENGLON LEIDO PASA POR
005940*    EL FILTRO DE LA REGLA 8 EN 041, SIN IMPORTAR SI CALIFICA.
005950     READ DIST-FILE
005960         AT END
005970             MOVE 1 TO WKS-FIN-ARCHIVOS
005980         NOT AT END
005990             ADD 1 TO WKS-DIST-RENGLON-NUM
006000             PERFORM 041-FILTRA-Y-CARGA
006010     END-READ.
006020 040-LEE-DIST-FILE-E. EXIT.
006030*    EL CONTADOR WKS-DIST-RENGLON-NUM AVANZA CON CADA LECTURA
006040*    EXITOSA, INDEPENDIENTEMENTE DE QUE EL RENGLON PASE O NO EL
006050*    FILTRO DE 041 (ES UN CONTADOR DE LECTURA, NO DE CARGA).
006060
006070*REGLA 8: FUENTE DE TRAFICO, FECHA DENTRO DEL RANGO E INGRESO DE
006080*PUBLISHER MAYOR A CERO; TOPE DE 10,000 RENGLONES CARGADOS
006090*UN RENGLON QUE YA NO CABE EN EL TOPE SIMPLEMENTE SE DESCARTA,
006100*NO SE CUENTA COMO ERROR NI SE AVISA POR BITACORA
006110 041-FILTRA-Y-CARGA SECTION.
006120*    LAS CINCO CONDICIONES DE LA REGLA 8 VIAJAN EN UN SOLO IF:
006130*    FUENTE, FECHA DESDE, FECHA HASTA, INGRESO MAYOR A CERO Y
006140*    CUPO DISPONIBLE EN LA TABLA (MENOS DE 10,000 CARGADOS).
006150     IF DS-TRAFFIC-SRC = WKS-PARM-TS
006160        AND DS-DATE >= WKS-PARM-DESDE
006170        AND DS-DATE <= WKS-PARM-HASTA
006180        AND DS-PUB-REVENUE > 0
006190        AND WKS-CARGADOS < 10000
006200        ADD 1 TO WKS-CARGADOS
006210        MOVE DS-DATE           TO TB-SEL-DATE(WKS-CARGADOS)
006220        MOVE DS-CAMPAIGN-ID    TO TB-SEL-CAMPAIGN-ID(WKS-CARGADOS)
006230        MOVE DS-CAMPAIGN-NAME  TO TB-SEL-CAMPAIGN-NAME(WKS-CARGADOS)
006240        MOVE DS-TOTAL-SEARCHES TO TB-SEL-SEARCHES(WKS-CARGADOS)
006250        MOVE DS-MONETIZED      TO TB-SEL-MONETIZED(WKS-CARGADOS)
006260        MOVE DS-PAID-CLICKS    TO TB-SEL-PAID-CLICKS(WKS-CARGADOS)
006270        MOVE DS-PUB-REVENUE    TO TB-SEL-REVENUE(WKS-CARGADOS)
006280        MOVE DS-FEED-ID        TO TB-SEL-FEED-ID(WKS-CARGADOS)
006290     END-IF.
006300 041-FILTRA-Y-CARGA-E. EXIT.
006310*    LOS 10,000 RENGLONES QUE NO ALCANZAN CUPO NO GENERAN
006320*    NINGUN MENSAJE; ESTE PROGRAMA NO TIENE ARCHIVO DE ERRORES
006330*    COMO CARGADAT, PORQUE NO ES UNA CARGA, ES UNA EXTRACCION.
006340
006350*ORDENA TB-SELECCION POR FECHA DESCENDENTE Y CAMPANA ASCENDENTE
006360*CON EL METODO DE LA BURBUJA (EL TALLER NUNCA USA EL VERBO SORT)
006370*SI SOLO HAY 0 O 1 RENGLONES CARGADOS NO HAY NADA QUE ORDENAR
006380 060-ORDENA-SELECCION SECTION.
006390*    ORDENAMIENTO DE BURBUJA CLASICO: LA PASADA EXTERNA (060A)
006400*    VA ACORTANDO EL RANGO SIN ORDENAR DE WKS-CARGADOS HACIA 2;
006410*    CON 0 O 1 RENGLONES NO HAY NADA QUE INTERCAMBIAR.
006420     IF WKS-CARGADOS > 1
006430        PERFORM 060A-PASADA-EXTERNA VARYING WKS-ORD-I
006440                FROM WKS-CARGADOS BY -1 UNTIL WKS-ORD-I <= 1
006450     END-IF.
006460 060-ORDENA-SELECCION-E. EXIT.
006470
006480*UNA PASADA EXTERNA DE LA BURBUJA RECORRE LOS RENGLONES 1 A
006490*WKS-ORD-I COMPARANDO CADA PAR ADYACENTE
006500 060A-PASADA-EXTERNA SECTION.
006510*    RECORRE DEL RENGLON 1 AL WKS-ORD-I, COMPARANDO PARES
006520*    ADYACENTES UNO POR UNO (060B).
006530     PERFORM 060B-PASADA-INTERNA VARYING WKS-ORD-J
006540             FROM 1 BY 1 UNTIL WKS-ORD-J >= WKS-ORD-I.
006550 060A-PASADA-EXTERNA-E. EXIT.
006560*    SE VARIA WKS-ORD-I DE WKS-CARGADOS HACIA ABAJO HASTA 2,
006570*    NUNCA HASTA 1, PORQUE CADA PASADA YA DEJA EL MAYOR DE LOS
006580*    RESTANTES EN SU POSICION FINAL (BURBUJA CLASICA).
006590
006600*COMPARA EL RENGLON J CONTRA EL SIGUIENTE; FECHA MENOR O FECHA
006610*IGUAL CON CAMPANA MAYOR VAN DESPUES (DESCENDENTE/ASCENDENTE)
006620 060B-PASADA-INTERNA SECTION.
006630*    CRITERIO DE ORDEN DE LA REGLA 8: FECHA DESCENDENTE Y, A
006640*    IGUALDAD DE FECHA, CAMPANA ASCENDENTE.  SI EL PAR YA ESTA
006650*    EN ORDEN NO SE HACE NADA (NO HAY ELSE FINAL).
006660     IF TB-SEL-DATE(WKS-ORD-J) < TB-SEL-DATE(WKS-ORD-J + 1)
006670        PERFORM 060C-INTERCAMBIA
006680     ELSE
006690        IF TB-SEL-DATE(WKS-ORD-J) = TB-SEL-DATE(WKS-ORD-J + 1)
006700           AND TB-SEL-CAMPAIGN-ID(WKS-ORD-J) >
006710               TB-SEL-CAMPAIGN-ID(WKS-ORD-J + 1)
006720           PERFORM 060C-INTERCAMBIA
006730        END-IF
006740     END-IF.
006750 060B-PASADA-INTERNA-E. EXIT.
006760
006770*INTERCAMBIA LOS RENGLONES J Y J+1 DE TB-SELECCION
006780*USA WKS-TEMP-INTERCAMBIO COMO AREA PUENTE DE UN SOLO RENGLON
006790 060C-INTERCAMBIA SECTION.
006800*    INTERCAMBIO CLASICO DE TRES PASOS VIA AREA PUENTE, PORQUE
006810*    TB-SEL-RENGLON ES UN GRUPO COMPUESTO (NO CABE EN UN SOLO
006820*    CAMPO ELEMENTAL PARA UN MOVE DIRECTO DE INTERCAMBIO).
006830     MOVE TB-SEL-RENGLON(WKS-ORD-J)     TO WKS-TEMP-INTERCAMBIO
006840     MOVE TB-SEL-RENGLON(WKS-ORD-J + 1) TO TB-SEL-RENGLON(WKS-ORD-J)
006850     MOVE WKS-TEMP-INTERCAMBIO          TO
006860          TB-SEL-RENGLON(WKS-ORD-J + 1).
006870 060C-INTERCAMBIA-E. EXIT.
006880*    LOS TRES MOVE CUBREN TODOS LOS CAMPOS DE TB-SEL-RENGLON DE
006890*    UNA SOLA VEZ PORQUE SE MUEVE EL GRUPO COMPLETO, NO CAMPO
006900*    POR CAMPO.
006910
006920*ESCRIBE UN RENGLON DE DETALLE POR CADA CAMPANA SELECCIONADA
006930*RECORRE TB-SELECCION YA ORDENADA, DE 1 A WKS-CARGADOS
006940 070-ESCRIBE-DETALLE SECTION.
006950*    YA ORDENADA TB-SELECCION, SE ESCRIBE UN RENGLON DE DETALLE
006960*    POR CADA UNO DE LOS WKS-CARGADOS RENGLONES CALIFICADOS.
006970     PERFORM 071-ESCRIBE-UN-RENGLON VARYING WKS-ORD-I
006980             FROM 1 BY 1 UNTIL WKS-ORD-I > WKS-CARGADOS.
006990 070-ESCRIBE-DETALLE-E. EXIT.
007000*    SI WKS-CARGADOS ES CERO (NINGUN RENGLON CALIFICO), ESTE
007010*    PERFORM NO EJECUTA NINGUNA VUELTA Y SOLO QUEDA EL
007020*    ENCABEZADO Y EL RESUMEN EN CEROS DENTRO DE PUBSTAT-FILE.
007030
007040*ARMA Y GRABA UN RENGLON DE DETALLE DE PUBSTAT-FILE; SE
007050*ACTUALIZA EL RENGLON 77 DE CONTROL DE RENGLONES ESCRITOS
007060 071-ESCRIBE-UN-RENGLON SECTION.
007070     MOVE TB-SEL-DATE(WKS-ORD-I)          TO PS-DATE
007080     MOVE TB-SEL-CAMPAIGN-ID(WKS-ORD-I)   TO PS-CAMPAIGN-ID
007090     MOVE TB-SEL-CAMPAIGN-NAME(WKS-ORD-I) TO PS-CAMPAIGN-NAME
007100     MOVE TB-SEL-SEARCHES(WKS-ORD-I)      TO PS-TOTAL-SEARCHES
007110     MOVE TB-SEL-MONETIZED(WKS-ORD-I)     TO PS-MONETIZED
007120     MOVE TB-SEL-PAID-CLICKS(WKS-ORD-I)   TO PS-PAID-CLICKS
007130     MOVE TB-SEL-REVENUE(WKS-ORD-I)       TO PS-REVENUE
007140     MOVE TB-SEL-FEED-ID(WKS-ORD-I)       TO PS-FEED-ID
007150     WRITE REG-PUBSTAT
007160     ADD 1 TO WKS-PUB-RENGLON-NUM.
007170 071-ESCRIBE-UN-RENGLON-E. EXIT.
007180*    EL ORDEN DE LOS CAMPOS EN EL MOVE SIGUE EL MISMO ORDEN QUE
007190*    PS-DATE..PS-FEED-ID EN PUBREG01, DE IZQUIERDA A DERECHA.
007200
007210*ACUMULA EL RESUMEN (REGISTROS, INGRESO, BUSQUEDAS, CAMPANAS Y
007220*FEEDS UNICOS) Y LO GRABA AL FINAL DEL DETALLE
007230 080-ESCRIBE-RESUMEN SECTION.
007240*    LOS ACUMULADORES SE REINICIAN AQUI PORQUE RESUMEN-PUBSTAT
007250*    ES UN 01 DE WORKING-STORAGE QUE NO SE LIMPIA SOLO ENTRE
007260*    CORRIDAS (EL PROGRAMA CORRE UNA VEZ POR PASO DE JCL, PERO
007270*    LA COSTUMBRE DEL DEPARTAMENTO ES NO CONFIAR EN VALORES
007280*    INICIALES DE COMPILACION).
007290     MOVE 0 TO RP-REGISTROS
007300     MOVE 0 TO RP-TOTAL-REVENUE
007310     MOVE 0 TO RP-TOTAL-SEARCHES
007320     MOVE 0 TO RP-CAMPANAS-UNICAS
007330     MOVE 0 TO RP-FEEDS-UNICOS
007340     PERFORM 080A-ACUMULA-UN-RENGLON VARYING WKS-ORD-I
007350             FROM 1 BY 1 UNTIL WKS-ORD-I > WKS-CARGADOS
007360     WRITE RESUMEN-PUBSTAT.
007370 080-ESCRIBE-RESUMEN-E. EXIT.
007380*    EL RESUMEN SE ESCRIBE COMO UN RENGLON MAS DE PUBSTAT-FILE,
007390*    DESPUES DEL ULTIMO RENGLON DE DETALLE; NO LLEVA MARCA
007400*    ESPECIAL DE TIPO DE RENGLON (ASI LO DEFINIO RSIC EN 1993).
007410
007420*ACUMULA UN RENGLON AL RESUMEN Y DETECTA SI SU CAMPANA Y SU FEED
007430*YA HABIAN SIDO CONTADOS POR UN RENGLON ANTERIOR
007440 080A-ACUMULA-UN-RENGLON SECTION.
007450*    CAMPANAS-UNICAS Y FEEDS-UNICOS NO SON SIMPLES CONTADORES;
007460*    SE CALCULAN BUSCANDO HACIA ATRAS EN 080B/080C PARA NO
007470*    CONTAR DOS VECES LA MISMA CAMPANA O EL MISMO FEED.
007480     ADD 1 TO RP-REGISTROS
007490     ADD TB-SEL-REVENUE(WKS-ORD-I)  TO RP-TOTAL-REVENUE
007500     ADD TB-SEL-SEARCHES(WKS-ORD-I) TO RP-TOTAL-SEARCHES
007510     PERFORM 080B-ES-CAMPANA-NUEVA
007520     IF CAMPANA-ES-NUEVA
007530        ADD 1 TO RP-CAMPANAS-UNICAS
007540     END-IF
007550     PERFORM 080C-ES-FEED-NUEVO
007560     IF FEED-ES-NUEVO
007570        ADD 1 TO RP-FEEDS-UNICOS
007580     END-IF.
007590 080A-ACUMULA-UN-RENGLON-E. EXIT.
007600
007610*BUSCA EL CAMPAIGN-ID DEL RENGLON WKS-ORD-I ENTRE LOS RENGLONES
007620*ANTERIORES A EL; SI YA APARECIO, NO ES NUEVO
007630*ESTA BUSQUEDA ES O(N) POR RENGLON, ACEPTABLE PORQUE EL TOPE DE
007640*LA TABLA ES DE 10,000 Y EL PROGRAMA CORRE UNA VEZ AL DIA
007650 080B-ES-CAMPANA-NUEVA SECTION.
007660*    SE ASUME NUEVA (VALUE 1) Y SE VOLTEA A 0 EN 080B1 EN CUANTO
007670*    SE ENCUENTRA UN RENGLON ANTERIOR CON LA MISMA CAMPAIGN-ID.
007680     MOVE 1 TO WKS-CAMPANA-NUEVA-SW
007690     PERFORM 080B1-BUSCA-CAMPANA VARYING WKS-ORD-J
007700             FROM 1 BY 1
007710             UNTIL WKS-ORD-J >= WKS-ORD-I OR CAMPANA-YA-EXISTE.
007720 080B-ES-CAMPANA-NUEVA-E. EXIT.
007730*    080B1 ES LA UNICA PARTE DE ESTE PARRAFO QUE MIRA CADA
007740*    RENGLON ANTERIOR; 080B SOLO CONTROLA EL RANGO DEL PERFORM.
007750
007760 080B1-BUSCA-CAMPANA SECTION.
007770     IF TB-SEL-CAMPAIGN-ID(WKS-ORD-J) = TB-SEL-CAMPAIGN-ID(WKS-ORD-I)
007780        MOVE 0 TO WKS-CAMPANA-NUEVA-SW
007790     END-IF.
007800 080B1-BUSCA-CAMPANA-E. EXIT.
007810
007820*BUSCA EL FEED-ID DEL RENGLON WKS-ORD-I ENTRE LOS RENGLONES
007830*ANTERIORES A EL; SI YA APARECIO, NO ES NUEVO
007840 080C-ES-FEED-NUEVO SECTION.
007850*    MISMA LOGICA QUE 080B PERO COMPARANDO FEED-ID EN VEZ DE
007860*    CAMPAIGN-ID; SON DOS BUSQUEDAS INDEPENDIENTES POR RENGLON.
007870     MOVE 1 TO WKS-FEED-NUEVO-SW
007880     PERFORM 080C1-BUSCA-FEED VARYING WKS-ORD-J
007890             FROM 1 BY 1
007900             UNTIL WKS-ORD-J >= WKS-ORD-I OR FEED-YA-EXISTE.
007910 080C-ES-FEED-NUEVO-E. EXIT.
007920*    IDENTICO PATRON QUE 080B1 PERO COMPARANDO FEED-ID.
007930
007940 080C1-BUSCA-FEED SECTION.
007950     IF TB-SEL-FEED-ID(WKS-ORD-J) = TB-SEL-FEED-ID(WKS-ORD-I)
007960        MOVE 0 TO WKS-FEED-NUEVO-SW
007970     END-IF.
007980 080C1-BUSCA-FEED-E. EXIT.
007990
008000*ARMA EL RENGLON DE BITACORA DEL EXTRACTO Y LO MANDA A GRABAR
008010*SE LLAMA SIEMPRE, HAYA O NO HABIDO PARAMETROS VALIDOS, PARA QUE
008020*QUEDE CONSTANCIA DE TODO INTENTO DE CORRIDA EN LA BITACORA
008030 090-ESCRIBE-BITACORA SECTION.
008040*    SE LLAMA SIEMPRE, HAYA O NO TERMINADO BIEN EL EXTRACTO; EL
008050*    MENSAJE Y EL STATUS DE REG-LOG CAMBIAN SEGUN EL CASO.
008060     ACCEPT WKS-HORA-FINAL FROM TIME
008070     MOVE WKS-HORA-FINAL(7:2) TO WKS-HORA-FIN-CS
008080     COMPUTE WKS-ELAPSED-MS =
008090             (WKS-HORA-FIN-CS - WKS-HORA-INI-CS) * 10
008100*    LA RESTA DE CENTESIMAS PUEDE DAR NEGATIVA SI EL PROCESO
008110*    CRUZO UN MINUTO REDONDO; SE AJUSTA SUMANDO 1000 MS IGUAL
008120*    QUE EN CARGADAT Y REPARTIR (MISMA RUTINA DE RELOJ).
008130     IF WKS-ELAPSED-MS < 0
008140        ADD 1000 TO WKS-ELAPSED-MS
008150     END-IF
008160     MOVE WKS-PARM-LOTE-ID TO LG-BATCH-ID
008170     MOVE 'EXTRACT'        TO LG-OPERATION
008180     MOVE WKS-ELAPSED-MS   TO LG-ELAPSED-MS
008190     IF PARAMETROS-VALIDOS
008200        MOVE WKS-CARGADOS  TO LG-RECORDS
008210        MOVE 'SUCCESS '    TO LG-STATUS
008220        STRING 'REGISTROS=' WKS-CARGADOS
008230               ' CAMPANAS=' RP-CAMPANAS-UNICAS
008240               ' FEEDS='    RP-FEEDS-UNICOS
008250               DELIMITED BY SIZE INTO LG-MESSAGE
008260     ELSE
008270        MOVE 0             TO LG-RECORDS
008280        MOVE 'ERROR   '    TO LG-STATUS
008290        MOVE WKS-MENSAJE-ERROR TO LG-MESSAGE
008300     END-IF
008310     CALL 'BITACORA' USING REG-LOG.
008320 090-ESCRIBE-BITACORA-E. EXIT.
008330*    LG-RECORDS LLEVA WKS-CARGADOS EN CASO DE EXITO Y CERO EN
008340*    CASO DE ERROR, PORQUE EN ESE CASO NUNCA SE LLEGO A CARGAR
008350*    NINGUN RENGLON A LA TABLA DE TRABAJO.
008360
008370*DESPLIEGA EL RESULTADO DEL EXTRACTO EN CONSOLA
008380*CUANDO LOS PARAMETROS SON INVALIDOS SOLO SE MUESTRA EL MENSAJE
008390*DE ERROR; NO TIENE CASO MOSTRAR CONTADORES QUE NUNCA CORRIERON
008400 095-ESTADISTICAS SECTION.
008410*    RESUMEN DE CONSOLA PARA EL OPERADOR DEL TURNO; NO ES LO
008420*    MISMO QUE EL RESUMEN-PUBSTAT QUE VA DENTRO DEL ARCHIVO.
008430     IF PARAMETROS-VALIDOS
008440        MOVE WKS-CARGADOS TO WKS-MASCARA-CONTADOR
008450        DISPLAY '---------------------------------------------'
008460        DISPLAY 'EXTRAEPB - EXTRACTO DE ESTADISTICAS PUBLISHER'
008470        DISPLAY 'RENGLONES ESCRITOS . . . : ' WKS-MASCARA-CONTADOR
008480        DISPLAY 'CAMPANAS UNICAS. . . . . : ' RP-CAMPANAS-UNICAS
008490        DISPLAY 'FEEDS UNICOS . . . . . . : ' RP-FEEDS-UNICOS
008500        DISPLAY 'RENGLONES LEIDOS DE DIST : ' WKS-DIST-RENGLON-NUM
008510        DISPLAY 'RENGLONES DE DETALLE ESC.: ' WKS-PUB-RENGLON-NUM
008520        DISPLAY '---------------------------------------------'
008530     ELSE
008540        DISPLAY '---------------------------------------------'
008550        DISPLAY 'EXTRAEPB - PARAMETROS INVALIDOS, NO SE EXTRAJO'
008560        DISPLAY WKS-MENSAJE-ERROR
008570        DISPLAY '---------------------------------------------'
008580     END-IF.
008590 095-ESTADISTICAS-E. EXIT.
008600*    ESTE DISPLAY VA A SYSOUT DEL JCL, NO A NINGUN ARCHIVO; ES
008610*    SOLO PARA QUE EL OPERADOR DEL TURNO VEA EL RESULTADO SIN
008620*    TENER QUE CONSULTAR LA BITACORA.
008630
008640*CIERRA LOS ARCHIVOS ABIERTOS
008650*SI 030-ABRIR-ARCHIVOS FALLO, ALGUNO DE LOS DOS PUDO HABER
008660*QUEDADO SIN ABRIR, PERO 100 NO SE LLAMA EN ESE CASO (VER 000)
008670 100-CERRAR-ARCHIVOS SECTION.
008680*    SOLO SE LLEGA AQUI CUANDO AMBOS ARCHIVOS SE LOGRARON ABRIR
008690*    (VER EL IF DE 000-MAIN); POR ESO NO HACE FALTA VALIDAR
008700*    FILE STATUS DE CIERRE EN ESTE PROGRAMA.
008710     CLOSE DIST-FILE, PUBSTAT-FILE.
008720 100-CERRAR-ARCHIVOS-E. EXIT.
008730*    ULTIMO PARRAFO DEL FLUJO NORMAL; DESPUES DE ESTE SOLO QUEDA
008740*    EL REGRESO A 000-MAIN PARA LA BITACORA Y LAS ESTADISTICAS.
008750******************************************************************
008760*    GLOSARIO DE PREFIJOS DE ESTE PROGRAMA (PARA PERSONAL NUEVO)
008770******************************************************************
008780*    ESTE GLOSARIO SE MANTIENE AL FINAL DE CADA PROGRAMA DE LA
008790*    APLICACION (VER TAMBIEN CARGADAT Y REPARTIR) PARA QUE UN
008800*    PROGRAMADOR NUEVO PUEDA UBICAR RAPIDO DE DONDE VIENE CADA
008810*    CAMPO SIN TENER QUE ABRIR LOS COPYBOOKS UNO POR UNO.
008820*    WKS-   CAMPOS DE TRABAJO / CONTROL DE EXTRAEPB
008830*    DS-    CAMPOS DEL REGISTRO DE ENTRADA DIST-FILE (COPY DSTREG01)
008840*    PS-/RP- CAMPOS DEL REGISTRO DE SALIDA PUBSTAT-FILE (COPY
008850*           PUBREG01): PS- ES EL DETALLE, RP- ES EL RESUMEN
008860*    TB-SEL- CAMPOS DE LA TABLA DE TRABAJO DE RENGLONES SELECCIONADOS
008870*    LG-    CAMPOS DEL REGISTRO DE BITACORA (COPY LOGREG01)
008880*    FST-/FS-/FSE- VER FSTWRK01 (RUTINA COMUN DE FILE STATUS)
008890******************************************************************
